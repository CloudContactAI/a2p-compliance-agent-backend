000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             A2PRPT.
000400 AUTHOR.                                 PAULO R NOGUEIRA.
000500 INSTALLATION.                           FOURSYS.
000600 DATE-WRITTEN.                           08/02/1990.
000700 DATE-COMPILED.
000800 SECURITY.                               USO INTERNO FOURSYS.
000900*=================================================================*
001000*    EMPRESA.... : FOURSYS
001100*=================================================================*
001200*    PROGRAMA....: A2PRPT
001300*    PROGRAMADOR.: PAULO R NOGUEIRA
001400*    DATA....... : 08 / 02 / 1990
001500*
001600*    OBJETIVO.... : SUBPROGRAMA DE IMPRESSAO DO RELATORIO DE
001700*                   VISTORIA DE CONFORMIDADE A2P 10DLC -- EMITE O
001800*                   BLOCO DE DETALHE POR SUBMISSAO (MARCA, USE CASE,
001900*                   STATUS, PONTUACAO, RECOMENDACAO, OCORRENCIAS E
002000*                   ACOES) E O RESUMO DE FIM DE LOTE (RUN SUMMARY).
002100*
002200*    OBSERVACOES. : CHAMADO PELO A2PVET EM QUATRO MOMENTOS, CONFORME
002300*                   LK-MODO-CHAMADA-RPT -- "A" ABRE O ARQUIVO RPTFILE,
002400*                   "D" IMPRIME O DETALHE DE UMA SUBMISSAO, "R"
002500*                   IMPRIME O RESUMO DE FIM DE LOTE E "F" FECHA O
002600*                   ARQUIVO.  POSSUI SELECT/FD PROPRIOS (RPTFILE NAO
002700*                   E COMPARTILHADO COM O A2PVET).
002800*=================================================================*
002900*    ARQUIVOS.... : RPTFILE                OUTPUT         BOOK'S
003000*                                                          ----
003100*                                                          #BOOKSUB
003200*                                                          #BOOKRES
003300*                                                          #BOOKAUT
003400*                                                          #BOOKAUR
003500*                                                          #BOOKCAB
003600*                                                          #BOOKERR
003700*     TIPO....... : OUTPUT (RPTFILE) / LINKAGE (DEMAIS)
003800*=================================================================*
003900*    MODULOS..... : CHAMADO POR A2PVET
004000*=================================================================*
004100*-----------------------------------------------------------------*
004200*                          ALTERACOES
004300*-----------------------------------------------------------------*
004400*    PROGRAMADOR: PAULO R NOGUEIRA                                ALT01
004500*    DATA.......: 08 / 02 / 1990                                  ALT01
004600*    OBJETIVO...: LAYOUT ORIGINAL - LISTAGEM DE ATRASADOS         ALT01
004700*-----------------------------------------------------------------*
004800*    PROGRAMADOR: R A COUTINHO                                    ALT02
004900*    DATA.......: 20 / 01 / 2000                                  ALT02
005000*    OBJETIVO...: CHAMADO CR-1999-1205 - VIRADA DO ANO 2000       ALT02
005100*                 (MASCARA DE DATA DO CABECALHO DE LOG)           ALT02
005200*-----------------------------------------------------------------*
005300*    PROGRAMADOR: JOAO P ALMEIDA                                  ALT03
005400*    ANALISTA   : SANDRA M OLIVEIRA                               ALT03
005500*    DATA.......: 29 / 05 / 2021                                  ALT03
005600*    OBJETIVO...: CHAMADO CR-2021-0992 - REESCRITO COMO EMISSOR DOALT03
005700*                 RELATORIO DE VISTORIA DE CONFORMIDADE A2P 10DLC,ALT03
005800*                 ACIONADO POR MODO (ABRIR/DETALHE/RESUMO/FECHAR) ALT03
005900*-----------------------------------------------------------------*
006000*    PROGRAMADOR: SANDRA M OLIVEIRA                               ALT04
006100*    DATA.......: 30 / 06 / 2023                                  ALT04
006200*    OBJETIVO...: CHAMADO CR-2023-0112 - ACRESCIDO O BLOCO DE     ALT04
006300*                 RESUMO POR SECAO DE REGRA (TABELA DE TOTAIS)    ALT04
006400*-----------------------------------------------------------------*
006500*    PROGRAMADOR: SANDRA M OLIVEIRA                               ALT05
006600*    DATA.......: 18 / 09 / 2023                                  ALT05
006700*    OBJETIVO...: CHAMADO CR-2023-0141 - MENSAGEM DE RECOMENDACAO ALT05
006800*                 FINAL (SUBMIT/REVIEW-AND-FIX/DO-NOT-SUBMIT) NO  ALT05
006900*                 BLOCO DE DETALHE, A PARTIR DO A2PREC            ALT05
007000*=================================================================*
007100
007200
007300*=================================================================*
007400 ENVIRONMENT                             DIVISION.
007500*=================================================================*
007600
007700
007800*-----------------------------------------------------------------*
007900 CONFIGURATION                           SECTION.
008000*-----------------------------------------------------------------*
008100
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM.
008400
008500*-----------------------------------------------------------------*
008600 INPUT-OUTPUT                            SECTION.
008700*-----------------------------------------------------------------*
008800 FILE-CONTROL.
008900     SELECT RPTFILE     ASSIGN TO
009000         "RPTFILE"
009100             FILE STATUS IS FS-RPTFILE.
009200
009300*=================================================================*
009400 DATA                                    DIVISION.
009500*=================================================================*
009600*-----------------------------------------------------------------*
009700 FILE                                    SECTION.
009800*-----------------------------------------------------------------*
009900*        OUTPUT -  RELATORIO DE VISTORIA (IMPRESSO)
010000*                               LRECL = 133
010100*-----------------------------------------------------------------*
010200 FD  RPTFILE.
010300 01  REG-RPTFILE.
010320     05 REG-RPTFILE-LINHA        PIC X(132).
010340     05 FILLER                   PIC X(001)          VALUE SPACES.
010400
010500 WORKING-STORAGE                         SECTION.
010600*-----------------------------------------------------------------*
010700 01  FILLER                      PIC X(050)          VALUE
010800         "***** INICIO DA WORKING A2PRPT *****".
010900*-----------------------------------------------------------------*
011000 77  FS-RPTFILE                  PIC X(002)          VALUE SPACES.
011100*-----------------------------------------------------------------*
011200*    CAMPOS DE TRABALHO E CONTADORES
011300*-----------------------------------------------------------------*
011400 77  WRK-I                       PIC 9(003) COMP-3   VALUE ZEROS.
011410*---------------- AREA DE VALIDACAO DA PONTUACAO RECEBIDA ---------*
011420*    PROTECAO CONTRA CAMPO NUMERICO CORROMPIDO NA AREA DE LINKAGE,
011430*    NOS MOLDES DO A2PREC -- VALE TANTO PARA A PONTUACAO (0-100)
011440*    QUANTO PARA O INDICE DE CONFIANCA (0.00-1.00) DA SUBMISSAO.
011450 01  WRK-SCORE-DET               PIC 9(003)          VALUE ZEROS.
011460 01  WRK-SCORE-DET-ALFA REDEFINES WRK-SCORE-DET.
011470     05 FILLER                   PIC X(003).
011480 01  WRK-CONF-DET                PIC 9V99            VALUE ZEROS.
011490 01  WRK-CONF-DET-ALFA REDEFINES WRK-CONF-DET.
011495     05 FILLER                   PIC X(003).
011500*---------------- AREA DE CALCULO DA TAXA DE APROVACAO ------------*
011600 01  WRK-AREA-CALCULO.
011700     05 WRK-TOTAL-DV             PIC 9(007)V99 COMP-3 VALUE ZEROS.
011800     05 WRK-TAXA-APROV           PIC 9(003)V99 COMP-3 VALUE ZEROS.
011900     05 WRK-MEDIA-SCORE          PIC 9(003)V9  COMP-3 VALUE ZEROS.
012000*---------------- VISAO ALTERNATIVA PARA ARREDONDAMENTO -----------*
012100 01  WRK-AREA-CALCULO-R REDEFINES WRK-AREA-CALCULO.
012200     05 FILLER                   PIC X(004).
012300     05 WRK-TAXA-APROV-R         PIC 9(003)V99.
012400     05 WRK-MEDIA-SCORE-R        PIC 9(003)V9.
012420*---------------- AREA DE ACUMULO DE OCORRENCIAS POR SECAO ---------*
012430*    CR-2023-0112 -- TOTALIZA AS OCORRENCIAS DE CADA SUBMISSAO NA
012440*    TABELA WRK-TOTAIS-SECAO (#BOOKCAB), PARA O BLOCO "VIOLATIONS
012450*    BY SECTION" DO RESUMO DE FIM DE LOTE.  AMARRACAO CODIGO X
012460*    INDICE E FEITA POR BUSCA NA TABELA DE CODIGOS ABAIXO.
012470 77  WRK-J                       PIC 9(003) COMP-3   VALUE ZEROS.
012480 01  WRK-SECAO-ACHOU-SW          PIC X(001)          VALUE "N".
012490     88 WRK-SECAO-ACHOU                             VALUE "S".
012500 01  WRK-SECAO-COD-LIT.
012510     05 FILLER                   PIC X(002) VALUE "A1".
012520     05 FILLER                   PIC X(002) VALUE "A2".
012530     05 FILLER                   PIC X(002) VALUE "B1".
012540     05 FILLER                   PIC X(002) VALUE "C2".
012550     05 FILLER                   PIC X(002) VALUE "C3".
012560     05 FILLER                   PIC X(002) VALUE "D1".
012570     05 FILLER                   PIC X(002) VALUE "D2".
012580     05 FILLER                   PIC X(002) VALUE "D3".
012590     05 FILLER                   PIC X(002) VALUE "E1".
012600 01  WRK-SECAO-COD-TAB REDEFINES WRK-SECAO-COD-LIT.
012610     05 WRK-SECAO-COD OCCURS 9 TIMES
012620                                PIC X(002).
012630*-----------------------------------------------------------------*
012650 COPY "#BOOKCAB".
012660*-----------------------------------------------------------------*
012800 COPY "#BOOKERR".
012900*-----------------------------------------------------------------*
013000 01  FILLER                      PIC X(050)          VALUE
013100         "***** FIM DA WORKING A2PRPT *****".
013200*-----------------------------------------------------------------*
013300 LINKAGE                                 SECTION.
013400 01  LK-MODO-CHAMADA-RPT         PIC X(001).
013500     88 LK-MODO-ABRIR                       VALUE "A".
013600     88 LK-MODO-DETALHE                     VALUE "D".
013700     88 LK-MODO-RESUMO                      VALUE "R".
013800     88 LK-MODO-FECHAR                      VALUE "F".
013900 COPY "#BOOKSUB".
014000 COPY "#BOOKRES".
014100 01  LK-ACU-LOTE.
014200     05 LK-ACU-TOTAL-SUBMISSOES  PIC 9(005) COMP-3.
014300     05 LK-ACU-TOTAL-APROVAVEL   PIC 9(005) COMP-3.
014400     05 LK-ACU-TOTAL-REJEITAVEL  PIC 9(005) COMP-3.
014500     05 LK-ACU-SOMA-SCORE        PIC 9(008) COMP-3.
014600 COPY "#BOOKAUT".
014700 COPY "#BOOKAUR".
014800*=================================================================*
014900 PROCEDURE                               DIVISION USING
015000                                           LK-MODO-CHAMADA-RPT
015100                                           REG-SUBMISSAO
015200                                           REG-RESULTADO
015300                                           LK-ACU-LOTE
015400                                           WRK-VIOL-TOTAL
015500                                           WRK-RECO.
015600*-----------------------------------------------------------------*
015700 0000-PRINCIPAL                          SECTION.
015800*-----------------------------------------------------------------*
015900
016000         IF LK-MODO-ABRIR
016100             PERFORM 0100-ABRIR-RELATORIO
016200         ELSE
016300             IF LK-MODO-DETALHE
016400                 PERFORM 0200-IMPRIME-DETALHE
016500             ELSE
016600                 IF LK-MODO-RESUMO
016700                     PERFORM 0300-IMPRIME-RESUMO
016800                 ELSE
016900                     PERFORM 0400-FECHAR-RELATORIO
017000                 END-IF
017100             END-IF
017200         END-IF.
017300         GOBACK.
017400
017500 0000-PRINCIPAL-FIM.                     EXIT.
017600*=================================================================*
017700 0100-ABRIR-RELATORIO                    SECTION.
017800*    ABRE O ARQUIVO RPTFILE NO INICIO DO LOTE.  CHAMADO UMA UNICA
017900*    VEZ PELO A2PVET, ANTES DA PRIMEIRA LEITURA DE SUBMISSOES.
018000
018100         OPEN OUTPUT RPTFILE.
018200         IF FS-RPTFILE NOT EQUAL "00"
018300             MOVE WRK-ERRO-ABERTURA   TO WRK-DESCRICAO-ERRO
018400             MOVE FS-RPTFILE          TO WRK-STATUS-ERRO
018500             MOVE "RPTFILE"           TO WRK-ARQUIVO-ERRO
018600             PERFORM 9999-TRATA-ERRO
018700         END-IF.
018800
018900 0100-ABRIR-RELATORIO-FIM.               EXIT.
019000*=================================================================*
019100 0200-IMPRIME-DETALHE                    SECTION.
019200*    BLOCO DE DETALHE DE UMA SUBMISSAO -- TITULO, MARCA/USE CASE,
019300*    STATUS/PONTUACAO/CONFIANCA, RECOMENDACAO, LISTA DE OCORRENCIAS,
019400*    LISTA DE ACOES RECOMENDADAS E NIVEL DE RISCO DO SITE.
019500
019600         MOVE SUB-ID              TO WRK-TIT-SUBID.
019700         MOVE WRK-CABEC-TITULO    TO REG-RPTFILE.
019800         WRITE REG-RPTFILE AFTER PAGE.
019900
020000         MOVE SUB-BRAND-NAME      TO WRK-LIN-BRAND-NOME.
020100         MOVE SUB-USE-CASE        TO WRK-LIN-BRAND-CASO.
020200         MOVE WRK-LIN-BRAND       TO REG-RPTFILE.
020300         WRITE REG-RPTFILE AFTER 1 LINE.
020400
020500         MOVE RES-STATUS          TO WRK-LIN-STA-STATUS.
020520         MOVE RES-SCORE           TO WRK-SCORE-DET.
020540         IF WRK-SCORE-DET-ALFA NOT NUMERIC
020550             MOVE ZEROS TO WRK-SCORE-DET
020560         END-IF.
020570         MOVE WRK-SCORE-DET       TO WRK-LIN-STA-SCORE.
020580         MOVE RES-CONFIDENCE      TO WRK-CONF-DET.
020590         IF WRK-CONF-DET-ALFA NOT NUMERIC
020595             MOVE ZEROS TO WRK-CONF-DET
020598         END-IF.
020599         MOVE WRK-CONF-DET        TO WRK-LIN-STA-CONF.
020800         MOVE WRK-LIN-STATUS      TO REG-RPTFILE.
020900         WRITE REG-RPTFILE AFTER 1 LINE.
021000
021100         MOVE RES-ACTION          TO WRK-LIN-RECOM-ACAO.
021200         MOVE WRK-LIN-RECOM       TO REG-RPTFILE.
021300         WRITE REG-RPTFILE AFTER 1 LINE.
021400
021500         MOVE WRK-LIN-ROT-VIOL    TO REG-RPTFILE.
021600         WRITE REG-RPTFILE AFTER 1 LINE.
021700         IF AUXT-QTD-ITENS GREATER THAN ZEROS
021800             MOVE ZEROS TO WRK-I
021900             PERFORM 0210-IMPRIME-LINHA-VIOL
022000                 VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > AUXT-QTD-ITENS
022100         END-IF.
022200
022300         MOVE WRK-LIN-ROT-ACAO    TO REG-RPTFILE.
022400         WRITE REG-RPTFILE AFTER 1 LINE.
022500         IF AUXR-QTD-ITENS GREATER THAN ZEROS
022600             MOVE ZEROS TO WRK-I
022700             PERFORM 0220-IMPRIME-LINHA-ACAO
022800                 VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > AUXR-QTD-ITENS
022900         END-IF.
023000
023100         MOVE RES-RISK-LEVEL      TO WRK-LIN-RISCO-VAL.
023200         MOVE WRK-LIN-RISCO       TO REG-RPTFILE.
023300         WRITE REG-RPTFILE AFTER 1 LINE.
023400
023500 0200-IMPRIME-DETALHE-FIM.               EXIT.
023600*=================================================================*
023700 0210-IMPRIME-LINHA-VIOL                 SECTION.
023800
023900         MOVE AUXT-ITEM-SECAO (WRK-I) TO WRK-LIN-DET-VIOL-SEC.
024000         MOVE AUXT-ITEM-TEXTO (WRK-I) TO WRK-LIN-DET-VIOL-TXT.
024100         MOVE WRK-LIN-DET-VIOL        TO REG-RPTFILE.
024200         WRITE REG-RPTFILE AFTER 1 LINE.
024250         PERFORM 0215-ACUMULA-SECAO.
024300
024400 0210-IMPRIME-LINHA-VIOL-FIM.            EXIT.
024410*=================================================================*
024420 0215-ACUMULA-SECAO                      SECTION.
024430*    SOMA A OCORRENCIA CORRENTE NO CONTADOR DA SUA SECAO, PARA O
024440*    BLOCO "VIOLATIONS BY SECTION" DO RESUMO DE FIM DE LOTE.
024450
024460         MOVE "N" TO WRK-SECAO-ACHOU-SW.
024470         PERFORM 0216-COMPARA-SECAO
024480             VARYING WRK-J FROM 1 BY 1 UNTIL WRK-J > 9
024490                 OR WRK-SECAO-ACHOU.
024495
024497 0215-ACUMULA-SECAO-FIM.                 EXIT.
024498*=================================================================*
024499 0216-COMPARA-SECAO                      SECTION.
024500
024510         IF AUXT-ITEM-SECAO (WRK-I) EQUAL WRK-SECAO-COD (WRK-J)
024520             SET WRK-SECAO-ACHOU TO TRUE
024530             ADD 1 TO WRK-QT-SECAO (WRK-J)
024540         END-IF.
024550
024560 0216-COMPARA-SECAO-FIM.                 EXIT.
024570*=================================================================*
024600 0220-IMPRIME-LINHA-ACAO                 SECTION.
024700
024800         MOVE AUXR-ITEM-TEXTO (WRK-I) TO WRK-LIN-DET-ACAO-TXT.
024900         MOVE WRK-LIN-DET-ACAO        TO REG-RPTFILE.
025000         WRITE REG-RPTFILE AFTER 1 LINE.
025100
025200 0220-IMPRIME-LINHA-ACAO-FIM.            EXIT.
025300*=================================================================*
025400 0300-IMPRIME-RESUMO                     SECTION.
025500*    RESUMO DE FIM DE LOTE -- TOTAIS, TAXA DE APROVACAO, MEDIA DE
025600*    PONTUACAO E OCORRENCIAS POR SECAO DE REGRA.  LOTE UNICO, SEM
025700*    QUEBRA DE CONTROLE INTERMEDIARIA.
025800
025900         MOVE WRK-LINHA-BRANCA    TO REG-RPTFILE.
026000         WRITE REG-RPTFILE AFTER PAGE.
026100         MOVE WRK-LINHA-RESUMO    TO REG-RPTFILE.
026200         WRITE REG-RPTFILE AFTER 1 LINE.
026300
026400         MOVE LK-ACU-TOTAL-SUBMISSOES TO WRK-TOT-SUB-ED.
026500         MOVE WRK-LIN-TOTAL-SUB   TO REG-RPTFILE.
026600         WRITE REG-RPTFILE AFTER 1 LINE.
026700
026800         MOVE LK-ACU-TOTAL-APROVAVEL  TO WRK-TOT-APR-ED.
026900         MOVE WRK-LIN-TOTAL-APR   TO REG-RPTFILE.
027000         WRITE REG-RPTFILE AFTER 1 LINE.
027100
027200         MOVE LK-ACU-TOTAL-REJEITAVEL TO WRK-TOT-REJ-ED.
027300         MOVE WRK-LIN-TOTAL-REJ   TO REG-RPTFILE.
027400         WRITE REG-RPTFILE AFTER 1 LINE.
027500
027600         PERFORM 0310-CALCULA-TAXA-APROVACAO.
027700         MOVE WRK-TAXA-APROV-R    TO WRK-TAXA-APR-ED.
027800         MOVE WRK-LIN-TAXA-APR    TO REG-RPTFILE.
027900         WRITE REG-RPTFILE AFTER 1 LINE.
028000
028100         PERFORM 0320-CALCULA-MEDIA-SCORE.
028200         MOVE WRK-MEDIA-SCORE-R   TO WRK-MEDIA-ED.
028300         MOVE WRK-LIN-MEDIA       TO REG-RPTFILE.
028400         WRITE REG-RPTFILE AFTER 1 LINE.
028500
028600         MOVE "VIOLATIONS BY SECTION:" TO REG-RPTFILE.
028700         WRITE REG-RPTFILE AFTER 1 LINE.
028800
028900         MOVE WRK-QT-A1           TO WRK-SEC-A1-ED.
029000         MOVE WRK-QT-A2           TO WRK-SEC-A2-ED.
029100         MOVE WRK-QT-B1           TO WRK-SEC-B1-ED.
029200         MOVE WRK-QT-C2           TO WRK-SEC-C2-ED.
029300         MOVE WRK-QT-C3           TO WRK-SEC-C3-ED.
029400         MOVE WRK-LIN-SECOES-1    TO REG-RPTFILE.
029500         WRITE REG-RPTFILE AFTER 1 LINE.
029600
029700         MOVE WRK-QT-D1           TO WRK-SEC-D1-ED.
029800         MOVE WRK-QT-D2           TO WRK-SEC-D2-ED.
029900         MOVE WRK-QT-D3           TO WRK-SEC-D3-ED.
030000         MOVE WRK-QT-E1           TO WRK-SEC-E1-ED.
030100         MOVE WRK-LIN-SECOES-2    TO REG-RPTFILE.
030200         WRITE REG-RPTFILE AFTER 1 LINE.
030300
030400 0300-IMPRIME-RESUMO-FIM.                EXIT.
030500*=================================================================*
030600 0310-CALCULA-TAXA-APROVACAO             SECTION.
030700*    TAXA = APROVAVEL / TOTAL * 100, ARREDONDADA A 2 CASAS.  SE O
030800*    LOTE ESTIVER VAZIO, A TAXA PERMANECE ZERO (EVITA DIVISAO POR
030900*    ZERO).
031000
031100         MOVE ZEROS TO WRK-TAXA-APROV.
031200         IF LK-ACU-TOTAL-SUBMISSOES GREATER THAN ZEROS
031300             COMPUTE WRK-TAXA-APROV ROUNDED =
031400                 LK-ACU-TOTAL-APROVAVEL / LK-ACU-TOTAL-SUBMISSOES * 100
031500         END-IF.
031600
031700 0310-CALCULA-TAXA-APROVACAO-FIM.        EXIT.
031800*=================================================================*
031900 0320-CALCULA-MEDIA-SCORE                SECTION.
032000*    MEDIA = SOMA DAS PONTUACOES / TOTAL DE SUBMISSOES, ARREDONDADA
032100*    A 1 CASA.  SE O LOTE ESTIVER VAZIO, A MEDIA PERMANECE ZERO.
032200
032300         MOVE ZEROS TO WRK-MEDIA-SCORE.
032400         IF LK-ACU-TOTAL-SUBMISSOES GREATER THAN ZEROS
032500             COMPUTE WRK-MEDIA-SCORE ROUNDED =
032600                 LK-ACU-SOMA-SCORE / LK-ACU-TOTAL-SUBMISSOES
032700         END-IF.
032800
032900 0320-CALCULA-MEDIA-SCORE-FIM.           EXIT.
033000*=================================================================*
033100 0400-FECHAR-RELATORIO                   SECTION.
033200*    FECHA O ARQUIVO RPTFILE NO FIM DO LOTE.  CHAMADO UMA UNICA VEZ
033300*    PELO A2PVET, APOS O BLOCO DE RESUMO.
033400
033500         CLOSE RPTFILE.
033600         IF FS-RPTFILE NOT EQUAL "00"
033700             MOVE WRK-ERRO-FECHAR     TO WRK-DESCRICAO-ERRO
033800             MOVE FS-RPTFILE          TO WRK-STATUS-ERRO
033900             MOVE "RPTFILE"           TO WRK-ARQUIVO-ERRO
034000             PERFORM 9999-TRATA-ERRO
034100         END-IF.
034200
034300 0400-FECHAR-RELATORIO-FIM.              EXIT.
034400*=================================================================*
034500 9999-TRATA-ERRO                         SECTION.
034600*    ERRO FATAL DE E/S NO ARQUIVO RPTFILE -- ENCERRA O LOTE.
034700
034800         DISPLAY "===== ERRO NO PROGRAMA A2PRPT =====".
034900         DISPLAY "MENSSAGEM....:"    WRK-DESCRICAO-ERRO.
035000         DISPLAY "FILE STATUS..:"    WRK-STATUS-ERRO.
035100         DISPLAY "ARQUIVO......:"    WRK-ARQUIVO-ERRO.
035200         GOBACK.
035300
035400 9999-TRATA-ERRO-FIM.                    EXIT.
035500*=================================================================*
035600
