000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             A2PREC.
000400 AUTHOR.                                 CARLOS E LIMA.
000500 INSTALLATION.                           FOURSYS.
000600 DATE-WRITTEN.                           22/05/1993.
000700 DATE-COMPILED.
000800 SECURITY.                               USO INTERNO FOURSYS.
000900*=================================================================*
001000*    EMPRESA.... : FOURSYS
001100*=================================================================*
001200*    PROGRAMA....: A2PREC
001300*    PROGRAMADOR.: CARLOS E LIMA
001400*    DATA....... : 22 / 05 / 1993
001500*
001600*    OBJETIVO.... : SUBPROGRAMA DE RECOMENDACAO FINAL DA VISTORIA
001700*                   DE CONFORMIDADE A2P 10DLC -- A PARTIR DO
001800*                   STATUS E DA PONTUACAO JA CALCULADOS PELO
001900*                   A2PRULE, DEFINE A ACAO RECOMENDADA PARA A
002000*                   SUBMISSAO (RES-ACTION).
002100*
002200*    OBSERVACOES. : CHAMADO PELO A2PVET PARA CADA SUBMISSAO, APOS
002300*                   O MOTOR DE REGRAS.  NAO ABRE ARQUIVO PROPRIO --
002400*                   RECEBE E DEVOLVE O REGISTRO DE RESULTADO
002500*                   INTEIRAMENTE POR LINKAGE.
002600*=================================================================*
002700*    ARQUIVOS.... : NENHUM (SO LINKAGE)          BOOK'S
002800*                                                ----
002900*                                                #BOOKRES
003000*     TIPO....... : LINKAGE
003100*=================================================================*
003200*    MODULOS..... : CHAMADO POR A2PVET
003300*=================================================================*
003400*-----------------------------------------------------------------*
003500*                          ALTERACOES
003600*-----------------------------------------------------------------*
003700*    PROGRAMADOR: CARLOS E LIMA                                   ALT01   
003800*    DATA.......: 22 / 05 / 1993                                  ALT01   
003900*    OBJETIVO...: LAYOUT ORIGINAL - ROTINA DE ENQUADRAMENTO DE    ALT01   
004000*                 CLIENTE POR FAIXA DE PONTUACAO DE CREDITO       ALT01   
004100*-----------------------------------------------------------------*
004200*    PROGRAMADOR: R A COUTINHO                                    ALT02   
004300*    DATA.......: 18 / 01 / 2000                                  ALT02   
004400*    OBJETIVO...: CHAMADO CR-1999-1205 - VIRADA DO ANO 2000       ALT02   
004500*                 (MASCARA DE DATA DO CABECALHO DE LOG)           ALT02   
004600*-----------------------------------------------------------------*
004700*    PROGRAMADOR: JOAO P ALMEIDA                                  ALT03   
004800*    ANALISTA   : SANDRA M OLIVEIRA                               ALT03   
004900*    DATA.......: 29 / 05 / 2021                                  ALT03   
005000*    OBJETIVO...: CHAMADO CR-2021-0991 - REESCRITO COMO MODULO    ALT03   
005100*                 DE RECOMENDACAO FINAL DA VISTORIA DE            ALT03   
005200*                 CONFORMIDADE A2P 10DLC                          ALT03   
005300*-----------------------------------------------------------------*
005400*    PROGRAMADOR: SANDRA M OLIVEIRA                               ALT04   
005500*    DATA.......: 18 / 09 / 2023                                  ALT04   
005600*    OBJETIVO...: CHAMADO CR-2023-0141 - ALINHADO O LIMITE DE     ALT04   
005700*                 PONTUACAO PARA REVISAO (REVIEW-AND-FIX) COM A   ALT04   
005800*                 FAIXA DE CONFIANCA MEDIA DO A2PRULE             ALT04   
005900*=================================================================*
006000 ENVIRONMENT                             DIVISION.
006100 CONFIGURATION                           SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*-----------------------------------------------------------------*
006500 DATA                                    DIVISION.
006600 WORKING-STORAGE                         SECTION.
006700*-----------------------------------------------------------------*
006800 01  FILLER                      PIC X(050)          VALUE
006900     "***** INICIO DA WORKING A2PREC *****".
007000*-----------------------------------------------------------------*
007100*    CAMPOS DE TRABALHO E CONTADORES
007200*-----------------------------------------------------------------*
007300 77  WRK-I                       PIC 9(003) COMP-3   VALUE ZEROS.
007400 01  WRK-SCORE-REC               PIC 9(003)          VALUE ZEROS.
007500 01  WRK-SCORE-ALFA REDEFINES WRK-SCORE-REC.
007600     05 FILLER                  PIC X(003).
007700*---------------- TABELA DE LIMITES DE PONTUACAO -------------------*
007800*    LIMITE(1) = PATAMAR DE APROVACAO PLENA (SUBMIT)
007900*    LIMITE(2) = PATAMAR DE REVISAO (REVIEW-AND-FIX)
008000 01  WRK-LIMITE-LIT.
008100     05 FILLER                  PIC 9(003) VALUE 099.
008200     05 FILLER                  PIC 9(003) VALUE 090.
008300 01  WRK-LIMITE-TAB REDEFINES WRK-LIMITE-LIT.
008400     05 WRK-LIMITE OCCURS 2 TIMES  PIC 9(003).
008500*---------------- TABELA DE ACOES RECOMENDADAS ----------------------*
008600*    ACAO(1) = SUBMIT          ACAO(2) = REVIEW-AND-FIX
008700*    ACAO(3) = DO-NOT-SUBMIT
008800 01  WRK-ACAO-LIT.
008900     05 FILLER                  PIC X(014) VALUE "SUBMIT        ".
009000     05 FILLER                  PIC X(014) VALUE "REVIEW-AND-FIX".
009100     05 FILLER                  PIC X(014) VALUE "DO-NOT-SUBMIT ".
009200 01  WRK-ACAO-TAB REDEFINES WRK-ACAO-LIT.
009300     05 WRK-ACAO OCCURS 3 TIMES    PIC X(014).
009400*-----------------------------------------------------------------*
009500 LINKAGE                                 SECTION.
009600 COPY "#BOOKRES".
009700*=================================================================*
009800 PROCEDURE                               DIVISION USING
009900                                          REG-RESULTADO.
010000*-----------------------------------------------------------------*
010100 0000-PRINCIPAL                          SECTION.
010200*-----------------------------------------------------------------*
010300
010400         PERFORM 0100-VALIDA-PONTUACAO.
010500         PERFORM 0200-DEFINE-ACAO.
010600         GOBACK.
010700
010800 0000-PRINCIPAL-FIM.                     EXIT.
010900*=================================================================*
011000 0100-VALIDA-PONTUACAO                   SECTION.
011100*    COPIA A PONTUACAO RECEBIDA E GARANTE QUE E NUMERICA ANTES DE
011200*    COMPARAR COM OS LIMITES -- PROTECAO CONTRA CAMPO CORROMPIDO
011300*    NA AREA DE LINKAGE.
011400
011500         MOVE RES-SCORE TO WRK-SCORE-REC.
011600         IF WRK-SCORE-ALFA NOT NUMERIC
011700             MOVE ZEROS TO WRK-SCORE-REC
011800         END-IF.
011900
012000 0100-VALIDA-PONTUACAO-FIM.              EXIT.
012100*=================================================================*
012200 0200-DEFINE-ACAO                        SECTION.
012300*    A2: STATUS APROVAVEL E PONTUACAO NO LIMITE PLENO -- SUBMIT.
012400*    A3: PONTUACAO NO LIMITE DE REVISAO -- REVIEW-AND-FIX.
012500*    A4: DEMAIS CASOS -- DO-NOT-SUBMIT.
012600
012700         IF RES-STATUS EQUAL "APPROVABLE" AND
012800            WRK-SCORE-REC GREATER OR EQUAL WRK-LIMITE (1)
012900             MOVE WRK-ACAO (1) TO RES-ACTION
013000         ELSE
013100             IF WRK-SCORE-REC GREATER OR EQUAL WRK-LIMITE (2)
013200                 MOVE WRK-ACAO (2) TO RES-ACTION
013300             ELSE
013400                 MOVE WRK-ACAO (3) TO RES-ACTION
013500             END-IF
013600         END-IF.
013700
013800 0200-DEFINE-ACAO-FIM.                   EXIT.
013900*=================================================================*
