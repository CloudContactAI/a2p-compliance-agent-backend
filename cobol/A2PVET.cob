000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             A2PVET.
000400 AUTHOR.                                  M H MEDEIROS.
000500 INSTALLATION.                            FOURSYS.
000600 DATE-WRITTEN.                            14/03/1987.
000700 DATE-COMPILED.
000800 SECURITY.                                USO INTERNO FOURSYS.
000900*=================================================================*
001000* PROGRAMA   : A2PVET
001100* PROGRAMADOR: MATHEUS H MEDEIROS
001200* ANALISTA   : IVAN SANCHES
001300* CONSULTORIA: FOURSYS
001400* DATA.......: 14 / 03 / 1987
001500*-----------------------------------------------------------------*
001600* OBJETIVO...: CONTROLADOR DO LOTE DE VISTORIA DE CAMPANHAS A2P.
001700*              LE SUBMISSOES E TEXTO DE SITE PAREADOS, ACIONA
001800*              OS MODULOS DE ANALISE, GRAVA RESULTADO, VIOLACOES
001900*              E RELATORIO, E EMITE O RESUMO DO PROCESSAMENTO.
002000*-----------------------------------------------------------------*
002100*    ARQUIVOS                I/O                  INCLUDE/BOOK
002200*    SUBMISSIONS            INPUT                  #BOOKSUB
002300*    WEBCONTENT             INPUT                  #BOOKWEB
002400*    RESULTS                OUTPUT                 #BOOKRES
002500*    VIOLATIONS             OUTPUT                 #BOOKVIO
002600*                                                  #BOOKERR
002700*-----------------------------------------------------------------*
002800* MODULOS....: A2PWEB  A2PVAL  A2PRULE  A2PREC  A2PRPT
002900*-----------------------------------------------------------------*
003000*                            ALTERACOES
003100*-----------------------------------------------------------------*
003200*    PROGRAMADOR: MATHEUS H MEDEIROS                              ALT1
003300*    ANALISTA   : IVAN SANCHES                                    ALT1
003400*    CONSULTORIA: FOURSYS                                         ALT1
003500*    DATA.......: 14 / 03 / 1987                                  ALT1
003600*    OBJETIVO...: PROGRAMA ORIGINAL - VISTORIA DE CAMPANHAS       ALT1
003700*                 DE MALA DIRETA (LOTE UNICO, SEM ARQUIVO DE SITE)ALT1
003800*-----------------------------------------------------------------*
003900*    PROGRAMADOR: REGINA A COUTINHO                               ALT2
004000*    ANALISTA   : IVAN SANCHES                                    ALT2
004100*    CONSULTORIA: FOURSYS                                         ALT2
004200*    DATA.......: 09 / 11 / 1998                                  ALT2
004300*    OBJETIVO...: CHAMADO CR-1998-0441 - INTRODUZ ARQUIVO DE      ALT2
004400*                 TEXTO DE SITE (WEBCONTENT) PAREADO 1:1          ALT2
004500*-----------------------------------------------------------------*
004600*    PROGRAMADOR: REGINA A COUTINHO                               ALT3
004700*    ANALISTA   : IVAN SANCHES                                    ALT3
004800*    CONSULTORIA: FOURSYS                                         ALT3
004900*    DATA.......: 29 / 12 / 1999                                  ALT3
005000*    OBJETIVO...: CHAMADO CR-1999-1203 - VIRADA DO ANO 2000 -     ALT3
005100*                 DATA DE PROCESSAMENTO PASSA A 4 POSICOES DE ANO ALT3
005200*-----------------------------------------------------------------*
005300*    PROGRAMADOR: JOAO P ALMEIDA                                  ALT4
005400*    ANALISTA   : SANDRA M OLIVEIRA                               ALT4
005500*    CONSULTORIA: FOURSYS                                         ALT4
005600*    DATA.......: 22 / 05 / 2021                                  ALT4
005700*    OBJETIVO...: CHAMADO CR-2021-0987 - REESCRITO PARA REGISTRO  ALT4
005800*                 10DLC: CHAMA A2PWEB/A2PVAL/A2PRULE/A2PREC/A2PRPTALT4
005900*                 EM VEZ DE REGRAS DE MALA DIRETA                 ALT4
006000*-----------------------------------------------------------------*
006100*    PROGRAMADOR: SANDRA M OLIVEIRA                               ALT5
006200*    ANALISTA   : SANDRA M OLIVEIRA                               ALT5
006300*    CONSULTORIA: FOURSYS                                         ALT5
006400*    DATA.......: 30 / 06 / 2023                                  ALT5
006500*    OBJETIVO...: CHAMADO CR-2023-0112 - ACUMULO DE VIOLACOES     ALT5
006600*                 POR SECAO PARA O RESUMO DE FIM DE LOTE          ALT5
006650*-----------------------------------------------------------------*
006660*    PROGRAMADOR: IVAN SANCHES                                    ALT6
006665*    ANALISTA   : IVAN SANCHES                                    ALT6
006670*    CONSULTORIA: FOURSYS                                         ALT6
006675*    DATA.......: 24 / 08 / 2023                                  ALT6
006680*    OBJETIVO...: CHAMADO CR-2023-0191 - CONFERENCIA DE MODULOS   ALT6
006685*                 E CODIGOS DE MODO DO A2PRPT ANTES DE ABRIR OS   ALT6
006690*                 ARQUIVOS DO LOTE (0102/0103), SEM CONTAR MAIS   ALT6
006691*                 NO ACU-LOTE-TAB COMO UNICA VISAO EM TABELA DA   ALT6
006692*                 WORKING                                         ALT6
006693*-----------------------------------------------------------------*
006694*    PROGRAMADOR: CARLOS E LIMA                                   ALT7
006695*    DATA.......: 28 / 08 / 2023                                  ALT7
006696*    OBJETIVO...: CHAMADO CR-2023-0204 - 0210/0220/0230/0240/     ALT7
006697*                 0250 SAO UM UNICO PASSO FIXO EM SEQUENCIA, SEM  ALT7
006698*                 PERFORM SEPARADO DE NENHUM DELES EM OUTRO PONTO ALT7
006699*                 -- SUBSTITUIDOS OS CINCO PERFORM POR UM SO      ALT7
006700*=================================================================*
006800
006900
007000*=================================================================*
007100 ENVIRONMENT                             DIVISION.
007200*=================================================================*
007300
007400
007500*-----------------------------------------------------------------*
007600 CONFIGURATION                           SECTION.
007700*-----------------------------------------------------------------*
007800
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM
008100     SWITCH-1 IS UPSI-0 ON STATUS IS WRK-MODO-TESTE.
008200
008300*-----------------------------------------------------------------*
008400 INPUT-OUTPUT                            SECTION.
008500*-----------------------------------------------------------------*
008600 FILE-CONTROL.
008700     SELECT SUBMISSIONS ASSIGN TO
008800         "SUBMISSIONS"
008900             FILE STATUS IS FS-SUBMISSIONS.
009000     SELECT WEBCONTENT  ASSIGN TO
009100         "WEBCONTENT"
009200             FILE STATUS IS FS-WEBCONTENT.
009300     SELECT RESULTS     ASSIGN TO
009400         "RESULTS"
009500             FILE STATUS IS FS-RESULTS.
009600     SELECT VIOLATIONS  ASSIGN TO
009700         "VIOLATIONS"
009800             FILE STATUS IS FS-VIOLATIONS.
009900
010000*=================================================================*
010100 DATA                                    DIVISION.
010200*=================================================================*
010300*-----------------------------------------------------------------*
010400 FILE                                    SECTION.
010500*-----------------------------------------------------------------*
010600*        INPUT  -  SUBMISSOES DE CAMPANHA
010700*                               LRECL = 898
010800*-----------------------------------------------------------------*
010900 FD  SUBMISSIONS.
011000 COPY "#BOOKSUB".
011100*-----------------------------------------------------------------*
011200*        INPUT  -  TEXTO RASPADO DO SITE DA MARCA
011300*                               LRECL = 1008
011400*-----------------------------------------------------------------*
011500 FD  WEBCONTENT.
011600 COPY "#BOOKWEB".
011700*-----------------------------------------------------------------*
011800*        OUTPUT -  RESULTADO DA VISTORIA
011900*                               LRECL = 52
012000*-----------------------------------------------------------------*
012100 FD  RESULTS.
012200 COPY "#BOOKRES".
012300*-----------------------------------------------------------------*
012400*        OUTPUT -  DETALHE DE VIOLACOES
012500*                               LRECL = 80
012600*-----------------------------------------------------------------*
012700 FD  VIOLATIONS.
012800 COPY "#BOOKVIO".
012900
013000 WORKING-STORAGE                         SECTION.
013100*-----------------------------------------------------------------*
013200 01  FILLER                      PIC X(050)          VALUE
013300         "***** INICIO DA WORKING *****".
013400*-----------------------------------------------------------------*
013500 01  FILLER                      PIC X(050)          VALUE
013600         " VARIAVEIS DE STATUS ".
013700*-----------------------------------------------------------------*
013800 77  FS-SUBMISSIONS              PIC X(002)          VALUE SPACES.
013900 77  FS-WEBCONTENT               PIC X(002)          VALUE SPACES.
014000 77  FS-RESULTS                  PIC X(002)          VALUE SPACES.
014100 77  FS-VIOLATIONS               PIC X(002)          VALUE SPACES.
014200*-----------------------------------------------------------------*
014300 01  FILLER                      PIC X(050)          VALUE
014400         " BOOK DE ERROS ".
014500*-----------------------------------------------------------------*
014600 COPY "#BOOKERR".
014610*-----------------------------------------------------------------*
014620 01  FILLER                      PIC X(050)          VALUE
014630         " TABELAS DE OCORRENCIAS REPASSADAS PELOS MODULOS ".
014640*-----------------------------------------------------------------*
014650 COPY "#BOOKAUW".
014660 COPY "#BOOKAUV".
014670 COPY "#BOOKAUT".
014680 COPY "#BOOKAUR".
014700*-----------------------------------------------------------------*
014800 01  FILLER                      PIC X(050)          VALUE
014900         " VARIAVEIS ACUMULADORAS DO LOTE ".
015000*-----------------------------------------------------------------*
015100 01  ACU-LOTE.
015200     05 ACU-TOTAL-SUBMISSOES     PIC 9(005) COMP-3   VALUE ZEROS.
015300     05 ACU-TOTAL-APROVAVEL      PIC 9(005) COMP-3   VALUE ZEROS.
015400     05 ACU-TOTAL-REJEITAVEL     PIC 9(005) COMP-3   VALUE ZEROS.
015500     05 ACU-SOMA-SCORE           PIC 9(008) COMP-3   VALUE ZEROS.
015600*---------------- VISAO EM TABELA PARA LACO DE LIMPEZA ----------*
015700 01  ACU-LOTE-TAB REDEFINES ACU-LOTE.
015800     05 ACU-LOTE-CAMPO OCCURS 4 TIMES
015900                                PIC 9(008) COMP-3.
016000*-----------------------------------------------------------------*
016100 01  FILLER                      PIC X(050)          VALUE
016200         " VARIAVEL DE APOIO ".
016300*-----------------------------------------------------------------*
016400 01  WRK-MODULO-WEB              PIC X(008) VALUE "A2PWEB".
016500 01  WRK-MODULO-VAL              PIC X(008) VALUE "A2PVAL".
016600 01  WRK-MODULO-RULE             PIC X(008) VALUE "A2PRULE".
016700 01  WRK-MODULO-REC              PIC X(008) VALUE "A2PREC".
016800 01  WRK-MODULO-RPT              PIC X(008) VALUE "A2PRPT".
016810*---------------- VISAO EM TABELA PARA CONFERENCIA NO 0102 ------*
016820 01  WRK-MODULOS-LIT.
016830     05 FILLER                  PIC X(008) VALUE "A2PWEB  ".
016840     05 FILLER                  PIC X(008) VALUE "A2PVAL  ".
016850     05 FILLER                  PIC X(008) VALUE "A2PRULE ".
016860     05 FILLER                  PIC X(008) VALUE "A2PREC  ".
016870     05 FILLER                  PIC X(008) VALUE "A2PRPT  ".
016880 01  WRK-MODULOS-TAB REDEFINES WRK-MODULOS-LIT.
016890     05 WRK-MODULOS-ITEM        PIC X(008) OCCURS 5 TIMES.
016900*---------------- VISAO EM TABELA DOS CODIGOS DE MODO DO RPT ----*
016910 01  WRK-MODOS-RPT-LIT          PIC X(004) VALUE "ADRF".
016920 01  WRK-MODOS-RPT-TAB REDEFINES WRK-MODOS-RPT-LIT.
016930     05 WRK-MODOS-RPT-ITEM      PIC X(001) OCCURS 4 TIMES.
016940*-----------------------------------------------------------------*
016950 01  WRK-ARQUIVO                 PIC X(012) VALUE SPACES.
016960 77  WRK-K                       PIC 9(002) COMP-3   VALUE ZEROS.
017000 77  WRK-EOF-SWITCH              PIC X(001) VALUE "N".
017100     88 FIM-DE-ARQUIVO                      VALUE "S".
017150 77  WRK-MODO-TESTE              PIC X(001) VALUE "N".
017160     88 WRK-RODADA-DE-TESTE                  VALUE "S".
017200*-----------------------------------------------------------------*
017300*    AREA DE COMUNICACAO ENTRE MODULOS (TODOS OS CAMPOS USADOS
017400*    NAS CHAMADAS VIA LINKAGE DOS SUBPROGRAMAS)
017500*-----------------------------------------------------------------*
017600 01  LK-RISCO-SITE               PIC X(004) VALUE SPACES.
017700 01  LK-FONE-VALIDO              PIC X(001) VALUE SPACES.
017800 01  LK-FONE-VALIDO-LENIENTE     PIC X(001) VALUE SPACES.
017900 01  LK-EIN-VALIDO               PIC X(001) VALUE SPACES.
018000 01  LK-EMAIL-VALIDO             PIC X(001) VALUE SPACES.
018100 01  LK-DOMINIO-BATE             PIC X(001) VALUE SPACES.
018200 01  LK-DOMINIO-INDEFINIDO       PIC X(001) VALUE SPACES.
018300 01  LK-ENDERECO-VALIDO          PIC X(001) VALUE SPACES.
018400 01  LK-ENDERECO-NO-SITE         PIC X(001) VALUE SPACES.
018500 01  LK-MODO-CHAMADA-RPT         PIC X(001) VALUE SPACES.
018600     88 LK-MODO-DETALHE                     VALUE "D".
018700     88 LK-MODO-RESUMO                      VALUE "R".
018800     88 LK-MODO-ABRIR                       VALUE "A".
018900     88 LK-MODO-FECHAR                      VALUE "F".
019000*-----------------------------------------------------------------*
019100 01  FILLER                      PIC X(050)          VALUE
019200     "***** FIM DA WORKING *****".
019300*-----------------------------------------------------------------*
019400
019500*=================================================================*
019600 PROCEDURE                               DIVISION.
019700*=================================================================*
019800 0000-PRINCIPAL.
019900
020000         PERFORM 0100-INICIAR.
020100         PERFORM 0200-PROCESSAR UNTIL FIM-DE-ARQUIVO.
020200         PERFORM 0300-FINALIZAR.
020300         STOP RUN.
020400
020500 0000-PRINCIPAL-FIM.                     EXIT.
020600*-----------------------------------------------------------------*
020700 0100-INICIAR                            SECTION.
020800*-----------------------------------------------------------------*
020900
020920         PERFORM 0102-VERIFICA-MODULOS.
020940         PERFORM 0103-VERIFICA-MODOS-RPT.
021000         OPEN INPUT  SUBMISSIONS
021100                     WEBCONTENT
021200              OUTPUT RESULTS
021300                     VIOLATIONS.
021400         PERFORM 0105-TESTAR-STATUS-ABERTURA.
021500         MOVE "A"           TO LK-MODO-CHAMADA-RPT.
021600         CALL WRK-MODULO-RPT USING LK-MODO-CHAMADA-RPT
021650                                   REG-SUBMISSAO
021700                                   REG-RESULTADO
021800                                   ACU-LOTE
021802                                   WRK-VIOL-TOTAL
021804                                   WRK-RECO.
021900         PERFORM 0110-LEITURA.
022000
022100 0100-INICIAR-FIM.                       EXIT.
022120*-----------------------------------------------------------------*
022140 0102-VERIFICA-MODULOS                   SECTION.
022150*    CONFERE SE OS NOMES DOS SUBPROGRAMAS CHAMADOS NO LOTE ESTAO
022155*    TODOS PREENCHIDOS NA TABELA ANTES DE ABRIR OS ARQUIVOS -- SE
022158*    ALGUEM MEXER NA LISTA E ESQUECER UM FILLER, O LOTE PARA AQUI
022160*    EM VEZ DE ESTOURAR NO MEIO DO PROCESSAMENTO.                 ALT6
022165
022170         PERFORM 0102A-TESTA-UM-MODULO
022172             VARYING WRK-K FROM 1 BY 1 UNTIL WRK-K GREATER 5.
022196
022198 0102-VERIFICA-MODULOS-FIM.               EXIT.
022199*-----------------------------------------------------------------*
022200 0102A-TESTA-UM-MODULO                    SECTION.
022201
022202         IF WRK-MODULOS-ITEM (WRK-K) EQUAL SPACES
022205             MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO
022208             MOVE "99"                   TO WRK-STATUS-ERRO
022211             MOVE "MODULOS"              TO WRK-ARQUIVO-ERRO
022214             PERFORM 9999-TRATA-ERRO
022217         END-IF.
022219
022220 0102A-TESTA-UM-MODULO-FIM.               EXIT.
022222*-----------------------------------------------------------------*
022230 0103-VERIFICA-MODOS-RPT                  SECTION.
022233*    CONFERE SE OS 4 CODIGOS DE MODO DE CHAMADA DO A2PRPT (ABRIR/
022236*    DETALHE/RESUMO/FECHAR) CONTINUAM DISTINTOS ENTRE SI NA       ALT6
022239*    TABELA -- PROTECAO CONTRA DIGITACAO ERRADA NA LITERAL        ALT6
022242*    WRK-MODOS-RPT-LIT SE ALGUEM A ALTERAR NO FUTURO.             ALT6
022245
022248         PERFORM 0103A-TESTA-UM-MODO-RPT
022251             VARYING WRK-K FROM 1 BY 1 UNTIL WRK-K GREATER 4.
022254
022257 0103-VERIFICA-MODOS-RPT-FIM.             EXIT.
022258*-----------------------------------------------------------------*
022259 0103A-TESTA-UM-MODO-RPT                  SECTION.
022260
022261         IF WRK-MODOS-RPT-ITEM (WRK-K) EQUAL SPACES
022264             MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO
022267             MOVE "99"                   TO WRK-STATUS-ERRO
022270             MOVE "MODOS-RPT"            TO WRK-ARQUIVO-ERRO
022273             PERFORM 9999-TRATA-ERRO
022276         END-IF.
022279
022282 0103A-TESTA-UM-MODO-RPT-FIM.             EXIT.
022300*-----------------------------------------------------------------*
022400 0105-TESTAR-STATUS-ABERTURA             SECTION.
022450*-----------------------------------------------------------------*
022500
022600         IF FS-SUBMISSIONS             NOT EQUAL '00'
022700             MOVE WRK-ERRO-ABERTURA     TO WRK-DESCRICAO-ERRO
022800             MOVE FS-SUBMISSIONS        TO WRK-STATUS-ERRO
022900             MOVE "SUBMISSIONS"         TO WRK-ARQUIVO-ERRO
023000             PERFORM 9999-TRATA-ERRO
023100         END-IF.
023200         IF FS-WEBCONTENT               NOT EQUAL '00'
023300             MOVE WRK-ERRO-ABERTURA     TO WRK-DESCRICAO-ERRO
023400             MOVE FS-WEBCONTENT         TO WRK-STATUS-ERRO
023500             MOVE "WEBCONTENT"          TO WRK-ARQUIVO-ERRO
023600             PERFORM 9999-TRATA-ERRO
023700         END-IF.
023800
023900 0105-TESTAR-STATUS-ABERTURA-FIM.        EXIT.
024000*-----------------------------------------------------------------*
024100 0110-LEITURA                            SECTION.
024200*-----------------------------------------------------------------*
024300
024400         READ SUBMISSIONS.
024500         IF FS-SUBMISSIONS EQUAL '00'
024600             READ WEBCONTENT
024700             IF FS-WEBCONTENT NOT EQUAL '00'
024800                 MOVE WRK-ERRO-LEITURA  TO WRK-DESCRICAO-ERRO
024900                 MOVE FS-WEBCONTENT     TO WRK-STATUS-ERRO
025000                 MOVE "WEBCONTENT"      TO WRK-ARQUIVO-ERRO
025100                 PERFORM 9999-TRATA-ERRO
025200             END-IF
025300         ELSE
025400             IF FS-SUBMISSIONS NOT EQUAL '10'
025500                 MOVE WRK-ERRO-LEITURA  TO WRK-DESCRICAO-ERRO
025600                 MOVE FS-SUBMISSIONS    TO WRK-STATUS-ERRO
025700                 MOVE "SUBMISSIONS"     TO WRK-ARQUIVO-ERRO
025800                 PERFORM 9999-TRATA-ERRO
025900             END-IF
026000             MOVE "S" TO WRK-EOF-SWITCH
026100         END-IF.
026200
026300 0110-LEITURA-FIM.                       EXIT.
026400*-----------------------------------------------------------------*
026500 0200-PROCESSAR                          SECTION.
026600*-----------------------------------------------------------------*
026650*    0210/0220/0230/0240/0250 SAO PASSOS FIXOS, UM APOS O OUTRO,  ALT7
026660*    SEM USO SEPARADO EM OUTRO PONTO DO PROGRAMA -- PERFORM UNICO ALT7
026670*    ATE O FIM DE 0250, NOS MOLDES ANTIGOS DA CASA.               ALT7
026700
026800         PERFORM 0210-CHAMA-ANALISE-SITE THRU 0250-ACUMULA-TOTAIS-FIM.
027300         MOVE "D"           TO LK-MODO-CHAMADA-RPT.
027400         CALL WRK-MODULO-RPT USING LK-MODO-CHAMADA-RPT
027450                                   REG-SUBMISSAO
027500                                   REG-RESULTADO
027600                                   ACU-LOTE
027602                                   WRK-VIOL-TOTAL
027604                                   WRK-RECO.
027700         PERFORM 0260-GRAVA-RESULTADO.
027800         PERFORM 0110-LEITURA.
027900
028000 0200-PROCESSAR-FIM.                     EXIT.
028100*-----------------------------------------------------------------*
028200 0210-CHAMA-ANALISE-SITE                 SECTION.
028300*-----------------------------------------------------------------*
028400
028500         CALL WRK-MODULO-WEB USING REG-SUBMISSAO
028600                                   REG-CONTEUDO-WEB
028650                                   LK-RISCO-SITE
028700                                   WRK-VIOL-WEB.
028800
028900 0210-CHAMA-ANALISE-SITE-FIM.            EXIT.
029000*-----------------------------------------------------------------*
029100 0220-CHAMA-VALIDACOES                   SECTION.
029200*-----------------------------------------------------------------*
029300
029400         CALL WRK-MODULO-VAL USING REG-SUBMISSAO
029500                                   REG-CONTEUDO-WEB
029600                                   LK-FONE-VALIDO
029700                                   LK-FONE-VALIDO-LENIENTE
029800                                   LK-EIN-VALIDO
029900                                   LK-EMAIL-VALIDO
030000                                   LK-DOMINIO-BATE
030100                                   LK-DOMINIO-INDEFINIDO
030150                                   LK-ENDERECO-VALIDO
030200                                   LK-ENDERECO-NO-SITE
030250                                   WRK-VIOL-VAL.
030400
030500 0220-CHAMA-VALIDACOES-FIM.               EXIT.
030600*-----------------------------------------------------------------*
030700 0230-CHAMA-MOTOR-REGRAS                 SECTION.
030800*-----------------------------------------------------------------*
030900
031000         CALL WRK-MODULO-RULE USING REG-SUBMISSAO
031100                                    REG-CONTEUDO-WEB
031200                                    LK-DOMINIO-BATE
031300                                    LK-DOMINIO-INDEFINIDO
031400                                    LK-ENDERECO-NO-SITE
031500                                    LK-RISCO-SITE
031550                                    WRK-VIOL-WEB
031560                                    WRK-VIOL-VAL
031600                                    REG-RESULTADO
031700                                    REG-VIOLACAO
031800                                    ACU-LOTE
031900                                    VIOLATIONS
032000                                    FS-VIOLATIONS
032100                                    WRK-AREA-ERROS
032150                                    WRK-MSG-ERRO-PADRAO
032170                                    WRK-VIOL-TOTAL
032190                                    WRK-RECO.
032300
032400 0230-CHAMA-MOTOR-REGRAS-FIM.             EXIT.
032500*-----------------------------------------------------------------*
032600 0240-CHAMA-RECOMENDACAO                 SECTION.
032700*-----------------------------------------------------------------*
032800
032900         CALL WRK-MODULO-REC USING REG-RESULTADO.
033000
033100 0240-CHAMA-RECOMENDACAO-FIM.             EXIT.
033200*-----------------------------------------------------------------*
033300 0250-ACUMULA-TOTAIS                     SECTION.
033400*-----------------------------------------------------------------*
033500
033600         ADD 1              TO ACU-TOTAL-SUBMISSOES.
033700         ADD RES-SCORE      TO ACU-SOMA-SCORE.
033800         IF RES-STATUS EQUAL "APPROVABLE"
033900             ADD 1 TO ACU-TOTAL-APROVAVEL
034000         ELSE
034100             ADD 1 TO ACU-TOTAL-REJEITAVEL
034200         END-IF.
034300
034400 0250-ACUMULA-TOTAIS-FIM.                 EXIT.
034500*-----------------------------------------------------------------*
034600 0260-GRAVA-RESULTADO                    SECTION.
034700*-----------------------------------------------------------------*
034800
034900         WRITE REG-RESULTADO.
035000         IF FS-RESULTS NOT EQUAL '00'
035100             MOVE WRK-ERRO-GRAVACAO     TO WRK-DESCRICAO-ERRO
035200             MOVE FS-RESULTS            TO WRK-STATUS-ERRO
035300             MOVE "RESULTS"             TO WRK-ARQUIVO-ERRO
035400             PERFORM 9999-TRATA-ERRO
035500         END-IF.
035600
035700 0260-GRAVA-RESULTADO-FIM.                EXIT.
035800*-----------------------------------------------------------------*
035900 0300-FINALIZAR                          SECTION.
036000*-----------------------------------------------------------------*
036100
036200         MOVE "R"           TO LK-MODO-CHAMADA-RPT.
036300         CALL WRK-MODULO-RPT USING LK-MODO-CHAMADA-RPT
036350                                   REG-SUBMISSAO
036400                                   REG-RESULTADO
036500                                   ACU-LOTE
036502                                   WRK-VIOL-TOTAL
036504                                   WRK-RECO.
036600         MOVE "F"           TO LK-MODO-CHAMADA-RPT.
036700         CALL WRK-MODULO-RPT USING LK-MODO-CHAMADA-RPT
036750                                   REG-SUBMISSAO
036800                                   REG-RESULTADO
036900                                   ACU-LOTE
036902                                   WRK-VIOL-TOTAL
036904                                   WRK-RECO.
037000         CLOSE SUBMISSIONS
037100               WEBCONTENT
037200               RESULTS
037300               VIOLATIONS.
037400
037500 0300-FINALIZAR-FIM.                      EXIT.
037600*-----------------------------------------------------------------*
037700 9999-TRATA-ERRO                         SECTION.
037800*-----------------------------------------------------------------*
037900
038000         DISPLAY "===== ERRO NO PROGRAMA A2PVET =====".
038100         DISPLAY "MENSSAGEM....:"    WRK-DESCRICAO-ERRO.
038200         DISPLAY "FILE STATUS..:"    WRK-STATUS-ERRO.
038300         DISPLAY "ARQUIVO......:"    WRK-ARQUIVO-ERRO.
038400         GOBACK.
038500
038600 9999-TRATA-ERRO-FIM.                     EXIT.
038700*-----------------------------------------------------------------*

