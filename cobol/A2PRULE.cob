000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             A2PRULE.
000400 AUTHOR.                                 IVAN SANCHES.
000500 INSTALLATION.                           FOURSYS.
000600 DATE-WRITTEN.                           05/09/1994.
000700 DATE-COMPILED.
000800 SECURITY.                                USO INTERNO FOURSYS.
000900*=================================================================*
001000*    EMPRESA.... : FOURSYS
001100*=================================================================*
001200*    PROGRAMA....: A2PRULE
001300*    PROGRAMADOR.: IVAN SANCHES
001400*    DATA....... : 05 / 09 / 1994
001500*
001600*    OBJETIVO.... : SUBPROGRAMA MOTOR DE REGRAS DE CONFORMIDADE
001700*                   A2P 10DLC -- APLICA AS SECOES A (MARCA E
001800*                   CATEGORIA), B (OPT-IN), C (TEMPLATE DE
001900*                   MENSAGEM), D (URL E DOMINIO) E E (TERMOS E
002000*                   PRIVACIDADE), CALCULA PONTUACAO, STATUS,
002100*                   CONFIANCA E GRAVA O DETALHE DE OCORRENCIAS.
002200*
002300*    OBSERVACOES. : CHAMADO PELO A2PVET PARA CADA SUBMISSAO. NAO
002400*                   ABRE ARQUIVO PROPRIO -- RECEBE O ARQUIVO
002500*                   VIOLATIONS JA ABERTO PELO A2PVET E GRAVA NELE
002600*                   DIRETAMENTE (SELECT/FD PROPRIOS, MESMO ARQUIVO
002700*                   FISICO).  CONSOLIDA AS OCORRENCIAS W1/W2 (SITE)
002800*                   E V1/V4 (VALIDACAO) RECEBIDAS POR LINKAGE COM
002900*                   AS PROPRIAS OCORRENCIAS A-E NA TABELA
003000*                   WRK-VIOL-TOTAL, E MONTA A LISTA DE ACOES
003100*                   RECOMENDADAS EM WRK-RECO.
003200*=================================================================*
003300*    ARQUIVOS.... : VIOLATIONS (COMPARTILHADO COM A2PVET) BOOK'S
003400*                                                     #BOOKSUB
003500*                                                     #BOOKWEB
003600*                                                     #BOOKRES
003700*                                                     #BOOKVIO
003800*                                                     #BOOKAUW
003900*                                                     #BOOKAUV
004000*                                                     #BOOKAUT
004100*                                                     #BOOKAUR
004200*                                                     #BOOKERR
004300*     TIPO....... : OUTPUT (VIOLATIONS) / LINKAGE (DEMAIS)
004400*=================================================================*
004500*    MODULOS..... : CHAMADO POR A2PVET
004600*=================================================================*
004700*-----------------------------------------------------------------*
004800*                          ALTERACOES
004900*-----------------------------------------------------------------*
005000*    PROGRAMADOR: IVAN SANCHES                                    ALT01
005100*    DATA.......: 05 / 09 / 1994                                  ALT01
005200*    OBJETIVO...: LAYOUT ORIGINAL - ROTINA DE CALCULO DE LIMITE   ALT01
005300*                 DE CREDITO POR AGENCIA                          ALT01
005400*-----------------------------------------------------------------*
005500*    PROGRAMADOR: R A COUTINHO                                    ALT02
005600*    DATA.......: 14 / 01 / 2000                                  ALT02
005700*    OBJETIVO...: CHAMADO CR-1999-1205 - VIRADA DO ANO 2000       ALT02
005800*                 (MASCARA DE DATA DO CABECALHO DE LOG)           ALT02
005900*-----------------------------------------------------------------*
006000*    PROGRAMADOR: JOAO P ALMEIDA                                  ALT03
006100*    ANALISTA   : SANDRA M OLIVEIRA                               ALT03
006200*    DATA.......: 29 / 05 / 2021                                  ALT03
006300*    OBJETIVO...: CHAMADO CR-2021-0990 - REESCRITO COMO MOTOR DE  ALT03
006400*                 REGRAS DE CONFORMIDADE A2P 10DLC (SECOES A-E)   ALT03
006500*-----------------------------------------------------------------*
006600*    PROGRAMADOR: SANDRA M OLIVEIRA                               ALT04
006700*    DATA.......: 30 / 06 / 2023                                  ALT04
006800*    OBJETIVO...: CHAMADO CR-2023-0112 - CONSOLIDACAO DAS         ALT04
006900*                 OCORRENCIAS W1/W2/V1/V4 NA TABELA UNICA         ALT04
007000*                 WRK-VIOL-TOTAL E MONTAGEM DA LISTA DE ACOES     ALT04
007100*                 RECOMENDADAS (WRK-RECO) PARA O RELATORIO        ALT04
007200*-----------------------------------------------------------------*
007300*    PROGRAMADOR: SANDRA M OLIVEIRA                               ALT05
007400*    DATA.......: 18 / 09 / 2023                                  ALT05
007500*    OBJETIVO...: CHAMADO CR-2023-0140 - CORRIGIDO CALCULO DE     ALT05
007600*                 CONFIANCA QUANDO PONTUACAO ZERADA POR MULTIPLAS ALT05
007700*                 OCORRENCIAS CRITICAS DE TERCEIROS               ALT05
007750*-----------------------------------------------------------------*
007760*    PROGRAMADOR: CARLOS E LIMA                                   ALT06
007765*    DATA.......: 11 / 08 / 2023                                  ALT06
007770*    OBJETIVO...: CHAMADO CR-2023-0171 - TEXTO-PADRAO DE          ALT06
007775*                 RECOMENDACAO DA SECAO D VINHA TRUNCADO NA       ALT06
007780*                 MOVE PARA AUXR-ITEM-TEXTO; CAMPO AMPLIADO P/    ALT06
007785*                 X(070) EM #BOOKAUR, ACOMPANHANDO WRK-VIOL-      ALT06
007790*                 TEXTO-ATUAL                                     ALT06
007791*-----------------------------------------------------------------*
007792*    PROGRAMADOR: MATHEUS B TEIXEIRA                              ALT07
007793*    DATA.......: 18 / 08 / 2023                                  ALT07
007794*    OBJETIVO...: CHAMADO CR-2023-0179 - TAMANHO DE BUSCA DOS     ALT07
007795*                 PADROES WRK-TERC-PADRAO-2/4 NAO CONFERIA COM O  ALT07
007796*                 TEXTO REAL DA LITERAL (29/22 POS.), DEIXANDO DE ALT07
007797*                 ACHAR A OCORRENCIA QUANDO NAO HAVIA BYTE DE     ALT07
007798*                 FOLGA APOS A FRASE NO TEXTO RASPADO             ALT07
007799*-----------------------------------------------------------------*
007810*    PROGRAMADOR: CARLOS E LIMA                                   ALT08
007820*    DATA.......: 28 / 08 / 2023                                  ALT08
007830*    OBJETIVO...: CHAMADO CR-2023-0203 - ITENS (1)/(2) DA TABELA  ALT08
007840*                 WRK-AF-TAB (SKIP-TRACING/SKIP TRACING) ERAM     ALT08
007850*                 TESTADOS SEPARADOS E DOBRAVAM A PENALIDADE -30  ALT08
007860*                 QUANDO AS DUAS GRAFIAS APARECIAM NO SITE        ALT08
007870*=================================================================*
007900 ENVIRONMENT                             DIVISION.
008000 CONFIGURATION                           SECTION.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM.
008300*-----------------------------------------------------------------*
008400 INPUT-OUTPUT                            SECTION.
008500 FILE-CONTROL.
008600     SELECT VIOLATIONS  ASSIGN TO
008700         "VIOLATIONS"
008800             FILE STATUS IS FS-VIOLATIONS.
008900*
009000*=================================================================*
009100 DATA                                    DIVISION.
009200*=================================================================*
009300*-----------------------------------------------------------------*
009400 FILE                                    SECTION.
009500*-----------------------------------------------------------------*
009600*        OUTPUT -  DETALHE DE VIOLACOES (COMPARTILHADO C/ A2PVET)
009700*                               LRECL = 80
009800*-----------------------------------------------------------------*
009900 FD  VIOLATIONS.
010000 COPY "#BOOKVIO".
010100*
010200 WORKING-STORAGE                         SECTION.
010300*-----------------------------------------------------------------*
010400 01  FILLER                      PIC X(050)          VALUE
010500     "***** INICIO DA WORKING A2PRULE *****".
010600*-----------------------------------------------------------------*
010700 77  FS-VIOLATIONS               PIC X(002)          VALUE SPACES.
010800*---------------- CONTADORES E PONTUACAO DA SUBMISSAO -------------*
010900 01  WRK-AREA-PONTOS.
011000     05 WRK-SCORE                PIC S9(005) COMP-3  VALUE 100.
011100     05 WRK-CONT-VIOL-AE         PIC 9(003) COMP-3   VALUE ZEROS.
011200     05 WRK-I                    PIC 9(003) COMP-3   VALUE ZEROS.
011300     05 WRK-J                    PIC 9(003) COMP-3   VALUE ZEROS.
011400     05 WRK-DIGITO-MSG           PIC 9(001)          VALUE ZEROS.
011500*---------------- AREA DE MONTAGEM DE TEXTO DE OCORRENCIA ---------*
011600 01  WRK-AREA-TEXTO.
011700     05 WRK-VIOL-SECAO-ATUAL     PIC X(002)  VALUE SPACES.
011800     05 WRK-VIOL-TEXTO-ATUAL     PIC X(070)  VALUE SPACES.
011900*---------------- CONVERSAO PARA CAIXA ALTA (COMPARACAO) ----------*
012000 01  WRK-ALFABETO-MINUSC         PIC X(026)  VALUE
012100     "abcdefghijklmnopqrstuvwxyz".
012200 01  WRK-ALFABETO-MAIUSC         PIC X(026)  VALUE
012300     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012400 01  WRK-USE-CASE-MAIUSC         PIC X(040)  VALUE SPACES.
012500 01  WRK-OPTIN-MAIUSC            PIC X(080)  VALUE SPACES.
012600 01  WRK-MENSAGEM-MAIUSC         PIC X(160)  VALUE SPACES.
012700*---------------- AREA GENERICA DE BUSCA DE PADRAO -----------------*
012800 01  WRK-AREA-BUSCA.
012900     05 WRK-BUSCA-CAMPO          PIC X(1000) VALUE SPACES.
013000     05 WRK-BUSCA-CAMPO-LIM      PIC 9(004) COMP-3 VALUE ZEROS.
013100     05 WRK-BUSCA-PADRAO         PIC X(040)  VALUE SPACES.
013200     05 WRK-BUSCA-TAMANHO        PIC 9(002) COMP-3 VALUE ZEROS.
013300     05 WRK-BUSCA-POS            PIC 9(004) COMP-3 VALUE ZEROS.
013400     05 WRK-BUSCA-POS-ACHADA     PIC 9(004) COMP-3 VALUE ZEROS.
013500     05 WRK-BUSCA-LIMITE         PIC 9(004) COMP-3 VALUE ZEROS.
013600     05 WRK-BUSCA-ACHOU          PIC X(001)  VALUE "N".
013700         88 WRK-BUSCA-ACHOU-SIM          VALUE "S".
013750     05 WRK-BUSCA-ACHOU-SALVA    PIC X(001)  VALUE "N".
013760         88 WRK-BUSCA-ACHOU-SALVA-SIM     VALUE "S".
013800*---------------- TABELA DE PADROES A1 -- TERCEIROS (CRITICO) -----*
013801*    PADROES EM CAIXA BAIXA -- O TEXTO RASPADO DO SITE (WEB-TEXT)
013802*    JA CHEGA PADRONIZADO EM CAIXA BAIXA PELA COLETA (A2PWEB
013803*    SEGUE O MESMO PADRAO).
013900 01  WRK-TERC-PADRAO-1           PIC X(026)  VALUE
014000     "third-party debt collector".
014100 01  WRK-TERC-PADRAO-1B          PIC X(026)  VALUE
014200     "third party debt collector".
014300 01  WRK-TERC-PADRAO-2           PIC X(030)  VALUE
014400     "we collect debts on behalf of".
014500 01  WRK-TERC-PADRAO-3           PIC X(017)  VALUE
014600     "collection agency".
014700 01  WRK-TERC-PADRAO-4           PIC X(023)  VALUE
014800     "debt collection agency".
014900*---------------- TABELA DE PADROES A1 -- AUTO-REPROVACAO ---------*
015000 01  WRK-AF-LITERAIS.
015100     05 FILLER                  PIC X(026) VALUE
015105         "skip-tracing              ".
015200     05 FILLER                  PIC X(026) VALUE
015205         "skip tracing              ".
015300     05 FILLER                  PIC X(026) VALUE
015305         "payday loan               ".
015400     05 FILLER                  PIC X(026) VALUE
015405         "personal loan solicitation".
015500     05 FILLER                  PIC X(026) VALUE
015505         "lead generation           ".
015600     05 FILLER                  PIC X(026) VALUE
015605         "data brokerage            ".
015700     05 FILLER                  PIC X(026) VALUE
015705         "crypto                    ".
015800     05 FILLER                  PIC X(026) VALUE
015805         "credit repair             ".
015900 01  WRK-AF-TAB REDEFINES WRK-AF-LITERAIS.
016000     05 WRK-AF-PADRAO OCCURS 8 TIMES   PIC X(026).
016100 01  WRK-AF-TAMANHO-LIT.
016200     05 FILLER PIC 9(002) VALUE 12.  05 FILLER PIC 9(002) VALUE 12.
016300     05 FILLER PIC 9(002) VALUE 11.  05 FILLER PIC 9(002) VALUE 26.
016400     05 FILLER PIC 9(002) VALUE 15.  05 FILLER PIC 9(002) VALUE 14.
016500     05 FILLER PIC 9(002) VALUE 06.  05 FILLER PIC 9(002) VALUE 13.
016600 01  WRK-AF-TAB-TAM REDEFINES WRK-AF-TAMANHO-LIT.
016700     05 WRK-AF-TAMANHO OCCURS 8 TIMES  PIC 9(002).
016800 01  WRK-AF-ROTULO-LIT.
016900     05 FILLER                  PIC X(026) VALUE
017000        "skip-tracing              ".
017100     05 FILLER                  PIC X(026) VALUE
017200        "skip-tracing              ".
017300     05 FILLER                  PIC X(026) VALUE
017400        "payday loan               ".
017500     05 FILLER                  PIC X(026) VALUE
017600        "personal loan solicitation".
017700     05 FILLER                  PIC X(026) VALUE
017800        "lead generation           ".
017900     05 FILLER                  PIC X(026) VALUE
018000        "data brokerage            ".
018100     05 FILLER                  PIC X(026) VALUE
018200        "crypto                    ".
018300     05 FILLER                  PIC X(026) VALUE
018400        "credit repair             ".
018500 01  WRK-AF-TAB-ROT REDEFINES WRK-AF-ROTULO-LIT.
018600     05 WRK-AF-ROTULO OCCURS 8 TIMES  PIC X(026).
018700*---------------- TABELA DE PLACEHOLDERS PROIBIDOS (SECAO C2) -----*
018800 01  WRK-PD-LITERAIS.
018900     05 FILLER                  PIC X(015) VALUE "{{URL}}        ".
019000     05 FILLER                  PIC X(015) VALUE "{{COMPANY}}    ".
019100     05 FILLER                  PIC X(015) VALUE "{{AGENTNAME}}  ".
019200 01  WRK-PD-TAB REDEFINES WRK-PD-LITERAIS.
019300     05 WRK-PD-PADRAO OCCURS 3 TIMES   PIC X(015).
019400 01  WRK-PD-TAMANHO-LIT.
019500     05 FILLER PIC 9(002) VALUE 07.
019600     05 FILLER PIC 9(002) VALUE 11.
019700     05 FILLER PIC 9(002) VALUE 13.
019800 01  WRK-PD-TAB-TAM REDEFINES WRK-PD-TAMANHO-LIT.
019900     05 WRK-PD-TAMANHO OCCURS 3 TIMES  PIC 9(002).
020000*---------------- TABELA DE EXPRESSOES AMEACADORAS (SECAO C3) -----*
020100 01  WRK-AM-LITERAIS.
020200     05 FILLER                  PIC X(022) VALUE "URGENT                ".
020300     05 FILLER                  PIC X(022) VALUE "FINAL NOTICE          ".
020400     05 FILLER                  PIC X(022) VALUE "LAST ATTEMPT          ".
020500     05 FILLER                  PIC X(022) VALUE "RESPOND IMMEDIATELY   ".
020600 01  WRK-AM-TAB REDEFINES WRK-AM-LITERAIS.
020700     05 WRK-AM-PADRAO OCCURS 4 TIMES   PIC X(022).
020800 01  WRK-AM-TAMANHO-LIT.
020900     05 FILLER PIC 9(002) VALUE 06.  05 FILLER PIC 9(002) VALUE 12.
021000     05 FILLER PIC 9(002) VALUE 12.  05 FILLER PIC 9(002) VALUE 19.
021100 01  WRK-AM-TAB-TAM REDEFINES WRK-AM-TAMANHO-LIT.
021200     05 WRK-AM-TAMANHO OCCURS 4 TIMES  PIC 9(002).
021300*---------------- TABELA DE ENCURTADORES DE URL (SECAO D1) --------*
021400 01  WRK-EC-LITERAIS.
021500     05 FILLER                  PIC X(010) VALUE "BIT.LY    ".
021600     05 FILLER                  PIC X(010) VALUE "TINYURL   ".
021700     05 FILLER                  PIC X(010) VALUE "T.CO      ".
021800 01  WRK-EC-TAB REDEFINES WRK-EC-LITERAIS.
021900     05 WRK-EC-PADRAO OCCURS 3 TIMES   PIC X(010).
022000 01  WRK-EC-TAMANHO-LIT.
022100     05 FILLER PIC 9(002) VALUE 06.
022200     05 FILLER PIC 9(002) VALUE 07.
022300     05 FILLER PIC 9(002) VALUE 04.
022400 01  WRK-EC-TAB-TAM REDEFINES WRK-EC-TAMANHO-LIT.
022500     05 WRK-EC-TAMANHO OCCURS 3 TIMES  PIC 9(002).
022600*---------------- PAR DE URLS INFORMADAS NA SUBMISSAO -------------*
022700 01  WRK-URL-PAR.
022800     05 WRK-URL-ITEM-1           PIC X(040) VALUE SPACES.
022900     05 WRK-URL-ITEM-2           PIC X(040) VALUE SPACES.
023000 01  WRK-URL-TAB REDEFINES WRK-URL-PAR.
023100     05 WRK-URL-ITEM OCCURS 2 TIMES   PIC X(040).
023200*=================================================================*
023300 LINKAGE                                 SECTION.
023400 COPY "#BOOKSUB".
023500 COPY "#BOOKWEB".
023600 01  LK-DOMINIO-BATE              PIC X(001).
023700 01  LK-DOMINIO-INDEFINIDO        PIC X(001).
023800 01  LK-ENDERECO-NO-SITE          PIC X(001).
023900 01  LK-RISCO-SITE                PIC X(004).
024000 COPY "#BOOKAUW".
024100 COPY "#BOOKAUV".
024200 COPY "#BOOKRES".
024300 COPY "#BOOKVIO".
024400 01  LK-ACU-LOTE.
024500     05 LK-ACU-TOTAL-SUBMISSOES  PIC 9(005) COMP-3.
024600     05 LK-ACU-TOTAL-APROVAVEL   PIC 9(005) COMP-3.
024700     05 LK-ACU-TOTAL-REJEITAVEL  PIC 9(005) COMP-3.
024800     05 LK-ACU-SOMA-SCORE        PIC 9(008) COMP-3.
024900 COPY "#BOOKERR".
025000 COPY "#BOOKAUT".
025100 COPY "#BOOKAUR".
025200*
025300 PROCEDURE                               DIVISION USING
025400                                           REG-SUBMISSAO
025500                                           REG-CONTEUDO-WEB
025600                                           LK-DOMINIO-BATE
025700                                           LK-DOMINIO-INDEFINIDO
025800                                           LK-ENDERECO-NO-SITE
025900                                           LK-RISCO-SITE
026000                                           WRK-VIOL-WEB
026100                                           WRK-VIOL-VAL
026200                                           REG-RESULTADO
026300                                           REG-VIOLACAO
026400                                           LK-ACU-LOTE
026500                                           VIOLATIONS
026600                                           FS-VIOLATIONS
026700                                           WRK-AREA-ERROS
026800                                           WRK-MSG-ERRO-PADRAO
026900                                           WRK-VIOL-TOTAL
027000                                           WRK-RECO.
027100*=================================================================*
027200 0000-PRINCIPAL                          SECTION.
027300
027400         MOVE 100    TO WRK-SCORE.
027500         MOVE ZEROS  TO WRK-CONT-VIOL-AE.
027600         MOVE ZEROS  TO AUXT-QTD-ITENS.
027700         MOVE ZEROS  TO AUXR-QTD-ITENS.
027800         PERFORM 0100-PREPARA-CAMPOS-MAIUSC.
027900         PERFORM 0200-SECAO-A-MARCA.
028000         PERFORM 0300-SECAO-B-OPT-IN.
028100         PERFORM 0400-SECAO-C-TEMPLATE.
028200         PERFORM 0500-SECAO-D-URL-DOMINIO.
028300         PERFORM 0600-SECAO-E-TERMOS.
028400         PERFORM 0650-CONSOLIDA-OCORRENCIAS-WV.
028500         PERFORM 0700-CALCULA-SCORE-STATUS.
028600         PERFORM 0750-MONTA-RECOMENDACOES.
028700         PERFORM 0800-GRAVA-VIOLACOES.
028800         GOBACK.
028900
029000 0000-PRINCIPAL-FIM.                     EXIT.
029100*=================================================================*
029200 0100-PREPARA-CAMPOS-MAIUSC              SECTION.
029300*    COPIA OS CAMPOS DE TEXTO LIVRE PARA AREAS DE TRABALHO EM
029400*    CAIXA ALTA, POIS O OPERADOR NAO GARANTE PADRONIZACAO NO
029500*    PREENCHIMENTO DA FICHA DE SUBMISSAO.
029600
029700         MOVE SUB-USE-CASE     TO WRK-USE-CASE-MAIUSC.
029800         INSPECT WRK-USE-CASE-MAIUSC
029900             CONVERTING WRK-ALFABETO-MINUSC TO WRK-ALFABETO-MAIUSC.
030000         MOVE SUB-OPT-IN-DESC  TO WRK-OPTIN-MAIUSC.
030100         INSPECT WRK-OPTIN-MAIUSC
030200             CONVERTING WRK-ALFABETO-MINUSC TO WRK-ALFABETO-MAIUSC.
030300
030400 0100-PREPARA-CAMPOS-MAIUSC-FIM.          EXIT.
030500*=================================================================*
030600 0150-PROCURA-PROXIMA                    SECTION.
030700*    ACHA A PROXIMA OCORRENCIA (A PARTIR DE WRK-BUSCA-POS) DO
030800*    PADRAO EM WRK-BUSCA-CAMPO.  BUSCA POR SUBSTRING SIMPLES, SEM
030900*    TESTE DE PALAVRA INTEIRA (NAO NECESSARIO PARA AS REGRAS DO
031000*    MOTOR DE CONFORMIDADE).
031100
031200         MOVE "N" TO WRK-BUSCA-ACHOU.
031300         IF WRK-BUSCA-TAMANHO GREATER ZERO
031400             COMPUTE WRK-BUSCA-LIMITE =
031500                     WRK-BUSCA-CAMPO-LIM - WRK-BUSCA-TAMANHO + 1
031600             PERFORM 0155-TESTA-POSICAO
031700                 UNTIL WRK-BUSCA-POS GREATER WRK-BUSCA-LIMITE
031800                    OR WRK-BUSCA-ACHOU-SIM
031900         END-IF.
032000
032100 0150-PROCURA-PROXIMA-FIM.               EXIT.
032200*=================================================================*
032300 0155-TESTA-POSICAO                      SECTION.
032400
032500         IF WRK-BUSCA-CAMPO (WRK-BUSCA-POS:WRK-BUSCA-TAMANHO)
032600            EQUAL WRK-BUSCA-PADRAO (1:WRK-BUSCA-TAMANHO)
032700             MOVE "S"           TO WRK-BUSCA-ACHOU
032800             MOVE WRK-BUSCA-POS TO WRK-BUSCA-POS-ACHADA
032900         ELSE
033000             ADD 1 TO WRK-BUSCA-POS
033100         END-IF.
033200
033300 0155-TESTA-POSICAO-FIM.                 EXIT.
033400*=================================================================*
033500 0200-SECAO-A-MARCA                      SECTION.
033600*    A1 -- PADROES DE TERCEIROS (COBRANCA DE DIVIDA) SOBRE O TEXTO
033700*    DO SITE -- CADA PADRAO QUE BATER GERA UMA OCORRENCIA CRITICA.
033800*    A1 -- GATILHOS DE AUTO-REPROVACAO SOBRE O TEXTO DO SITE.
033900*    A2 -- RAMO DE ATIVIDADE PROIBIDO NO USE CASE.
034000
034100         MOVE WEB-TEXT TO WRK-BUSCA-CAMPO.
034200         MOVE 1000     TO WRK-BUSCA-CAMPO-LIM.
034300
034400         MOVE WRK-TERC-PADRAO-1  TO WRK-BUSCA-PADRAO.
034500         MOVE 26                 TO WRK-BUSCA-TAMANHO.
034600         MOVE ZEROS              TO WRK-BUSCA-POS.
034700         PERFORM 0150-PROCURA-PROXIMA.
034800         MOVE WRK-BUSCA-ACHOU    TO WRK-BUSCA-ACHOU-SALVA.
034900         MOVE WRK-TERC-PADRAO-1B TO WRK-BUSCA-PADRAO.
035000         MOVE 26                 TO WRK-BUSCA-TAMANHO.
035100         MOVE ZEROS              TO WRK-BUSCA-POS.
035200         PERFORM 0150-PROCURA-PROXIMA.
035300         IF WRK-BUSCA-ACHOU-SALVA-SIM OR WRK-BUSCA-ACHOU-SIM
035400             PERFORM 0210-GRAVA-TERCEIRO-CRITICO
035500         END-IF.
035600
035700         MOVE WRK-TERC-PADRAO-2  TO WRK-BUSCA-PADRAO.
035800         MOVE 29                 TO WRK-BUSCA-TAMANHO.
035900         MOVE ZEROS              TO WRK-BUSCA-POS.
036000         PERFORM 0150-PROCURA-PROXIMA.
036100         IF WRK-BUSCA-ACHOU-SIM
036200             PERFORM 0210-GRAVA-TERCEIRO-CRITICO
036300         END-IF.
036400
036500         MOVE WRK-TERC-PADRAO-3  TO WRK-BUSCA-PADRAO.
036600         MOVE 17                 TO WRK-BUSCA-TAMANHO.
036700         MOVE ZEROS              TO WRK-BUSCA-POS.
036800         PERFORM 0150-PROCURA-PROXIMA.
036900         IF WRK-BUSCA-ACHOU-SIM
037000             PERFORM 0210-GRAVA-TERCEIRO-CRITICO
037100         END-IF.
037200
037300         MOVE WRK-TERC-PADRAO-4  TO WRK-BUSCA-PADRAO.
037400         MOVE 22                 TO WRK-BUSCA-TAMANHO.
037500         MOVE ZEROS              TO WRK-BUSCA-POS.
037600         PERFORM 0150-PROCURA-PROXIMA.
037700         IF WRK-BUSCA-ACHOU-SIM
037800             PERFORM 0210-GRAVA-TERCEIRO-CRITICO
037900         END-IF.
038000
038040         PERFORM 0215-TESTA-SKIP-MERGE.
038080         MOVE 3 TO WRK-I.
038200         PERFORM 0220-TESTA-AUTO-REPROVACAO
038300             VARYING WRK-I FROM 3 BY 1 UNTIL WRK-I > 8.
038400
038500         IF SUB-USE-CASE NOT EQUAL SPACES
038600             MOVE WRK-USE-CASE-MAIUSC TO WRK-BUSCA-CAMPO (1:40)
038700             MOVE 40                  TO WRK-BUSCA-CAMPO-LIM
038800             MOVE "MARKETING"         TO WRK-BUSCA-PADRAO
038900             MOVE 9                   TO WRK-BUSCA-TAMANHO
039000             MOVE ZEROS               TO WRK-BUSCA-POS
039100             PERFORM 0150-PROCURA-PROXIMA
039200             MOVE WRK-BUSCA-ACHOU     TO WRK-BUSCA-ACHOU-SALVA
039300             MOVE "LEAD GENERATION"   TO WRK-BUSCA-PADRAO
039400             MOVE 15                  TO WRK-BUSCA-TAMANHO
039500             MOVE ZEROS               TO WRK-BUSCA-POS
039600             PERFORM 0150-PROCURA-PROXIMA
039700             IF WRK-BUSCA-ACHOU-SALVA-SIM
039800                 MOVE "S" TO WRK-BUSCA-ACHOU
039900             END-IF
040000             IF WRK-BUSCA-ACHOU-SIM
040100                 MOVE "S" TO WRK-BUSCA-ACHOU
040200             ELSE
040300                 MOVE "LOAN OFFERS"      TO WRK-BUSCA-PADRAO
040400                 MOVE 11                 TO WRK-BUSCA-TAMANHO
040500                 MOVE ZEROS              TO WRK-BUSCA-POS
040600                 PERFORM 0150-PROCURA-PROXIMA
040700             END-IF
040800             IF WRK-BUSCA-ACHOU-SIM
040900                 MOVE "A2" TO WRK-VIOL-SECAO-ATUAL
041000                 MOVE "A2: Use case indicates prohibited marketing/lead"
041100                     TO WRK-VIOL-TEXTO-ATUAL
041200                 PERFORM 0900-GRAVA-VIOLACAO-TOTAL
041300                 SUBTRACT 25 FROM WRK-SCORE
041400                 ADD 1 TO WRK-CONT-VIOL-AE
041500             END-IF
041600         END-IF.
041700
041800 0200-SECAO-A-MARCA-FIM.                 EXIT.
041900*=================================================================*
042000 0210-GRAVA-TERCEIRO-CRITICO             SECTION.
042100
042200         MOVE "A1" TO WRK-VIOL-SECAO-ATUAL.
042300         MOVE "A1: Website references third-party debt collection"
042400              TO WRK-VIOL-TEXTO-ATUAL.
042500         STRING WRK-VIOL-TEXTO-ATUAL DELIMITED BY "  "
042600                " (CRITICAL)" DELIMITED BY SIZE
042700                INTO WRK-VIOL-TEXTO-ATUAL.
042800         PERFORM 0900-GRAVA-VIOLACAO-TOTAL.
042900         SUBTRACT 30 FROM WRK-SCORE.
043000         ADD 1 TO WRK-CONT-VIOL-AE.
043100
043200 0210-GRAVA-TERCEIRO-CRITICO-FIM.         EXIT.
043220*=================================================================*
043240 0215-TESTA-SKIP-MERGE                    SECTION.
043245*    ITENS (1) "SKIP-TRACING" E (2) "SKIP TRACING" DA TABELA      ALT08
043248*    WRK-AF-TAB SAO GRAFIAS DO MESMO GATILHO -- UMA SO OCORRENCIA ALT08
043252*    (-30), MESMO QUE AS DUAS GRAFIAS APARECAM NO SITE, NOS       ALT08
043255*    MOLDES DO WRK-BUSCA-ACHOU-SALVA JA USADO ACIMA PARA          ALT08
043258*    TERCEIRO DE COBRANCA.                                        ALT08
043262
043266         MOVE WRK-AF-PADRAO  (1) TO WRK-BUSCA-PADRAO.
043270         MOVE WRK-AF-TAMANHO (1) TO WRK-BUSCA-TAMANHO.
043274         MOVE ZEROS              TO WRK-BUSCA-POS.
043278         PERFORM 0150-PROCURA-PROXIMA.
043282         MOVE WRK-BUSCA-ACHOU    TO WRK-BUSCA-ACHOU-SALVA.
043286         MOVE WRK-AF-PADRAO  (2) TO WRK-BUSCA-PADRAO.
043290         MOVE WRK-AF-TAMANHO (2) TO WRK-BUSCA-TAMANHO.
043294         MOVE ZEROS              TO WRK-BUSCA-POS.
043298         PERFORM 0150-PROCURA-PROXIMA.
043302         IF WRK-BUSCA-ACHOU-SALVA-SIM OR WRK-BUSCA-ACHOU-SIM
043306             MOVE "A1" TO WRK-VIOL-SECAO-ATUAL
043310             STRING "A1: Website contains prohibited content: "
043314                        DELIMITED BY SIZE
043318                    WRK-AF-ROTULO (1) DELIMITED BY "  "
043322                    INTO WRK-VIOL-TEXTO-ATUAL
043326             PERFORM 0900-GRAVA-VIOLACAO-TOTAL
043330             SUBTRACT 30 FROM WRK-SCORE
043334             ADD 1 TO WRK-CONT-VIOL-AE
043338         END-IF.
043342
043346 0215-TESTA-SKIP-MERGE-FIM.                EXIT.
043350*=================================================================*
043400 0220-TESTA-AUTO-REPROVACAO               SECTION.
043500
043600         MOVE WRK-AF-PADRAO  (WRK-I) TO WRK-BUSCA-PADRAO.
043700         MOVE WRK-AF-TAMANHO (WRK-I) TO WRK-BUSCA-TAMANHO.
043800         MOVE ZEROS                  TO WRK-BUSCA-POS.
043900         PERFORM 0150-PROCURA-PROXIMA.
044000         IF WRK-BUSCA-ACHOU-SIM
044100             MOVE "A1" TO WRK-VIOL-SECAO-ATUAL
044200             STRING "A1: Website contains prohibited content: "
044300                        DELIMITED BY SIZE
044400                    WRK-AF-ROTULO (WRK-I) DELIMITED BY "  "
044500                    INTO WRK-VIOL-TEXTO-ATUAL
044600             PERFORM 0900-GRAVA-VIOLACAO-TOTAL
044700             SUBTRACT 30 FROM WRK-SCORE
044800             ADD 1 TO WRK-CONT-VIOL-AE
044900         END-IF.
045000
045100 0220-TESTA-AUTO-REPROVACAO-FIM.          EXIT.
045200*=================================================================*
045300 0300-SECAO-B-OPT-IN                      SECTION.
045400*    B1 -- DESCRICAO DO OPT-IN NAO PODE SE APOIAR EM RELACIONAMENTO
045500*    COMERCIAL PRE-EXISTENTE NEM EM COLETA DE TELEFONE POR LIGACAO.
045600*    B1 -- A PRIMEIRA MENSAGEM-AMOSTRA PRECISA CONTER A PALAVRA
045700*    STOP (INSTRUCAO DE OPT-OUT).
045800
045900         IF SUB-OPT-IN-DESC NOT EQUAL SPACES
046000             MOVE WRK-OPTIN-MAIUSC         TO WRK-BUSCA-CAMPO (1:80)
046100             MOVE 80                       TO WRK-BUSCA-CAMPO-LIM
046200             MOVE "EXISTING BUSINESS RELATIONSHIP"
046300                                            TO WRK-BUSCA-PADRAO
046400             MOVE 30                       TO WRK-BUSCA-TAMANHO
046500             MOVE ZEROS                    TO WRK-BUSCA-POS
046600             PERFORM 0150-PROCURA-PROXIMA
046700             IF WRK-BUSCA-ACHOU-SIM
046800                 MOVE "B1" TO WRK-VIOL-SECAO-ATUAL
046900                 MOVE "B1: 'Existing business relationship' is not"
047000                     TO WRK-VIOL-TEXTO-ATUAL
047100                 STRING WRK-VIOL-TEXTO-ATUAL DELIMITED BY "  "
047200                        " sufficient for SMS consent"
047300                                            DELIMITED BY SIZE
047400                        INTO WRK-VIOL-TEXTO-ATUAL
047500                 PERFORM 0900-GRAVA-VIOLACAO-TOTAL
047600                 SUBTRACT 25 FROM WRK-SCORE
047700                 ADD 1 TO WRK-CONT-VIOL-AE
047800             END-IF
047900             MOVE "CUSTOMERS PROVIDE NUMBER WHEN CALLING"
048000                                            TO WRK-BUSCA-PADRAO
048100             MOVE 38                       TO WRK-BUSCA-TAMANHO
048200             MOVE ZEROS                    TO WRK-BUSCA-POS
048300             PERFORM 0150-PROCURA-PROXIMA
048400             IF WRK-BUSCA-ACHOU-SIM
048500                 MOVE "B1" TO WRK-VIOL-SECAO-ATUAL
048600                 MOVE "B1: Phone number collection during calls is"
048700                     TO WRK-VIOL-TEXTO-ATUAL
048800                 STRING WRK-VIOL-TEXTO-ATUAL DELIMITED BY "  "
048900                        " non-compliant" DELIMITED BY SIZE
049000                        INTO WRK-VIOL-TEXTO-ATUAL
049100                 PERFORM 0900-GRAVA-VIOLACAO-TOTAL
049200                 SUBTRACT 25 FROM WRK-SCORE
049300                 ADD 1 TO WRK-CONT-VIOL-AE
049400             END-IF
049500         END-IF.
049600
049700         IF SUB-MSG-COUNT GREATER ZERO
049800             MOVE SUB-MESSAGE-1 TO WRK-MENSAGEM-MAIUSC
049900             INSPECT WRK-MENSAGEM-MAIUSC
050000                 CONVERTING WRK-ALFABETO-MINUSC
050100                         TO WRK-ALFABETO-MAIUSC
050200             MOVE WRK-MENSAGEM-MAIUSC TO WRK-BUSCA-CAMPO (1:160)
050300             MOVE 160                 TO WRK-BUSCA-CAMPO-LIM
050400             MOVE "STOP"              TO WRK-BUSCA-PADRAO
050500             MOVE 4                   TO WRK-BUSCA-TAMANHO
050600             MOVE ZEROS               TO WRK-BUSCA-POS
050700             PERFORM 0150-PROCURA-PROXIMA
050800             IF NOT WRK-BUSCA-ACHOU-SIM
050900                 MOVE "B1" TO WRK-VIOL-SECAO-ATUAL
051000                 MOVE "B1: Missing STOP instructions in initial message"
051100                     TO WRK-VIOL-TEXTO-ATUAL
051200                 PERFORM 0900-GRAVA-VIOLACAO-TOTAL
051300                 SUBTRACT 15 FROM WRK-SCORE
051400                 ADD 1 TO WRK-CONT-VIOL-AE
051500             END-IF
051600         END-IF.
051700
051800 0300-SECAO-B-OPT-IN-FIM.                 EXIT.
051900*=================================================================*
052000 0400-SECAO-C-TEMPLATE                    SECTION.
052100*    PARA CADA MENSAGEM-AMOSTRA INFORMADA (1 A SUB-MSG-COUNT),
052200*    TESTA OS PLACEHOLDERS PROIBIDOS (C2) E AS EXPRESSOES DE
052300*    COBRANCA AMEACADORA (C3).
052400
052500         MOVE 1 TO WRK-I.
052600         PERFORM 0410-TESTA-UMA-MENSAGEM
052700             VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > SUB-MSG-COUNT.
052800
052900 0400-SECAO-C-TEMPLATE-FIM.                EXIT.
053000*=================================================================*
053100 0410-TESTA-UMA-MENSAGEM                   SECTION.
053200
053300         MOVE SUB-MENSAGENS-TAB (WRK-I) TO WRK-MENSAGEM-MAIUSC.
053400         INSPECT WRK-MENSAGEM-MAIUSC
053500             CONVERTING WRK-ALFABETO-MINUSC TO WRK-ALFABETO-MAIUSC.
053600         MOVE WRK-MENSAGEM-MAIUSC       TO WRK-BUSCA-CAMPO (1:160).
053700         MOVE 160                       TO WRK-BUSCA-CAMPO-LIM.
053800
053900         MOVE 1 TO WRK-J.
054000         PERFORM 0420-TESTA-PLACEHOLDER
054100             VARYING WRK-J FROM 1 BY 1 UNTIL WRK-J > 3.
054200
054300         MOVE 1 TO WRK-J.
054400         PERFORM 0430-TESTA-AMEACA
054500             VARYING WRK-J FROM 1 BY 1 UNTIL WRK-J > 4.
054600
054700 0410-TESTA-UMA-MENSAGEM-FIM.               EXIT.
054800*=================================================================*
054900 0420-TESTA-PLACEHOLDER                     SECTION.
055000
055100         MOVE WRK-PD-PADRAO  (WRK-J) TO WRK-BUSCA-PADRAO.
055200         MOVE WRK-PD-TAMANHO (WRK-J) TO WRK-BUSCA-TAMANHO.
055300         MOVE ZEROS                  TO WRK-BUSCA-POS.
055400         PERFORM 0150-PROCURA-PROXIMA.
055500         IF WRK-BUSCA-ACHOU-SIM
055600             MOVE "C2" TO WRK-VIOL-SECAO-ATUAL
055700             MOVE WRK-I TO WRK-DIGITO-MSG
055800             STRING "C2: Prohibited placeholder " DELIMITED BY SIZE
055900                    WRK-PD-PADRAO (WRK-J) (1:WRK-PD-TAMANHO (WRK-J))
056000                                         DELIMITED BY SIZE
056100                    " in message "       DELIMITED BY SIZE
056200                    WRK-DIGITO-MSG       DELIMITED BY SIZE
056300                    INTO WRK-VIOL-TEXTO-ATUAL
056400             PERFORM 0900-GRAVA-VIOLACAO-TOTAL
056500             SUBTRACT 15 FROM WRK-SCORE
056600             ADD 1 TO WRK-CONT-VIOL-AE
056700         END-IF.
056800
056900 0420-TESTA-PLACEHOLDER-FIM.                EXIT.
057000*=================================================================*
057100 0430-TESTA-AMEACA                          SECTION.
057200
057300         MOVE WRK-AM-PADRAO  (WRK-J) TO WRK-BUSCA-PADRAO.
057400         MOVE WRK-AM-TAMANHO (WRK-J) TO WRK-BUSCA-TAMANHO.
057500         MOVE ZEROS                  TO WRK-BUSCA-POS.
057600         PERFORM 0150-PROCURA-PROXIMA.
057700         IF WRK-BUSCA-ACHOU-SIM
057800             MOVE "C3" TO WRK-VIOL-SECAO-ATUAL
057900             MOVE WRK-I TO WRK-DIGITO-MSG
058000             STRING "C3: Threatening language '" DELIMITED BY SIZE
058100                    WRK-AM-PADRAO (WRK-J) (1:WRK-AM-TAMANHO (WRK-J))
058200                                         DELIMITED BY SIZE
058300                    "' in message "      DELIMITED BY SIZE
058400                    WRK-DIGITO-MSG       DELIMITED BY SIZE
058500                    INTO WRK-VIOL-TEXTO-ATUAL
058600             PERFORM 0900-GRAVA-VIOLACAO-TOTAL
058700             SUBTRACT 10 FROM WRK-SCORE
058800             ADD 1 TO WRK-CONT-VIOL-AE
058900         END-IF.
059000
059100 0430-TESTA-AMEACA-FIM.                     EXIT.
059200*=================================================================*
059300 0500-SECAO-D-URL-DOMINIO                   SECTION.
059400*    D1 -- NENHUMA DAS URLS INFORMADAS PODE CONTER ENCURTADOR.
059500*    D2/D3 -- CONFRONTO DE DOMINIO E-MAIL X SITE, JA CALCULADO
059600*    PELO A2PVAL E DEVOLVIDO EM LK-DOMINIO-BATE/INDEFINIDO.
059700
059800         MOVE SUB-URL-1 TO WRK-URL-ITEM-1.
059810         INSPECT WRK-URL-ITEM-1
059820             CONVERTING WRK-ALFABETO-MINUSC TO WRK-ALFABETO-MAIUSC.
059900         MOVE SUB-URL-2 TO WRK-URL-ITEM-2.
059910         INSPECT WRK-URL-ITEM-2
059920             CONVERTING WRK-ALFABETO-MINUSC TO WRK-ALFABETO-MAIUSC.
060000         MOVE 1 TO WRK-I.
060100         PERFORM 0510-TESTA-UMA-URL
060200             VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > 2.
060300
060400         IF SUB-SUPPORT-EMAIL NOT EQUAL SPACES AND
060500            SUB-BRAND-WEBSITE NOT EQUAL SPACES
060600             IF LK-DOMINIO-INDEFINIDO EQUAL "S"
060700                 MOVE "D3" TO WRK-VIOL-SECAO-ATUAL
060800                 MOVE "D3: Unable to validate email domain match"
060900                     TO WRK-VIOL-TEXTO-ATUAL
061000                 PERFORM 0900-GRAVA-VIOLACAO-TOTAL
061100                 SUBTRACT 3 FROM WRK-SCORE
061200                 ADD 1 TO WRK-CONT-VIOL-AE
061300             ELSE
061400                 IF LK-DOMINIO-BATE EQUAL "N"
061500                     MOVE "D2" TO WRK-VIOL-SECAO-ATUAL
061600                     MOVE
061700                       "D2: Support email domain does not match"
061800                         TO WRK-VIOL-TEXTO-ATUAL
061900                     STRING WRK-VIOL-TEXTO-ATUAL DELIMITED BY "  "
062000                            " website domain" DELIMITED BY SIZE
062100                            INTO WRK-VIOL-TEXTO-ATUAL
062200                     PERFORM 0900-GRAVA-VIOLACAO-TOTAL
062300                     SUBTRACT 5 FROM WRK-SCORE
062400                     ADD 1 TO WRK-CONT-VIOL-AE
062500                 END-IF
062600             END-IF
062700         END-IF.
062800
062900 0500-SECAO-D-URL-DOMINIO-FIM.               EXIT.
063000*=================================================================*
063100 0510-TESTA-UMA-URL                          SECTION.
063200
063300         IF WRK-URL-ITEM (WRK-I) NOT EQUAL SPACES
063400             MOVE WRK-URL-ITEM (WRK-I) TO WRK-BUSCA-CAMPO (1:40)
063500             MOVE 40                   TO WRK-BUSCA-CAMPO-LIM
063600             MOVE 1 TO WRK-J
063700             PERFORM 0520-TESTA-UM-ENCURTADOR
063800                 VARYING WRK-J FROM 1 BY 1 UNTIL WRK-J > 3
063900                    OR WRK-BUSCA-ACHOU-SIM
064000             IF WRK-BUSCA-ACHOU-SIM
064100                 MOVE "D1" TO WRK-VIOL-SECAO-ATUAL
064200                 MOVE "D1: URL shorteners are not allowed"
064300                     TO WRK-VIOL-TEXTO-ATUAL
064400                 PERFORM 0900-GRAVA-VIOLACAO-TOTAL
064500                 SUBTRACT 20 FROM WRK-SCORE
064600                 ADD 1 TO WRK-CONT-VIOL-AE
064700             END-IF
064800         END-IF.
064900
065000 0510-TESTA-UMA-URL-FIM.                     EXIT.
065100*=================================================================*
065200 0520-TESTA-UM-ENCURTADOR                    SECTION.
065300
065400         MOVE WRK-EC-PADRAO  (WRK-J) TO WRK-BUSCA-PADRAO.
065500         MOVE WRK-EC-TAMANHO (WRK-J) TO WRK-BUSCA-TAMANHO.
065600         MOVE ZEROS                  TO WRK-BUSCA-POS.
065700         PERFORM 0150-PROCURA-PROXIMA.
065800
065900 0520-TESTA-UM-ENCURTADOR-FIM.                EXIT.
066000*=================================================================*
066100 0600-SECAO-E-TERMOS                          SECTION.
066200*    E1 -- URL DE POLITICA DE PRIVACIDADE E DE TERMOS SAO
066300*    OBRIGATORIAS (SINALIZADAS PELO OPERADOR NA FICHA).
066400
066500         IF SUB-PRIVACY-URL-FLAG EQUAL "N"
066600             MOVE "E1" TO WRK-VIOL-SECAO-ATUAL
066700             MOVE "E1: Privacy Policy URL missing"
066800                 TO WRK-VIOL-TEXTO-ATUAL
066900             PERFORM 0900-GRAVA-VIOLACAO-TOTAL
067000             SUBTRACT 15 FROM WRK-SCORE
067100             ADD 1 TO WRK-CONT-VIOL-AE
067200         END-IF.
067300         IF SUB-TERMS-URL-FLAG EQUAL "N"
067400             MOVE "E1" TO WRK-VIOL-SECAO-ATUAL
067500             MOVE "E1: Terms & Conditions URL missing"
067600                 TO WRK-VIOL-TEXTO-ATUAL
067700             PERFORM 0900-GRAVA-VIOLACAO-TOTAL
067800             SUBTRACT 15 FROM WRK-SCORE
067900             ADD 1 TO WRK-CONT-VIOL-AE
068000         END-IF.
068100
068200 0600-SECAO-E-TERMOS-FIM.                     EXIT.
068300*=================================================================*
068400 0650-CONSOLIDA-OCORRENCIAS-WV                SECTION.
068500*    REPASSA AS OCORRENCIAS W1/W2 (ANALISE DO SITE) E V1/V4
068600*    (VALIDACAO DE CAMPOS) PARA A TABELA UNICA WRK-VIOL-TOTAL, NA
068700*    MESMA ORDEM DE CHEGADA.  NAO ENTRAM NA PONTUACAO NEM NO
068800*    CONTADOR DE OCORRENCIAS DO MOTOR DE REGRAS (SAO INFORMATIVAS).
068900
069000         MOVE ZEROS TO WRK-I.
069100         PERFORM 0655-COPIA-ITEM-WEB
069200             VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > AUXW-QTD-ITENS.
069300         MOVE ZEROS TO WRK-I.
069400         PERFORM 0660-COPIA-ITEM-VAL
069500             VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > AUXV-QTD-ITENS.
069600
069700 0650-CONSOLIDA-OCORRENCIAS-WV-FIM.            EXIT.
069800*=================================================================*
069900 0655-COPIA-ITEM-WEB                           SECTION.
070000
070100         MOVE AUXW-ITEM-SECAO (WRK-I) TO WRK-VIOL-SECAO-ATUAL.
070200         MOVE AUXW-ITEM-TEXTO (WRK-I) TO WRK-VIOL-TEXTO-ATUAL.
070300         PERFORM 0900-GRAVA-VIOLACAO-TOTAL.
070400
070500 0655-COPIA-ITEM-WEB-FIM.                      EXIT.
070600*=================================================================*
070700 0660-COPIA-ITEM-VAL                           SECTION.
070800
070900         MOVE AUXV-ITEM-SECAO (WRK-I) TO WRK-VIOL-SECAO-ATUAL.
071000         MOVE AUXV-ITEM-TEXTO (WRK-I) TO WRK-VIOL-TEXTO-ATUAL.
071100         PERFORM 0900-GRAVA-VIOLACAO-TOTAL.
071200
071300 0660-COPIA-ITEM-VAL-FIM.                      EXIT.
071400*=================================================================*
071500 0700-CALCULA-SCORE-STATUS                     SECTION.
071600*    PISO DE PONTUACAO EM ZERO.  APROVAVEL SO SE PONTUACAO >= 99 E
071700*    NENHUMA OCORRENCIA DO MOTOR DE REGRAS (SECOES A-E).  NIVEL DE
071800*    RISCO DO SITE E O MESMO JA CALCULADO PELO A2PWEB.
071900
072000         IF WRK-SCORE LESS ZERO
072100             MOVE ZEROS TO WRK-SCORE
072200         END-IF.
072300         MOVE WRK-SCORE TO RES-SCORE.
072400         MOVE SUB-ID    TO RES-SUB-ID.
072500         MOVE WRK-CONT-VIOL-AE TO RES-VIOLATION-COUNT.
072600         MOVE LK-RISCO-SITE    TO RES-RISK-LEVEL.
072700
072800         IF WRK-SCORE GREATER OR EQUAL 99 AND
072900            WRK-CONT-VIOL-AE EQUAL ZERO
073000             MOVE "APPROVABLE"      TO RES-STATUS
073100         ELSE
073200             MOVE "REJECTION-LIKELY" TO RES-STATUS
073300         END-IF.
073400
073500         IF WRK-SCORE GREATER OR EQUAL 99
073600             MOVE .99 TO RES-CONFIDENCE
073700         ELSE
073800             IF WRK-SCORE GREATER OR EQUAL 90
073900                 MOVE .85 TO RES-CONFIDENCE
074000             ELSE
074100                 IF WRK-SCORE GREATER OR EQUAL 80
074200                     MOVE .70 TO RES-CONFIDENCE
074300                 ELSE
074400                     MOVE .50 TO RES-CONFIDENCE
074500                 END-IF
074600             END-IF
074700         END-IF.
074800
074900 0700-CALCULA-SCORE-STATUS-FIM.                EXIT.
075000*=================================================================*
075100 0750-MONTA-RECOMENDACOES                      SECTION.
075200*    VARRE A LISTA CONSOLIDADA DE OCORRENCIAS E MONTA, SEM
075300*    REPETICAO, ATE 4 ACOES RECOMENDADAS PADRONIZADAS.
075400
075500         MOVE ZEROS TO WRK-I.
075600         PERFORM 0760-TESTA-UMA-OCORRENCIA
075700             VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > AUXT-QTD-ITENS.
075800
075900 0750-MONTA-RECOMENDACOES-FIM.                  EXIT.
076000*=================================================================*
076100 0760-TESTA-UMA-OCORRENCIA                       SECTION.
076200
076300         MOVE AUXT-ITEM-TEXTO (WRK-I) TO WRK-BUSCA-CAMPO (1:70).
076400         INSPECT WRK-BUSCA-CAMPO (1:70)
076500             CONVERTING WRK-ALFABETO-MINUSC TO WRK-ALFABETO-MAIUSC.
076600         MOVE 70 TO WRK-BUSCA-CAMPO-LIM.
076700
076800         MOVE "THIRD-PARTY DEBT COLLECTION" TO WRK-BUSCA-PADRAO.
076900         MOVE 27                            TO WRK-BUSCA-TAMANHO.
077000         MOVE ZEROS                         TO WRK-BUSCA-POS.
077100         PERFORM 0150-PROCURA-PROXIMA.
077200         IF WRK-BUSCA-ACHOU-SIM
077300             MOVE "Remove all references to third-party debt"
077400                 TO WRK-VIOL-TEXTO-ATUAL
077500             STRING WRK-VIOL-TEXTO-ATUAL DELIMITED BY "  "
077600                    " collection from website" DELIMITED BY SIZE
077700                    INTO WRK-VIOL-TEXTO-ATUAL
077800             PERFORM 0770-INCLUI-RECOMENDACAO
077900         END-IF.
078000
078100         MOVE "STOP INSTRUCTIONS"    TO WRK-BUSCA-PADRAO.
078200         MOVE 17                     TO WRK-BUSCA-TAMANHO.
078300         MOVE ZEROS                  TO WRK-BUSCA-POS.
078400         PERFORM 0150-PROCURA-PROXIMA.
078500         IF WRK-BUSCA-ACHOU-SIM
078600             MOVE "Include 'Reply STOP to opt out' in initial"
078700                 TO WRK-VIOL-TEXTO-ATUAL
078800             STRING WRK-VIOL-TEXTO-ATUAL DELIMITED BY "  "
078900                    " message" DELIMITED BY SIZE
079000                    INTO WRK-VIOL-TEXTO-ATUAL
079100             PERFORM 0770-INCLUI-RECOMENDACAO
079200         END-IF.
079300
079400         MOVE "PRIVACY POLICY"       TO WRK-BUSCA-PADRAO.
079500         MOVE 14                     TO WRK-BUSCA-TAMANHO.
079600         MOVE ZEROS                  TO WRK-BUSCA-POS.
079700         PERFORM 0150-PROCURA-PROXIMA.
079800         IF WRK-BUSCA-ACHOU-SIM
079900             MOVE "Provide valid Privacy Policy URL"
080000                 TO WRK-VIOL-TEXTO-ATUAL
080100             PERFORM 0770-INCLUI-RECOMENDACAO
080200         END-IF.
080300
080400         MOVE "TERMS"                TO WRK-BUSCA-PADRAO.
080500         MOVE 5                      TO WRK-BUSCA-TAMANHO.
080600         MOVE ZEROS                  TO WRK-BUSCA-POS.
080700         PERFORM 0150-PROCURA-PROXIMA.
080800         IF WRK-BUSCA-ACHOU-SIM
080900             MOVE "Provide valid Terms & Conditions URL"
081000                 TO WRK-VIOL-TEXTO-ATUAL
081100             PERFORM 0770-INCLUI-RECOMENDACAO
081200         END-IF.
081300
081400 0760-TESTA-UMA-OCORRENCIA-FIM.                  EXIT.
081500*=================================================================*
081600 0770-INCLUI-RECOMENDACAO                         SECTION.
081700*    SO INCLUI A RECOMENDACAO SE AINDA NAO ESTIVER NA LISTA.
081800
081900         MOVE "N" TO WRK-BUSCA-ACHOU.
082000         MOVE ZEROS TO WRK-J.
082100         PERFORM 0775-COMPARA-RECOMENDACAO
082200             VARYING WRK-J FROM 1 BY 1 UNTIL WRK-J > AUXR-QTD-ITENS
082300                OR WRK-BUSCA-ACHOU-SIM.
082400         IF NOT WRK-BUSCA-ACHOU-SIM AND AUXR-QTD-ITENS LESS 4
082500             ADD 1 TO AUXR-QTD-ITENS
082600             MOVE WRK-VIOL-TEXTO-ATUAL
082700                 TO AUXR-ITEM-TEXTO (AUXR-QTD-ITENS)
082800         END-IF.
082900
083000 0770-INCLUI-RECOMENDACAO-FIM.                    EXIT.
083100*=================================================================*
083200 0775-COMPARA-RECOMENDACAO                         SECTION.
083300
083400         IF AUXR-ITEM-TEXTO (WRK-J) EQUAL WRK-VIOL-TEXTO-ATUAL
083500             MOVE "S" TO WRK-BUSCA-ACHOU
083600         END-IF.
083700
083800 0775-COMPARA-RECOMENDACAO-FIM.                     EXIT.
083900*=================================================================*
084000 0800-GRAVA-VIOLACOES                              SECTION.
084100*    GRAVA UM REGISTRO VIOLATION-RECORD PARA CADA ITEM DA TABELA
084200*    CONSOLIDADA.
084300
084400         MOVE ZEROS TO WRK-I.
084500         PERFORM 0810-GRAVA-UM-REGISTRO
084600             VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > AUXT-QTD-ITENS.
084700
084800 0800-GRAVA-VIOLACOES-FIM.                          EXIT.
084900*=================================================================*
085000 0810-GRAVA-UM-REGISTRO                              SECTION.
085100
085200         MOVE SUB-ID                  TO VIO-SUB-ID.
085300         MOVE AUXT-ITEM-SECAO (WRK-I) TO VIO-SECTION.
085400         MOVE AUXT-ITEM-TEXTO (WRK-I) TO VIO-TEXT.
085500         WRITE REG-VIOLACAO.
085600         IF FS-VIOLATIONS NOT EQUAL "00"
085700             MOVE "GRAVACAO DO ARQUIVO VIOLATIONS"
085800                 TO WRK-DESCRICAO-ERRO
085900             MOVE FS-VIOLATIONS     TO WRK-STATUS-ERRO
086000             MOVE "A2PRULE-0810"    TO WRK-AREA-ERRO
086100             MOVE "VIOLATIONS"      TO WRK-ARQUIVO-ERRO
086200             PERFORM 9999-TRATA-ERRO
086300         END-IF.
086400
086500 0810-GRAVA-UM-REGISTRO-FIM.                          EXIT.
086600*=================================================================*
086700 0900-GRAVA-VIOLACAO-TOTAL                            SECTION.
086800*    ACUMULA UM ITEM (SECAO + TEXTO JA MONTADOS EM
086900*    WRK-VIOL-SECAO-ATUAL / WRK-VIOL-TEXTO-ATUAL) NA TABELA
087000*    CONSOLIDADA WRK-VIOL-TOTAL, RESPEITANDO O LIMITE DE 30 ITENS.
087100
087200         IF AUXT-QTD-ITENS LESS 30
087300             ADD 1 TO AUXT-QTD-ITENS
087400             MOVE WRK-VIOL-SECAO-ATUAL TO
087500                  AUXT-ITEM-SECAO (AUXT-QTD-ITENS)
087600             MOVE WRK-VIOL-TEXTO-ATUAL TO
087700                  AUXT-ITEM-TEXTO (AUXT-QTD-ITENS)
087800         END-IF.
087900
088000 0900-GRAVA-VIOLACAO-TOTAL-FIM.                        EXIT.
088100*=================================================================*
088200 9999-TRATA-ERRO                                        SECTION.
088300*    ERRO FATAL DE E/S NO ARQUIVO VIOLATIONS -- ENCERRA O LOTE.
088400
088500         DISPLAY "===== ERRO NO PROGRAMA A2PRULE =====".
088600         DISPLAY "MENSSAGEM....:"    WRK-DESCRICAO-ERRO.
088700         DISPLAY "FILE STATUS..:"    WRK-STATUS-ERRO.
088800         DISPLAY "ARQUIVO......:"    WRK-ARQUIVO-ERRO.
088900         GOBACK.
089000
089200 9999-TRATA-ERRO-FIM.                                    EXIT.
089300
