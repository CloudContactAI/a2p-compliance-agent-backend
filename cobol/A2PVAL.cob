000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             A2PVAL.
000400 AUTHOR.                                 MATHEUS B TEIXEIRA.
000500 INSTALLATION.                           FOURSYS.
000600 DATE-WRITTEN.                           18/07/1994.
000700 DATE-COMPILED.
000800 SECURITY.                               USO INTERNO FOURSYS.
000900*=================================================================*
001000*    EMPRESA.... : FOURSYS
001100*=================================================================*
001200*    PROGRAMA....: A2PVAL
001300*    PROGRAMADOR.: MATHEUS B TEIXEIRA
001400*    DATA....... : 18 / 07 / 1994
001500*
001600*    OBJETIVO.... : SUBPROGRAMA DE VALIDACAO DE CAMPOS DA FICHA
001700*                   DE SUBMISSAO 10DLC -- TELEFONE (RIGOROSA E
001800*                   TOLERANTE), EIN, FORMATO DE E-MAIL, CONFERENCIA
001900*                   DE DOMINIO E-MAIL X SITE, FORMATO DE ENDERECO
002000*                   E PRESENCA DO ENDERECO NO TEXTO DO SITE.
002100*
002200*    OBSERVACOES. : CHAMADO PELO A2PVET PARA CADA SUBMISSAO. NAO
002300*                   ABRE ARQUIVO PROPRIO -- RECEBE OS REGISTROS
002400*                   POR LINKAGE. AS OCORRENCIAS V1/V4 SAO
002500*                   DEVOLVIDAS NA TABELA WRK-VIOL-VAL PARA
002600*                   GRAVACAO CENTRALIZADA PELO A2PRULE.
002700*=================================================================*
002800*    ARQUIVOS.... : NENHUM (SUBPROGRAMA)                BOOK'S
002900*                                                     #BOOKSUB
003000*                                                     #BOOKWEB
003100*                                                     #BOOKAUV
003200*     TIPO....... : LINKAGE
003300*=================================================================*
003400*    MODULOS..... : CHAMADO POR A2PVET
003500*=================================================================*
003600*-----------------------------------------------------------------*
003700*                          ALTERACOES
003800*-----------------------------------------------------------------*
003900*    PROGRAMADOR: MATHEUS B TEIXEIRA                              ALT01
004000*    DATA.......: 18 / 07 / 1994                                  ALT01
004100*    OBJETIVO...: LAYOUT ORIGINAL - ROTINA DE CONFERENCIA DE      ALT01
004200*                 LANCAMENTOS POR AGENCIA/GERENTE                 ALT01
004300*-----------------------------------------------------------------*
004400*    PROGRAMADOR: R A COUTINHO                                    ALT02
004500*    DATA.......: 11 / 01 / 2000                                  ALT02
004600*    OBJETIVO...: CHAMADO CR-1999-1204 - VIRADA DO ANO 2000       ALT02
004700*                 (MASCARA DE DATA DO CABECALHO DE LOG)           ALT02
004800*-----------------------------------------------------------------*
004900*    PROGRAMADOR: JOAO P ALMEIDA                                  ALT03
005000*    ANALISTA   : SANDRA M OLIVEIRA                               ALT03
005100*    DATA.......: 22 / 05 / 2021                                  ALT03
005200*    OBJETIVO...: CHAMADO CR-2021-0992 - REESCRITO COMO           ALT03
005300*                 SUBPROGRAMA DE VALIDACAO DE CAMPOS A2P 10DLC    ALT03
005400*-----------------------------------------------------------------*
005500*    PROGRAMADOR: SANDRA M OLIVEIRA                               ALT04
005600*    DATA.......: 03 / 08 / 2022                                  ALT04
005700*    OBJETIVO...: CHAMADO CR-2022-0255 - INCLUIDA CONFERENCIA     ALT04
005800*                 DE ENDERECO NO TEXTO DO SITE (VIOLACAO V4)      ALT04
005850*-----------------------------------------------------------------*
005860*    PROGRAMADOR: IVAN SANCHES                                    ALT05
005870*    DATA.......: 21 / 08 / 2023                                  ALT05
005880*    OBJETIVO...: CHAMADO CR-2023-0184 - ENDERECO, DOMINIO DE     ALT05
005890*                 E-MAIL E HOST DO SITE NAO ERAM PADRONIZADOS EM  ALT05
005895*                 CAIXA ALTA ANTES DA COMPARACAO (NOS MOLDES DO   ALT05
005897*                 A2PRULE), DEIXANDO PASSAR ENDERECO/DOMINIO EM   ALT05
005898*                 CAIXA BAIXA OU MISTA SEM ACUSAR A OCORRENCIA    ALT05
005899*=================================================================*
006000 ENVIRONMENT                             DIVISION.
006100 CONFIGURATION                           SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*
006500 DATA                                    DIVISION.
006600 WORKING-STORAGE                         SECTION.
006700*-----------------------------------------------------------------*
006800 01  FILLER                      PIC X(050)          VALUE
006900     "***** INICIO DA WORKING A2PVAL *****".
006950*---------------- CONVERSAO PARA CAIXA ALTA (COMPARACAO) ----------*
006960 01  WRK-ALFABETO-MINUSC         PIC X(026)  VALUE
006970     "abcdefghijklmnopqrstuvwxyz".
006980 01  WRK-ALFABETO-MAIUSC         PIC X(026)  VALUE
006990     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006995 01  WRK-ENDERECO-MAIUSC         PIC X(060)  VALUE SPACES.
007000*---------------- TABELA DE SIGLAS DE ESTADO (2 LETRAS) -----------*
007100 01  WRK-ESTADOS-SIGLA-LIT           PIC X(100)     VALUE
007200     "ALAKAZARCACOCTDEFLGAHIIDILINIAKSKYLAMEMDMAMIMNMSMOMTNENVNHNJ
007300-    "NMNYNCNDOHOKORPARISCSDTNTXUTVTVAWAWVWIWY".
007400 01  WRK-TAB-SIGLA REDEFINES WRK-ESTADOS-SIGLA-LIT.
007500     05 WRK-SIGLA-ITEM OCCURS 50 TIMES   PIC X(002).
007600*---------------- TABELA DE NOMES DE ESTADO (POR EXTENSO) ---------*
007700 01  WRK-ESTADOS-NOME-LIT.
007800     05 FILLER                   PIC X(014) VALUE "ALABAMA       ".
007900     05 FILLER                   PIC X(014) VALUE "ALASKA        ".
008000     05 FILLER                   PIC X(014) VALUE "ARIZONA       ".
008100     05 FILLER                   PIC X(014) VALUE "ARKANSAS      ".
008200     05 FILLER                   PIC X(014) VALUE "CALIFORNIA    ".
008300     05 FILLER                   PIC X(014) VALUE "COLORADO      ".
008400     05 FILLER                   PIC X(014) VALUE "CONNECTICUT   ".
008500     05 FILLER                   PIC X(014) VALUE "DELAWARE      ".
008600     05 FILLER                   PIC X(014) VALUE "FLORIDA       ".
008700     05 FILLER                   PIC X(014) VALUE "GEORGIA       ".
008800     05 FILLER                   PIC X(014) VALUE "HAWAII        ".
008900     05 FILLER                   PIC X(014) VALUE "IDAHO         ".
009000     05 FILLER                   PIC X(014) VALUE "ILLINOIS      ".
009100     05 FILLER                   PIC X(014) VALUE "INDIANA       ".
009200     05 FILLER                   PIC X(014) VALUE "IOWA          ".
009300     05 FILLER                   PIC X(014) VALUE "KANSAS        ".
009400     05 FILLER                   PIC X(014) VALUE "KENTUCKY      ".
009500     05 FILLER                   PIC X(014) VALUE "LOUISIANA     ".
009600     05 FILLER                   PIC X(014) VALUE "MAINE         ".
009700     05 FILLER                   PIC X(014) VALUE "MARYLAND      ".
009800     05 FILLER                   PIC X(014) VALUE "MASSACHUSETTS ".
009900     05 FILLER                   PIC X(014) VALUE "MICHIGAN      ".
010000     05 FILLER                   PIC X(014) VALUE "MINNESOTA     ".
010100     05 FILLER                   PIC X(014) VALUE "MISSISSIPPI   ".
010200     05 FILLER                   PIC X(014) VALUE "MISSOURI      ".
010300     05 FILLER                   PIC X(014) VALUE "MONTANA       ".
010400     05 FILLER                   PIC X(014) VALUE "NEBRASKA      ".
010500     05 FILLER                   PIC X(014) VALUE "NEVADA        ".
010600     05 FILLER                   PIC X(014) VALUE "NEW HAMPSHIRE ".
010700     05 FILLER                   PIC X(014) VALUE "NEW JERSEY    ".
010800     05 FILLER                   PIC X(014) VALUE "NEW MEXICO    ".
010900     05 FILLER                   PIC X(014) VALUE "NEW YORK      ".
011000     05 FILLER                   PIC X(014) VALUE "NORTH CAROLINA".
011100     05 FILLER                   PIC X(014) VALUE "NORTH DAKOTA  ".
011200     05 FILLER                   PIC X(014) VALUE "OHIO          ".
011300     05 FILLER                   PIC X(014) VALUE "OKLAHOMA      ".
011400     05 FILLER                   PIC X(014) VALUE "OREGON        ".
011500     05 FILLER                   PIC X(014) VALUE "PENNSYLVANIA  ".
011600     05 FILLER                   PIC X(014) VALUE "RHODE ISLAND  ".
011700     05 FILLER                   PIC X(014) VALUE "SOUTH CAROLINA".
011800     05 FILLER                   PIC X(014) VALUE "SOUTH DAKOTA  ".
011900     05 FILLER                   PIC X(014) VALUE "TENNESSEE     ".
012000     05 FILLER                   PIC X(014) VALUE "TEXAS         ".
012100     05 FILLER                   PIC X(014) VALUE "UTAH          ".
012200     05 FILLER                   PIC X(014) VALUE "VERMONT       ".
012300     05 FILLER                   PIC X(014) VALUE "VIRGINIA      ".
012400     05 FILLER                   PIC X(014) VALUE "WASHINGTON    ".
012500     05 FILLER                   PIC X(014) VALUE "WEST VIRGINIA ".
012600     05 FILLER                   PIC X(014) VALUE "WISCONSIN     ".
012700     05 FILLER                   PIC X(014) VALUE "WYOMING       ".
012800 01  WRK-TAB-NOME REDEFINES WRK-ESTADOS-NOME-LIT.
012900     05 WRK-NOME-ITEM OCCURS 50 TIMES   PIC X(014).
013000*---------------- TAMANHO DE CADA NOME DE ESTADO ------------------*
013100 01  WRK-ESTADOS-NOME-TAM-LIT.
013200     05 FILLER PIC 9(002) VALUE 07.  05 FILLER PIC 9(002) VALUE 06.
013300     05 FILLER PIC 9(002) VALUE 07.  05 FILLER PIC 9(002) VALUE 08.
013400     05 FILLER PIC 9(002) VALUE 10.  05 FILLER PIC 9(002) VALUE 08.
013500     05 FILLER PIC 9(002) VALUE 11.  05 FILLER PIC 9(002) VALUE 08.
013600     05 FILLER PIC 9(002) VALUE 07.  05 FILLER PIC 9(002) VALUE 07.
013700     05 FILLER PIC 9(002) VALUE 06.  05 FILLER PIC 9(002) VALUE 05.
013800     05 FILLER PIC 9(002) VALUE 08.  05 FILLER PIC 9(002) VALUE 07.
013900     05 FILLER PIC 9(002) VALUE 04.  05 FILLER PIC 9(002) VALUE 06.
014000     05 FILLER PIC 9(002) VALUE 08.  05 FILLER PIC 9(002) VALUE 09.
014100     05 FILLER PIC 9(002) VALUE 05.  05 FILLER PIC 9(002) VALUE 08.
014200     05 FILLER PIC 9(002) VALUE 13.  05 FILLER PIC 9(002) VALUE 08.
014300     05 FILLER PIC 9(002) VALUE 09.  05 FILLER PIC 9(002) VALUE 11.
014400     05 FILLER PIC 9(002) VALUE 08.  05 FILLER PIC 9(002) VALUE 07.
014500     05 FILLER PIC 9(002) VALUE 08.  05 FILLER PIC 9(002) VALUE 06.
014600     05 FILLER PIC 9(002) VALUE 13.  05 FILLER PIC 9(002) VALUE 10.
014700     05 FILLER PIC 9(002) VALUE 10.  05 FILLER PIC 9(002) VALUE 08.
014800     05 FILLER PIC 9(002) VALUE 14.  05 FILLER PIC 9(002) VALUE 12.
014900     05 FILLER PIC 9(002) VALUE 04.  05 FILLER PIC 9(002) VALUE 08.
015000     05 FILLER PIC 9(002) VALUE 06.  05 FILLER PIC 9(002) VALUE 12.
015100     05 FILLER PIC 9(002) VALUE 12.  05 FILLER PIC 9(002) VALUE 14.
015200     05 FILLER PIC 9(002) VALUE 12.  05 FILLER PIC 9(002) VALUE 09.
015300     05 FILLER PIC 9(002) VALUE 05.  05 FILLER PIC 9(002) VALUE 04.
015400     05 FILLER PIC 9(002) VALUE 07.  05 FILLER PIC 9(002) VALUE 08.
015500     05 FILLER PIC 9(002) VALUE 10.  05 FILLER PIC 9(002) VALUE 13.
015600     05 FILLER PIC 9(002) VALUE 09.  05 FILLER PIC 9(002) VALUE 07.
015700 01  WRK-TAB-NOME-TAM REDEFINES WRK-ESTADOS-NOME-TAM-LIT.
015800     05 WRK-NOME-TAM-ITEM OCCURS 50 TIMES  PIC 9(002).
015900*---------------- TABELA DE PALAVRAS DE LOGRADOURO ----------------*
016000 01  WRK-RUAS-PALAVRA-LIT.
016100     05 FILLER                   PIC X(010) VALUE "STREET    ".
016200     05 FILLER                   PIC X(010) VALUE "ST        ".
016300     05 FILLER                   PIC X(010) VALUE "AVENUE    ".
016400     05 FILLER                   PIC X(010) VALUE "AVE       ".
016500     05 FILLER                   PIC X(010) VALUE "ROAD      ".
016600     05 FILLER                   PIC X(010) VALUE "RD        ".
016700     05 FILLER                   PIC X(010) VALUE "DRIVE     ".
016800     05 FILLER                   PIC X(010) VALUE "DR        ".
016900     05 FILLER                   PIC X(010) VALUE "LANE      ".
017000     05 FILLER                   PIC X(010) VALUE "LN        ".
017100     05 FILLER                   PIC X(010) VALUE "BOULEVARD ".
017200     05 FILLER                   PIC X(010) VALUE "BLVD      ".
017300     05 FILLER                   PIC X(010) VALUE "PARKWAY   ".
017400     05 FILLER                   PIC X(010) VALUE "PKWY      ".
017500     05 FILLER                   PIC X(010) VALUE "SUITE     ".
017600     05 FILLER                   PIC X(010) VALUE "STE       ".
017700 01  WRK-TAB-RUA REDEFINES WRK-RUAS-PALAVRA-LIT.
017800     05 WRK-RUA-ITEM OCCURS 16 TIMES   PIC X(010).
017900 01  WRK-RUAS-TAMANHO-LIT.
018000     05 FILLER PIC 9(002) VALUE 06.  05 FILLER PIC 9(002) VALUE 02.
018100     05 FILLER PIC 9(002) VALUE 06.  05 FILLER PIC 9(002) VALUE 03.
018200     05 FILLER PIC 9(002) VALUE 04.  05 FILLER PIC 9(002) VALUE 02.
018300     05 FILLER PIC 9(002) VALUE 05.  05 FILLER PIC 9(002) VALUE 02.
018400     05 FILLER PIC 9(002) VALUE 04.  05 FILLER PIC 9(002) VALUE 02.
018500     05 FILLER PIC 9(002) VALUE 09.  05 FILLER PIC 9(002) VALUE 04.
018600     05 FILLER PIC 9(002) VALUE 07.  05 FILLER PIC 9(002) VALUE 04.
018700     05 FILLER PIC 9(002) VALUE 05.  05 FILLER PIC 9(002) VALUE 03.
018800 01  WRK-TAB-RUA-TAM REDEFINES WRK-RUAS-TAMANHO-LIT.
018900     05 WRK-RUA-TAM-ITEM OCCURS 16 TIMES  PIC 9(002).
019000*---------------- AREA GENERICA DE BUSCA DE PADRAO ----------------*
019100 01  WRK-AREA-BUSCA.
019200     05 WRK-BUSCA-CAMPO           PIC X(1000) VALUE SPACES.
019300     05 WRK-BUSCA-CAMPO-LIM       PIC 9(004) COMP-3 VALUE ZEROS.
019400     05 WRK-BUSCA-PADRAO          PIC X(060)  VALUE SPACES.
019500     05 WRK-BUSCA-TAMANHO         PIC 9(002) COMP-3 VALUE ZEROS.
019600     05 WRK-BUSCA-PALAVRA-INTEIRA PIC X(001)  VALUE "N".
019700     05 WRK-BUSCA-POS             PIC 9(004) COMP-3 VALUE ZEROS.
019800     05 WRK-BUSCA-POS-ACHADA      PIC 9(004) COMP-3 VALUE ZEROS.
019900     05 WRK-BUSCA-POS-FIM         PIC 9(004) COMP-3 VALUE ZEROS.
020000     05 WRK-BUSCA-LIMITE          PIC 9(004) COMP-3 VALUE ZEROS.
020100     05 WRK-BUSCA-CONFERE         PIC X(001)  VALUE "N".
020200     05 WRK-BUSCA-ACHOU           PIC X(001)  VALUE "N".
020300         88 WRK-BUSCA-ACHOU-SIM           VALUE "S".
020400*---------------- VARIAVEIS DE TELEFONE ----------------------------*
020500 01  WRK-AREA-FONE.
020600     05 WRK-FONE-DIGITOS          PIC X(015)  VALUE SPACES.
020700     05 WRK-FONE-QTD-DIG          PIC 9(002) COMP-3 VALUE ZEROS.
020800     05 WRK-FONE-TEM-MAIS         PIC X(001)  VALUE "N".
020900     05 WRK-FONE-NUM10            PIC X(010)  VALUE SPACES.
021000     05 WRK-FONE-DOM-OK           PIC X(001)  VALUE "N".
021100     05 WRK-FONE-INTL-OK          PIC X(001)  VALUE "N".
021200*---------------- VARIAVEIS DE EIN ----------------------------------*
021300 01  WRK-EIN-DIGITOS              PIC X(012)  VALUE SPACES.
021400 01  WRK-EIN-QTD-DIG              PIC 9(002) COMP-3 VALUE ZEROS.
021500*---------------- VARIAVEIS DE E-MAIL --------------------------------*
021600 01  WRK-AREA-EMAIL.
021700     05 WRK-EMAIL-QT-ARROBA       PIC 9(002) COMP-3 VALUE ZEROS.
021800     05 WRK-EMAIL-POS-ARROBA      PIC 9(003) COMP-3 VALUE ZEROS.
021900     05 WRK-EMAIL-POS-PONTO       PIC 9(003) COMP-3 VALUE ZEROS.
022000     05 WRK-EMAIL-QT-ALFA-DEPOIS  PIC 9(002) COMP-3 VALUE ZEROS.
022100     05 WRK-EMAIL-DOMINIO         PIC X(040)  VALUE SPACES.
022200     05 WRK-EMAIL-DOMINIO-TAM     PIC 9(002) COMP-3 VALUE ZEROS.
022300*---------------- VARIAVEIS DE DOMINIO DO SITE -----------------------*
022400 01  WRK-AREA-SITE.
022500     05 WRK-SITE-INICIO           PIC 9(003) COMP-3 VALUE ZEROS.
022600     05 WRK-SITE-HOST             PIC X(050)  VALUE SPACES.
022700     05 WRK-SITE-HOST-TAM         PIC 9(003) COMP-3 VALUE ZEROS.
022800*---------------- VARIAVEIS DE ENDERECO ------------------------------*
022900 01  WRK-AREA-ENDERECO.
023000     05 WRK-END-LEN-NAO-BRANCO    PIC 9(003) COMP-3 VALUE ZEROS.
023100     05 WRK-END-TEM-DIGITO        PIC X(001)  VALUE "N".
023200     05 WRK-END-TEM-ESTADO        PIC X(001)  VALUE "N".
023300     05 WRK-END-TEM-ZIP           PIC X(001)  VALUE "N".
023400     05 WRK-END-TEM-RUA           PIC X(001)  VALUE "N".
023500*---------------- PARTES EXTRAIDAS DO ENDERECO ------------------------*
023600 01  WRK-AREA-PARTES.
023700     05 WRK-PARTE-NUM             PIC X(030)  VALUE SPACES.
023800     05 WRK-PARTE-NUM-TAM         PIC 9(002) COMP-3 VALUE ZEROS.
023900     05 WRK-PARTE-ZIP             PIC X(030)  VALUE SPACES.
024000     05 WRK-PARTE-ZIP-TAM         PIC 9(002) COMP-3 VALUE ZEROS.
024100     05 WRK-PARTE-ALFA-1          PIC X(030)  VALUE SPACES.
024200     05 WRK-PARTE-ALFA-1-TAM      PIC 9(002) COMP-3 VALUE ZEROS.
024300     05 WRK-PARTE-ALFA-2          PIC X(030)  VALUE SPACES.
024400     05 WRK-PARTE-ALFA-2-TAM      PIC 9(002) COMP-3 VALUE ZEROS.
024500     05 WRK-QT-PARTES-ALFA        PIC 9(001) COMP-3 VALUE ZEROS.
024600     05 WRK-TOKEN-BUF             PIC X(030)  VALUE SPACES.
024700     05 WRK-TOKEN-LEN             PIC 9(002) COMP-3 VALUE ZEROS.
024800     05 WRK-QT-PARTES-ACHADAS     PIC 9(001) COMP-3 VALUE ZEROS.
024900*---------------- CONTADORES GERAIS ----------------------------------*
025000 01  WRK-CONTADORES.
025100     05 WRK-I                     PIC 9(003) COMP-3 VALUE ZEROS.
025200     05 WRK-J                     PIC 9(003) COMP-3 VALUE ZEROS.
025300     05 WRK-K                     PIC 9(003) COMP-3 VALUE ZEROS.
025400     05 WRK-CARACTER-ATUAL        PIC X(001)  VALUE SPACES.
025500*---------------- AREA DE ESTAGIO PARA GRAVACAO DE OCORRENCIA -----*
025600 01  WRK-AREA-VIOLACAO.
025700     05 WRK-VIOL-SECAO-ATUAL      PIC X(002)  VALUE SPACES.
025800     05 WRK-VIOL-TEXTO-ATUAL      PIC X(070)  VALUE SPACES.
025900*-----------------------------------------------------------------*
026000 01  FILLER                      PIC X(050)          VALUE
026100     "***** FIM DA WORKING A2PVAL *****".
026200*
026300 LINKAGE                                 SECTION.
026400*-----------------------------------------------------------------*
026500 COPY "#BOOKSUB".
026600 COPY "#BOOKWEB".
026700 01  LK-FONE-VALIDO               PIC X(001).
026800 01  LK-FONE-VALIDO-LENIENTE      PIC X(001).
026900 01  LK-EIN-VALIDO                PIC X(001).
027000 01  LK-EMAIL-VALIDO              PIC X(001).
027100 01  LK-DOMINIO-BATE              PIC X(001).
027200 01  LK-DOMINIO-INDEFINIDO        PIC X(001).
027300 01  LK-ENDERECO-VALIDO           PIC X(001).
027400 01  LK-ENDERECO-NO-SITE          PIC X(001).
027500 COPY "#BOOKAUV".
027600*
027700 PROCEDURE                               DIVISION USING
027800                                          REG-SUBMISSAO
027900                                          REG-CONTEUDO-WEB
028000                                          LK-FONE-VALIDO
028100                                          LK-FONE-VALIDO-LENIENTE
028200                                          LK-EIN-VALIDO
028300                                          LK-EMAIL-VALIDO
028400                                          LK-DOMINIO-BATE
028500                                          LK-DOMINIO-INDEFINIDO
028600                                          LK-ENDERECO-VALIDO
028700                                          LK-ENDERECO-NO-SITE
028800                                          WRK-VIOL-VAL.
028900*=================================================================*
029000 0000-PRINCIPAL                          SECTION.
029100
029200         MOVE ZEROS TO AUXV-QTD-ITENS.
029250         PERFORM 0100-PREPARA-CAMPOS-MAIUSC.
029300         PERFORM 0200-VALIDA-TELEFONE.
029400         PERFORM 0300-VALIDA-EIN.
029500         PERFORM 0400-VALIDA-EMAIL.
029600         PERFORM 0500-VALIDA-DOMINIO.
029700         PERFORM 0600-VALIDA-ENDERECO.
029800         PERFORM 0700-VALIDA-ENDERECO-NO-SITE.
029900         GOBACK.
030000
030100 0000-PRINCIPAL-FIM.                     EXIT.
030150*=================================================================*
030160 0100-PREPARA-CAMPOS-MAIUSC              SECTION.
030170*    COPIA O ENDERECO PARA AREA DE TRABALHO EM CAIXA ALTA, POIS O
030180*    OPERADOR NAO GARANTE PADRONIZACAO NO PREENCHIMENTO DA FICHA
030190*    DE SUBMISSAO (NOS MOLDES DO A2PRULE).
030195
030197         MOVE SUB-STREET-ADDRESS TO WRK-ENDERECO-MAIUSC.
030198         INSPECT WRK-ENDERECO-MAIUSC
030199             CONVERTING WRK-ALFABETO-MINUSC TO WRK-ALFABETO-MAIUSC.
030200*
030210 0100-PREPARA-CAMPOS-MAIUSC-FIM.          EXIT.
030220*=================================================================*
030300 0200-VALIDA-TELEFONE                    SECTION.
030400*    RIGOROSA: (+)(1)DDD+7 DIGITOS, DDD COM 1O DIG 2-9 E 2O 0-8,
030500*    OU "+" SEGUIDO DE 10 A 15 DIGITOS (INTERNACIONAL).
030600*    TOLERANTE: SOMENTE CONTAGEM DE DIGITOS = 10 OU 11.
030700
030800         MOVE SPACES TO WRK-FONE-DIGITOS.
030900         MOVE ZEROS  TO WRK-FONE-QTD-DIG.
031000         MOVE "N"    TO WRK-FONE-TEM-MAIS WRK-FONE-DOM-OK
031100                        WRK-FONE-INTL-OK.
031200         MOVE ZEROS  TO WRK-I.
031300         PERFORM 0210-EXTRAI-DIGITOS-FONE
031400             VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > 15.
031500
031600         IF WRK-FONE-QTD-DIG EQUAL 10
031700             MOVE WRK-FONE-DIGITOS (1:10) TO WRK-FONE-NUM10
031800         ELSE
031900             IF WRK-FONE-QTD-DIG EQUAL 11 AND
032000                WRK-FONE-DIGITOS (1:1) EQUAL "1"
032100                 MOVE WRK-FONE-DIGITOS (2:10) TO WRK-FONE-NUM10
032200             ELSE
032300                 MOVE SPACES TO WRK-FONE-NUM10
032400             END-IF
032500         END-IF.
032600
032700         IF WRK-FONE-NUM10 NOT EQUAL SPACES
032800             IF WRK-FONE-NUM10 (1:1) GREATER OR EQUAL "2" AND
032900                WRK-FONE-NUM10 (1:1) LESS OR EQUAL "9" AND
033000                WRK-FONE-NUM10 (2:1) GREATER OR EQUAL "0" AND
033100                WRK-FONE-NUM10 (2:1) LESS OR EQUAL "8"
033200                 MOVE "S" TO WRK-FONE-DOM-OK
033300             END-IF
033400         END-IF.
033500
033600         IF WRK-FONE-TEM-MAIS EQUAL "S" AND
033700            WRK-FONE-QTD-DIG GREATER OR EQUAL 10 AND
033800            WRK-FONE-QTD-DIG LESS OR EQUAL 15
033900             MOVE "S" TO WRK-FONE-INTL-OK
034000         END-IF.
034100
034200         IF WRK-FONE-QTD-DIG EQUAL 10 OR WRK-FONE-QTD-DIG EQUAL 11
034300             MOVE "S" TO LK-FONE-VALIDO-LENIENTE
034400         ELSE
034500             MOVE "N" TO LK-FONE-VALIDO-LENIENTE
034600         END-IF.
034700
034800         IF WRK-FONE-DOM-OK EQUAL "S" OR WRK-FONE-INTL-OK EQUAL "S"
034900             MOVE "S" TO LK-FONE-VALIDO
035000         ELSE
035100             MOVE "N" TO LK-FONE-VALIDO
035200             MOVE "V1" TO WRK-VIOL-SECAO-ATUAL
035300             MOVE "Phone number validation failed"
035400                 TO WRK-VIOL-TEXTO-ATUAL
035500             PERFORM 0800-GRAVA-VIOLACAO-VAL
035600         END-IF.
035700
035800 0200-VALIDA-TELEFONE-FIM.               EXIT.
035900*=================================================================*
036000 0210-EXTRAI-DIGITOS-FONE                SECTION.
036100
036200         MOVE SUB-SUPPORT-PHONE (WRK-I:1) TO WRK-CARACTER-ATUAL.
036300         IF WRK-CARACTER-ATUAL EQUAL "+" AND WRK-FONE-QTD-DIG EQUAL 0
036400             MOVE "S" TO WRK-FONE-TEM-MAIS
036500         END-IF.
036600         IF WRK-CARACTER-ATUAL GREATER OR EQUAL "0" AND
036700            WRK-CARACTER-ATUAL LESS OR EQUAL "9"
036800             ADD 1 TO WRK-FONE-QTD-DIG
036900             MOVE WRK-CARACTER-ATUAL
037000                 TO WRK-FONE-DIGITOS (WRK-FONE-QTD-DIG:1)
037100         END-IF.
037200
037300 0210-EXTRAI-DIGITOS-FONE-FIM.           EXIT.
037400*=================================================================*
037500 0300-VALIDA-EIN                         SECTION.
037600
037700         MOVE SPACES TO WRK-EIN-DIGITOS.
037800         MOVE ZEROS  TO WRK-EIN-QTD-DIG.
037900         PERFORM 0310-EXTRAI-DIGITOS-EIN
038000             VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > 12.
038100
038200         IF WRK-EIN-QTD-DIG EQUAL 9
038300             MOVE "S" TO LK-EIN-VALIDO
038400         ELSE
038500             MOVE "N" TO LK-EIN-VALIDO
038600         END-IF.
038700
038800 0300-VALIDA-EIN-FIM.                    EXIT.
038900*=================================================================*
039000 0310-EXTRAI-DIGITOS-EIN                 SECTION.
039100
039200         MOVE SUB-EIN (WRK-I:1) TO WRK-CARACTER-ATUAL.
039300         IF WRK-CARACTER-ATUAL GREATER OR EQUAL "0" AND
039400            WRK-CARACTER-ATUAL LESS OR EQUAL "9"
039500             ADD 1 TO WRK-EIN-QTD-DIG
039600             MOVE WRK-CARACTER-ATUAL
039700                 TO WRK-EIN-DIGITOS (WRK-EIN-QTD-DIG:1)
039800         END-IF.
039900
040000 0310-EXTRAI-DIGITOS-EIN-FIM.            EXIT.
040100*=================================================================*
040200 0400-VALIDA-EMAIL                       SECTION.
040300*    EXATAMENTE 1 "@" COM CONTEUDO ANTES, DOMINIO CONTENDO "."
040400*    E PELO MENOS 2 LETRAS DEPOIS DO ULTIMO PONTO.
040500
040600         MOVE ZEROS  TO WRK-EMAIL-QT-ARROBA WRK-EMAIL-POS-ARROBA
040700                        WRK-EMAIL-POS-PONTO
040800                        WRK-EMAIL-QT-ALFA-DEPOIS.
040900         MOVE SPACES TO WRK-EMAIL-DOMINIO.
041000         MOVE ZEROS  TO WRK-EMAIL-DOMINIO-TAM.
041100         PERFORM 0410-PROCURA-ARROBA
041200             VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > 40.
041300
041400         MOVE "N" TO LK-EMAIL-VALIDO.
041500         IF WRK-EMAIL-QT-ARROBA EQUAL 1 AND WRK-EMAIL-POS-ARROBA
041600            GREATER 1
041700             PERFORM 0420-EXTRAI-DOMINIO
041800             PERFORM 0430-PROCURA-ULTIMO-PONTO
041900                 VARYING WRK-I FROM 1 BY 1
042000                 UNTIL WRK-I > WRK-EMAIL-DOMINIO-TAM
042100             IF WRK-EMAIL-POS-PONTO GREATER ZERO
042200                 PERFORM 0440-CONTA-ALFA-DEPOIS-PONTO
042300                 IF WRK-EMAIL-QT-ALFA-DEPOIS GREATER OR EQUAL 2
042400                     MOVE "S" TO LK-EMAIL-VALIDO
042500                 END-IF
042600             END-IF
042700         END-IF.
042800
042900 0400-VALIDA-EMAIL-FIM.                  EXIT.
043000*=================================================================*
043100 0410-PROCURA-ARROBA                     SECTION.
043200
043300         IF SUB-SUPPORT-EMAIL (WRK-I:1) EQUAL "@"
043400             ADD 1 TO WRK-EMAIL-QT-ARROBA
043500             IF WRK-EMAIL-POS-ARROBA EQUAL ZERO
043600                 MOVE WRK-I TO WRK-EMAIL-POS-ARROBA
043700             END-IF
043800         END-IF.
043900
044000 0410-PROCURA-ARROBA-FIM.                EXIT.
044100*=================================================================*
044200 0420-EXTRAI-DOMINIO                     SECTION.
044300
044400         COMPUTE WRK-EMAIL-DOMINIO-TAM = 40 - WRK-EMAIL-POS-ARROBA.
044500         IF WRK-EMAIL-DOMINIO-TAM GREATER ZERO
044600             MOVE SUB-SUPPORT-EMAIL
044700                     (WRK-EMAIL-POS-ARROBA + 1:WRK-EMAIL-DOMINIO-TAM)
044800                 TO WRK-EMAIL-DOMINIO
044900         END-IF.
045000         PERFORM 0425-ACERTA-TAMANHO-DOMINIO
045100             VARYING WRK-I FROM WRK-EMAIL-DOMINIO-TAM BY -1
045200             UNTIL WRK-I LESS 1 OR
045300                   WRK-EMAIL-DOMINIO (WRK-I:1) NOT EQUAL SPACE.
045400         MOVE WRK-I TO WRK-EMAIL-DOMINIO-TAM.
045450         INSPECT WRK-EMAIL-DOMINIO
045470             CONVERTING WRK-ALFABETO-MINUSC TO WRK-ALFABETO-MAIUSC.
045500
045600 0420-EXTRAI-DOMINIO-FIM.                EXIT.
045700*=================================================================*
045800 0425-ACERTA-TAMANHO-DOMINIO             SECTION.
045900*    PARAGRAFO VAZIO -- O CONTROLE E TODO FEITO NA CLAUSULA
046000*    VARYING/UNTIL DO PERFORM QUE O INVOCA.
046100
046200 0425-ACERTA-TAMANHO-DOMINIO-FIM.        EXIT.
046300*=================================================================*
046400 0430-PROCURA-ULTIMO-PONTO               SECTION.
046500
046600         IF WRK-EMAIL-DOMINIO (WRK-I:1) EQUAL "."
046700             MOVE WRK-I TO WRK-EMAIL-POS-PONTO
046800         END-IF.
046900
047000 0430-PROCURA-ULTIMO-PONTO-FIM.          EXIT.
047100*=================================================================*
047200 0440-CONTA-ALFA-DEPOIS-PONTO            SECTION.
047300
047400         MOVE ZEROS TO WRK-EMAIL-QT-ALFA-DEPOIS.
047500         COMPUTE WRK-J = WRK-EMAIL-POS-PONTO + 1.
047600         PERFORM 0445-CONTA-UMA-LETRA
047700             VARYING WRK-J FROM WRK-J BY 1
047800             UNTIL WRK-J GREATER WRK-EMAIL-DOMINIO-TAM.
047900
048000 0440-CONTA-ALFA-DEPOIS-PONTO-FIM.       EXIT.
048100*=================================================================*
048200 0445-CONTA-UMA-LETRA                    SECTION.
048300
048400         IF WRK-EMAIL-DOMINIO (WRK-J:1) IS ALPHABETIC
048500             ADD 1 TO WRK-EMAIL-QT-ALFA-DEPOIS
048600         END-IF.
048700
048800 0445-CONTA-UMA-LETRA-FIM.               EXIT.
048900*=================================================================*
049000 0500-VALIDA-DOMINIO                     SECTION.
049100*    DOMINIO DO E-MAIL (APOS O "@") X HOST DO SITE (APOS "://",
049200*    SEM "WWW.", ATE A PRIMEIRA "/").
049300
049400         MOVE "N" TO LK-DOMINIO-BATE LK-DOMINIO-INDEFINIDO.
049500         MOVE SPACES TO WRK-SITE-HOST.
049600         MOVE ZEROS  TO WRK-SITE-HOST-TAM WRK-SITE-INICIO.
049700
049800         PERFORM 0510-EXTRAI-HOST-SITE.
049900
050000         IF WRK-EMAIL-POS-ARROBA EQUAL ZERO OR
050100            WRK-SITE-HOST-TAM EQUAL ZERO
050200             MOVE "S" TO LK-DOMINIO-INDEFINIDO
050300         ELSE
050400             IF WRK-EMAIL-DOMINIO-TAM EQUAL WRK-SITE-HOST-TAM AND
050500                WRK-EMAIL-DOMINIO (1:WRK-EMAIL-DOMINIO-TAM) EQUAL
050600                WRK-SITE-HOST (1:WRK-SITE-HOST-TAM)
050700                 MOVE "S" TO LK-DOMINIO-BATE
050800             END-IF
050900         END-IF.
051000
051100 0500-VALIDA-DOMINIO-FIM.                EXIT.
051200*=================================================================*
051300 0510-EXTRAI-HOST-SITE                   SECTION.
051400
051500         MOVE 1 TO WRK-SITE-INICIO.
051600         MOVE ZEROS TO WRK-I.
051700         PERFORM 0520-PROCURA-BARRA-DUPLA
051800             VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > 47.
051900
052000         MOVE SUB-BRAND-WEBSITE (WRK-SITE-INICIO:50 -
052100             WRK-SITE-INICIO + 1) TO WRK-SITE-HOST.
052200         PERFORM 0530-CORTA-NA-BARRA
052300             VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > 50.
052400         PERFORM 0540-ACERTA-TAMANHO-HOST
052500             VARYING WRK-I FROM 50 BY -1
052600             UNTIL WRK-I LESS 1 OR
052700                   WRK-SITE-HOST (WRK-I:1) NOT EQUAL SPACE.
052800         MOVE WRK-I TO WRK-SITE-HOST-TAM.
052850         INSPECT WRK-SITE-HOST
052870             CONVERTING WRK-ALFABETO-MINUSC TO WRK-ALFABETO-MAIUSC.
052900         PERFORM 0550-RETIRA-WWW.
053000
053100 0510-EXTRAI-HOST-SITE-FIM.              EXIT.
053200*=================================================================*
053300 0520-PROCURA-BARRA-DUPLA                SECTION.
053400
053500         IF SUB-BRAND-WEBSITE (WRK-I:3) EQUAL "://" AND
053600            WRK-SITE-INICIO EQUAL 1
053700             COMPUTE WRK-SITE-INICIO = WRK-I + 3
053800         END-IF.
053900
054000 0520-PROCURA-BARRA-DUPLA-FIM.           EXIT.
054100*=================================================================*
054200 0530-CORTA-NA-BARRA                     SECTION.
054300
054400         IF WRK-SITE-HOST (WRK-I:1) EQUAL "/"
054500             MOVE SPACES TO WRK-SITE-HOST (WRK-I:50 - WRK-I + 1)
054600         END-IF.
054700
054800 0530-CORTA-NA-BARRA-FIM.                EXIT.
054900*=================================================================*
055000 0540-ACERTA-TAMANHO-HOST                SECTION.
055100*    PARAGRAFO VAZIO -- CONTROLE FEITO NO PERFORM VARYING/UNTIL.
055200
055300 0540-ACERTA-TAMANHO-HOST-FIM.           EXIT.
055400*=================================================================*
055500 0550-RETIRA-WWW                         SECTION.
055600
055700         IF WRK-SITE-HOST-TAM GREATER 4 AND
055800            WRK-SITE-HOST (1:4) EQUAL "WWW."
055900             MOVE WRK-SITE-HOST (5:WRK-SITE-HOST-TAM - 4)
056000                 TO WRK-SITE-HOST
056100             MOVE SPACES TO WRK-SITE-HOST (WRK-SITE-HOST-TAM - 3:4)
056200             SUBTRACT 4 FROM WRK-SITE-HOST-TAM
056300         END-IF.
056400
056500 0550-RETIRA-WWW-FIM.                    EXIT.
056600*=================================================================*
056700 0600-VALIDA-ENDERECO                    SECTION.
056800*    VALIDO SE: TAMANHO >= 10, CONTEM DIGITO, CONTEM ESTADO (SIGLA
056900*    OU NOME), CONTEM ZIP DE 5 DIGITOS (OPC. -4), E (LOGRADOURO
057000*    OU TAMANHO > 25).
057100
057200         MOVE "N" TO WRK-END-TEM-DIGITO WRK-END-TEM-ESTADO
057300                     WRK-END-TEM-ZIP    WRK-END-TEM-RUA.
057400         MOVE ZEROS TO WRK-END-LEN-NAO-BRANCO.
057500
057600         PERFORM 0610-CONTA-NAO-BRANCO
057700             VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > 60.
057800         PERFORM 0620-TESTA-DIGITO
057900             VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > 60.
058000         PERFORM 0630-TESTA-ESTADO
058100             VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > 50 OR
058200                 WRK-END-TEM-ESTADO EQUAL "S".
058300         IF WRK-END-TEM-ESTADO NOT EQUAL "S"
058400             PERFORM 0635-TESTA-NOME-ESTADO
058500                 VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > 50 OR
058600                     WRK-END-TEM-ESTADO EQUAL "S"
058700         END-IF.
058800         PERFORM 0640-TESTA-ZIP
058900             VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > 56 OR
059000                 WRK-END-TEM-ZIP EQUAL "S".
059100         PERFORM 0650-TESTA-RUA
059200             VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > 16 OR
059300                 WRK-END-TEM-RUA EQUAL "S".
059400
059500         IF WRK-END-LEN-NAO-BRANCO GREATER OR EQUAL 10 AND
059600            WRK-END-TEM-DIGITO EQUAL "S" AND
059700            WRK-END-TEM-ESTADO EQUAL "S" AND
059800            WRK-END-TEM-ZIP EQUAL "S" AND
059900            (WRK-END-TEM-RUA EQUAL "S" OR
060000             WRK-END-LEN-NAO-BRANCO GREATER 25)
060100             MOVE "S" TO LK-ENDERECO-VALIDO
060200         ELSE
060300             MOVE "N" TO LK-ENDERECO-VALIDO
060400         END-IF.
060500
060600 0600-VALIDA-ENDERECO-FIM.               EXIT.
060700*=================================================================*
060800 0610-CONTA-NAO-BRANCO                   SECTION.
060900
061000         IF SUB-STREET-ADDRESS (WRK-I:1) NOT EQUAL SPACE
061100             ADD 1 TO WRK-END-LEN-NAO-BRANCO
061200         END-IF.
061300
061400 0610-CONTA-NAO-BRANCO-FIM.              EXIT.
061500*=================================================================*
061600 0620-TESTA-DIGITO                       SECTION.
061700
061800         IF SUB-STREET-ADDRESS (WRK-I:1) GREATER OR EQUAL "0" AND
061900            SUB-STREET-ADDRESS (WRK-I:1) LESS OR EQUAL "9"
062000             MOVE "S" TO WRK-END-TEM-DIGITO
062100         END-IF.
062200
062300 0620-TESTA-DIGITO-FIM.                  EXIT.
062400*=================================================================*
062500 0630-TESTA-ESTADO                       SECTION.
062600
062700         MOVE WRK-ENDERECO-MAIUSC TO WRK-BUSCA-CAMPO (1:60).
062800         MOVE 60                TO WRK-BUSCA-CAMPO-LIM.
062900         MOVE WRK-SIGLA-ITEM (WRK-I) TO WRK-BUSCA-PADRAO.
063000         MOVE 2                 TO WRK-BUSCA-TAMANHO.
063100         MOVE "S"                TO WRK-BUSCA-PALAVRA-INTEIRA.
063200         MOVE ZEROS              TO WRK-BUSCA-POS.
063300         PERFORM 0150-PROCURA-PROXIMA.
063400         IF WRK-BUSCA-ACHOU-SIM
063500             MOVE "S" TO WRK-END-TEM-ESTADO
063600         END-IF.
063700
063800 0630-TESTA-ESTADO-FIM.                  EXIT.
063900*=================================================================*
064000 0635-TESTA-NOME-ESTADO                  SECTION.
064100
064200         MOVE WRK-ENDERECO-MAIUSC TO WRK-BUSCA-CAMPO (1:60).
064300         MOVE 60                TO WRK-BUSCA-CAMPO-LIM.
064400         MOVE WRK-NOME-ITEM (WRK-I) TO WRK-BUSCA-PADRAO.
064500         MOVE WRK-NOME-TAM-ITEM (WRK-I) TO WRK-BUSCA-TAMANHO.
064600         MOVE "S"                TO WRK-BUSCA-PALAVRA-INTEIRA.
064700         MOVE ZEROS              TO WRK-BUSCA-POS.
064800         PERFORM 0150-PROCURA-PROXIMA.
064900         IF WRK-BUSCA-ACHOU-SIM
065000             MOVE "S" TO WRK-END-TEM-ESTADO
065100         END-IF.
065200
065300 0635-TESTA-NOME-ESTADO-FIM.             EXIT.
065400*=================================================================*
065500 0640-TESTA-ZIP                          SECTION.
065600*    ACEITA UM BLOCO DE 5 DIGITOS COM FRONTEIRA NAO-NUMERICA
065700*    ANTES E DEPOIS, OU SEGUIDO DE "-" E MAIS 4 DIGITOS (COM
065800*    FRONTEIRA NAO-NUMERICA DEPOIS DESSES 4).
065900
066000         IF SUB-STREET-ADDRESS (WRK-I:5) IS NUMERIC
066100             IF WRK-I EQUAL 1 OR
066200                SUB-STREET-ADDRESS (WRK-I - 1:1) IS NOT NUMERIC
066300                 IF WRK-I + 5 GREATER 60
066400                     MOVE "S" TO WRK-END-TEM-ZIP
066500                 ELSE
066600                     IF SUB-STREET-ADDRESS (WRK-I + 5:1) EQUAL "-"
066700                         PERFORM 0645-TESTA-ZIP-MAIS-4
066800                     ELSE
066900                         IF SUB-STREET-ADDRESS (WRK-I + 5:1)
067000                            IS NOT NUMERIC
067100                             MOVE "S" TO WRK-END-TEM-ZIP
067200                         END-IF
067300                     END-IF
067400                 END-IF
067500             END-IF
067600         END-IF.
067700
067800 0640-TESTA-ZIP-FIM.                     EXIT.
067900*=================================================================*
068000 0645-TESTA-ZIP-MAIS-4                   SECTION.
068100
068200         IF WRK-I + 9 NOT GREATER 60
068300             IF SUB-STREET-ADDRESS (WRK-I + 6:4) IS NUMERIC
068400                 IF WRK-I + 10 GREATER 60
068500                     MOVE "S" TO WRK-END-TEM-ZIP
068600                 ELSE
068700                     IF SUB-STREET-ADDRESS (WRK-I + 10:1)
068800                        IS NOT NUMERIC
068900                         MOVE "S" TO WRK-END-TEM-ZIP
069000                     END-IF
069100                 END-IF
069200             END-IF
069300         END-IF.
069400
069500 0645-TESTA-ZIP-MAIS-4-FIM.              EXIT.
069600*=================================================================*
069700 0650-TESTA-RUA                          SECTION.
069800
069900         MOVE WRK-ENDERECO-MAIUSC TO WRK-BUSCA-CAMPO (1:60).
070000         MOVE 60                TO WRK-BUSCA-CAMPO-LIM.
070100         MOVE WRK-RUA-ITEM (WRK-I) TO WRK-BUSCA-PADRAO.
070200         MOVE WRK-RUA-TAM-ITEM (WRK-I) TO WRK-BUSCA-TAMANHO.
070300         MOVE "S"                TO WRK-BUSCA-PALAVRA-INTEIRA.
070400         MOVE ZEROS              TO WRK-BUSCA-POS.
070500         PERFORM 0150-PROCURA-PROXIMA.
070600         IF WRK-BUSCA-ACHOU-SIM
070700             MOVE "S" TO WRK-END-TEM-RUA
070800         END-IF.
070900
071000 0650-TESTA-RUA-FIM.                     EXIT.
071100*=================================================================*
071200 0150-PROCURA-PROXIMA                    SECTION.
071300*    ACHA A PROXIMA OCORRENCIA (A PARTIR DE WRK-BUSCA-POS) DO
071400*    PADRAO EM WRK-BUSCA-CAMPO.  SE WRK-BUSCA-PALAVRA-INTEIRA =
071500*    'S', A OCORRENCIA SO CONTA SE NAO HOUVER LETRA IMEDIATAMENTE
071600*    ANTES OU DEPOIS DO TRECHO ENCONTRADO.
071700
071800         MOVE "N" TO WRK-BUSCA-ACHOU.
071900         IF WRK-BUSCA-TAMANHO GREATER ZERO
072000             COMPUTE WRK-BUSCA-LIMITE =
072100                     WRK-BUSCA-CAMPO-LIM - WRK-BUSCA-TAMANHO + 1
072200             PERFORM 0155-TESTA-POSICAO
072300                 UNTIL WRK-BUSCA-POS GREATER WRK-BUSCA-LIMITE
072400                    OR WRK-BUSCA-ACHOU-SIM
072500         END-IF.
072600
072700 0150-PROCURA-PROXIMA-FIM.               EXIT.
072800*=================================================================*
072900 0155-TESTA-POSICAO                      SECTION.
073000
073100         MOVE "N" TO WRK-BUSCA-CONFERE.
073200         IF WRK-BUSCA-CAMPO (WRK-BUSCA-POS:WRK-BUSCA-TAMANHO)
073300            EQUAL WRK-BUSCA-PADRAO (1:WRK-BUSCA-TAMANHO)
073400             MOVE "S" TO WRK-BUSCA-CONFERE
073500             IF WRK-BUSCA-PALAVRA-INTEIRA EQUAL "S"
073600                 PERFORM 0156-TESTA-FRONTEIRA
073700             END-IF
073800         END-IF.
073900         IF WRK-BUSCA-CONFERE EQUAL "S"
074000             MOVE "S"           TO WRK-BUSCA-ACHOU
074100             MOVE WRK-BUSCA-POS TO WRK-BUSCA-POS-ACHADA
074200             ADD 1 TO WRK-BUSCA-POS
074300         ELSE
074400             ADD 1 TO WRK-BUSCA-POS
074500         END-IF.
074600
074700 0155-TESTA-POSICAO-FIM.                 EXIT.
074800*=================================================================*
074900 0156-TESTA-FRONTEIRA                    SECTION.
075000
075100         IF WRK-BUSCA-POS GREATER 1
075200             IF WRK-BUSCA-CAMPO (WRK-BUSCA-POS - 1:1) IS ALPHABETIC
075300                 MOVE "N" TO WRK-BUSCA-CONFERE
075400             END-IF
075500         END-IF.
075600         COMPUTE WRK-BUSCA-POS-FIM =
075700                 WRK-BUSCA-POS + WRK-BUSCA-TAMANHO.
075800         IF WRK-BUSCA-CONFERE EQUAL "S"
075900            AND WRK-BUSCA-POS-FIM NOT GREATER WRK-BUSCA-CAMPO-LIM
076000             IF WRK-BUSCA-CAMPO (WRK-BUSCA-POS-FIM:1) IS ALPHABETIC
076100                 MOVE "N" TO WRK-BUSCA-CONFERE
076200             END-IF
076300         END-IF.
076400
076500 0156-TESTA-FRONTEIRA-FIM.               EXIT.
076600*=================================================================*
076700 0700-VALIDA-ENDERECO-NO-SITE            SECTION.
076800*    EXTRAI NUMERO, ZIP E ATE 2 PALAVRAS SIGNIFICATIVAS DO
076900*    ENDERECO; ENDERECO "ENCONTRADO" SE PELO MENOS 2 DESSAS
077000*    PARTES APARECEM NO TEXTO DO SITE (WEB-TEXT).
077100
077200         MOVE SPACES TO WRK-PARTE-NUM WRK-PARTE-ZIP
077300                        WRK-PARTE-ALFA-1 WRK-PARTE-ALFA-2
077400                        WRK-TOKEN-BUF.
077500         MOVE ZEROS  TO WRK-PARTE-NUM-TAM WRK-PARTE-ZIP-TAM
077600                        WRK-PARTE-ALFA-1-TAM WRK-PARTE-ALFA-2-TAM
077700                        WRK-QT-PARTES-ALFA WRK-TOKEN-LEN
077800                        WRK-QT-PARTES-ACHADAS.
077900
078000         PERFORM 0710-VARRE-CARACTER
078100             VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > 60.
078200         IF WRK-TOKEN-LEN GREATER ZERO
078300             PERFORM 0715-CLASSIFICA-TOKEN
078400         END-IF.
078500
078600         PERFORM 0750-TESTA-PARTE-NO-SITE.
078700
078800         IF WRK-QT-PARTES-ACHADAS GREATER OR EQUAL 2
078900             MOVE "S" TO LK-ENDERECO-NO-SITE
079000         ELSE
079100             MOVE "N" TO LK-ENDERECO-NO-SITE
079200             MOVE "V4" TO WRK-VIOL-SECAO-ATUAL
079300             MOVE "Address not found on website or policy pages"
079400                 TO WRK-VIOL-TEXTO-ATUAL
079500             PERFORM 0800-GRAVA-VIOLACAO-VAL
079600         END-IF.
079700
079800 0700-VALIDA-ENDERECO-NO-SITE-FIM.       EXIT.
079900*=================================================================*
080000 0710-VARRE-CARACTER                     SECTION.
080100
080200         MOVE SUB-STREET-ADDRESS (WRK-I:1) TO WRK-CARACTER-ATUAL.
080300         IF WRK-CARACTER-ATUAL EQUAL SPACE
080400             IF WRK-TOKEN-LEN GREATER ZERO
080500                 PERFORM 0715-CLASSIFICA-TOKEN
080600             END-IF
080700         ELSE
080800             IF WRK-TOKEN-LEN LESS 30
080900                 ADD 1 TO WRK-TOKEN-LEN
081000                 MOVE WRK-CARACTER-ATUAL
081100                     TO WRK-TOKEN-BUF (WRK-TOKEN-LEN:1)
081200             END-IF
081300         END-IF.
081400
081500 0710-VARRE-CARACTER-FIM.                EXIT.
081600*=================================================================*
081700 0715-CLASSIFICA-TOKEN                   SECTION.
081800
081900         IF WRK-TOKEN-BUF (1:WRK-TOKEN-LEN) IS NUMERIC
082000             IF WRK-TOKEN-LEN EQUAL 5 AND WRK-PARTE-ZIP-TAM
082100                EQUAL ZERO
082200                 MOVE WRK-TOKEN-BUF TO WRK-PARTE-ZIP
082300                 MOVE WRK-TOKEN-LEN TO WRK-PARTE-ZIP-TAM
082400             END-IF
082500             IF WRK-PARTE-NUM-TAM EQUAL ZERO
082600                 MOVE WRK-TOKEN-BUF TO WRK-PARTE-NUM
082700                 MOVE WRK-TOKEN-LEN TO WRK-PARTE-NUM-TAM
082800             END-IF
082900         ELSE
083000             IF WRK-TOKEN-BUF (1:WRK-TOKEN-LEN) IS ALPHABETIC AND
083100                WRK-TOKEN-LEN GREATER 2 AND
083200                WRK-QT-PARTES-ALFA LESS 2
083300                 PERFORM 0720-CONFIRMA-NAO-RUA
083400                 IF WRK-BUSCA-CONFERE EQUAL "S"
083500                     ADD 1 TO WRK-QT-PARTES-ALFA
083600                     IF WRK-QT-PARTES-ALFA EQUAL 1
083700                         MOVE WRK-TOKEN-BUF TO WRK-PARTE-ALFA-1
083800                         MOVE WRK-TOKEN-LEN TO WRK-PARTE-ALFA-1-TAM
083900                     ELSE
084000                         MOVE WRK-TOKEN-BUF TO WRK-PARTE-ALFA-2
084100                         MOVE WRK-TOKEN-LEN TO WRK-PARTE-ALFA-2-TAM
084200                     END-IF
084300                 END-IF
084400             END-IF
084500         END-IF.
084600         MOVE SPACES TO WRK-TOKEN-BUF.
084700         MOVE ZEROS  TO WRK-TOKEN-LEN.
084800
084900 0715-CLASSIFICA-TOKEN-FIM.              EXIT.
085000*=================================================================*
085100 0720-CONFIRMA-NAO-RUA                   SECTION.
085200
085300         MOVE "S" TO WRK-BUSCA-CONFERE.
085400         PERFORM 0725-COMPARA-COM-RUA
085500             VARYING WRK-J FROM 1 BY 1 UNTIL WRK-J > 16 OR
085600                 WRK-BUSCA-CONFERE EQUAL "N".
085700
085800 0720-CONFIRMA-NAO-RUA-FIM.              EXIT.
085900*=================================================================*
086000 0725-COMPARA-COM-RUA                    SECTION.
086100
086200         IF WRK-TOKEN-LEN EQUAL WRK-RUA-TAM-ITEM (WRK-J) AND
086300            WRK-TOKEN-BUF (1:WRK-TOKEN-LEN) EQUAL
086400            WRK-RUA-ITEM (WRK-J) (1:WRK-RUA-TAM-ITEM (WRK-J))
086500             MOVE "N" TO WRK-BUSCA-CONFERE
086600         END-IF.
086700
086800 0725-COMPARA-COM-RUA-FIM.               EXIT.
086900*=================================================================*
087000 0750-TESTA-PARTE-NO-SITE                SECTION.
087100
087200         MOVE WEB-TEXT TO WRK-BUSCA-CAMPO.
087300         MOVE 1000     TO WRK-BUSCA-CAMPO-LIM.
087400         MOVE "N"      TO WRK-BUSCA-PALAVRA-INTEIRA.
087500         MOVE ZEROS    TO WRK-QT-PARTES-ACHADAS.
087600
087700         IF WRK-PARTE-NUM-TAM GREATER ZERO
087800             MOVE WRK-PARTE-NUM     TO WRK-BUSCA-PADRAO
087900             MOVE WRK-PARTE-NUM-TAM TO WRK-BUSCA-TAMANHO
088000             PERFORM 0755-TESTA-UMA-PARTE
088100         END-IF.
088200         IF WRK-PARTE-ZIP-TAM GREATER ZERO
088300             MOVE WRK-PARTE-ZIP     TO WRK-BUSCA-PADRAO
088400             MOVE WRK-PARTE-ZIP-TAM TO WRK-BUSCA-TAMANHO
088500             PERFORM 0755-TESTA-UMA-PARTE
088600         END-IF.
088700         IF WRK-PARTE-ALFA-1-TAM GREATER ZERO
088800             MOVE WRK-PARTE-ALFA-1     TO WRK-BUSCA-PADRAO
088900             MOVE WRK-PARTE-ALFA-1-TAM TO WRK-BUSCA-TAMANHO
089000             PERFORM 0755-TESTA-UMA-PARTE
089100         END-IF.
089200         IF WRK-PARTE-ALFA-2-TAM GREATER ZERO
089300             MOVE WRK-PARTE-ALFA-2     TO WRK-BUSCA-PADRAO
089400             MOVE WRK-PARTE-ALFA-2-TAM TO WRK-BUSCA-TAMANHO
089500             PERFORM 0755-TESTA-UMA-PARTE
089600         END-IF.
089700
089800 0750-TESTA-PARTE-NO-SITE-FIM.           EXIT.
089900*=================================================================*
090000 0755-TESTA-UMA-PARTE                    SECTION.
090100
090200         MOVE ZEROS TO WRK-BUSCA-POS.
090300         PERFORM 0150-PROCURA-PROXIMA.
090400         IF WRK-BUSCA-ACHOU-SIM
090500             ADD 1 TO WRK-QT-PARTES-ACHADAS
090600         END-IF.
090700
090800 0755-TESTA-UMA-PARTE-FIM.               EXIT.
090900*=================================================================*
091000 0800-GRAVA-VIOLACAO-VAL                 SECTION.
091100
091200         IF AUXV-QTD-ITENS LESS 10
091300             ADD 1 TO AUXV-QTD-ITENS
091400             MOVE WRK-VIOL-SECAO-ATUAL TO
091500                  AUXV-ITEM-SECAO (AUXV-QTD-ITENS)
091600             MOVE WRK-VIOL-TEXTO-ATUAL TO
091700                  AUXV-ITEM-TEXTO (AUXV-QTD-ITENS)
091800         END-IF.
091900
092000 0800-GRAVA-VIOLACAO-VAL-FIM.            EXIT.
092100*=================================================================*
