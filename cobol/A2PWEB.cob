000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             A2PWEB.
000400 AUTHOR.                                  REGINA A COUTINHO.
000500 INSTALLATION.                            FOURSYS.
000600 DATE-WRITTEN.                            09/11/1998.
000700 DATE-COMPILED.
000800 SECURITY.                                USO INTERNO FOURSYS.
000900*=================================================================*
001000* PROGRAMA   : A2PWEB
001100* PROGRAMADOR: REGINA A COUTINHO
001200* ANALISTA   : IVAN SANCHES
001300* CONSULTORIA: FOURSYS
001400* DATA.......: 09 / 11 / 1998
001500*-----------------------------------------------------------------*
001600* OBJETIVO...: VARRE O TEXTO RASPADO DO SITE DA MARCA ATRAS DE
001700*              TERMOS DE AUTO-REPROVACAO (W1) E DE PROXIMIDADE
001800*              ENTRE TERMOS DE COBRANCA E TERMOS DE MARKETING (W2),
001900*              E CLASSIFICA O RISCO DO SITE EM HIGH OU LOW.
002000*              CHAMADO PELO A2PVET PARA CADA SUBMISSAO.
002100*-----------------------------------------------------------------*
002200*    PARAMETROS (LINKAGE)          USO
002300*    REG-SUBMISSAO                 ENTRADA (NAO USADO NESTE MOD.)
002400*    REG-CONTEUDO-WEB              ENTRADA
002500*    LK-RISCO-SITE                 SAIDA ('HIGH' / 'LOW ')
002600*    WRK-VIOL-WEB                  SAIDA (TABELA DE VIOLACOES)
002700*-----------------------------------------------------------------*
002800*                            ALTERACOES
002900*-----------------------------------------------------------------*
003000*    PROGRAMADOR: REGINA A COUTINHO                               ALT01
003100*    ANALISTA   : IVAN SANCHES                                    ALT01
003200*    DATA.......: 09 / 11 / 1998                                  ALT01
003300*    OBJETIVO...: LAYOUT ORIGINAL - ROTINA DE PALAVRAS            ALT01
003400*                 PROIBIDAS DE MALA DIRETA (STAND-ALONE)          ALT01
003500*-----------------------------------------------------------------*
003600*    PROGRAMADOR: REGINA A COUTINHO                               ALT02
003700*    DATA.......: 29 / 12 / 1999                                  ALT02
003800*    OBJETIVO...: CHAMADO CR-1999-1203 - VIRADA DO ANO 2000       ALT02
003900*                 (MASCARA DE LOG DE AUDITORIA DO MODULO)         ALT02
004000*-----------------------------------------------------------------*
004100*    PROGRAMADOR: JOAO P ALMEIDA                                  ALT03
004200*    ANALISTA   : SANDRA M OLIVEIRA                               ALT03
004300*    DATA.......: 22 / 05 / 2021                                  ALT03
004400*    OBJETIVO...: CHAMADO CR-2021-0991 - REESCRITO COMO           ALT03
004500*                 SUBPROGRAMA DE ANALISE DE CONTEUDO A2P 10DLC    ALT03
004600*                 (PADROES DE AUTO-REPROVACAO E PROXIMIDADE       ALT03
004700*                 COBRANCA X MARKETING)                           ALT03
004750*-----------------------------------------------------------------*
004760*    PROGRAMADOR: CARLOS E LIMA                                   ALT04
004770*    ANALISTA   : IVAN SANCHES                                    ALT04
004780*    DATA.......: 28 / 08 / 2023                                  ALT04
004790*    OBJETIVO...: CHAMADO CR-2023-0203 - ITENS (1)/(2) E (4)/(5)/
004792*                 (6) DA TABELA W1 SAO GRAFIAS DO MESMO GATILHO E
004794*                 ESTAVAM GERANDO OCORRENCIA REPETIDA QUANDO MAIS
004796*                 DE UMA GRAFIA APARECIA NO MESMO SITE -- CRIADOS
004798*                 0205/0206 PARA TESTAR CADA GRUPO UMA SO VEZ     ALT04
004800*=================================================================*
004900
005000
005100*=================================================================*
005200 ENVIRONMENT                             DIVISION.
005300*=================================================================*
005400*-----------------------------------------------------------------*
005500 CONFIGURATION                           SECTION.
005600*-----------------------------------------------------------------*
005700
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100*=================================================================*
006200 DATA                                    DIVISION.
006300*=================================================================*
006400 WORKING-STORAGE                         SECTION.
006500*-----------------------------------------------------------------*
006600 01  FILLER                      PIC X(050)          VALUE
006700         "***** INICIO DA WORKING A2PWEB *****".
006800*-----------------------------------------------------------------*
006900*    TABELA DE PADROES DE AUTO-REPROVACAO (W1)
007000*-----------------------------------------------------------------*
007100 01  WRK-TAB-AUTOFALHA.
007200     05 WRK-AF-ITEM OCCURS 12 TIMES.
007300         10 WRK-AF-PADRAO             PIC X(040).
007400         10 WRK-AF-TAMANHO            PIC 9(002) COMP-3.
007500         10 WRK-AF-DESCRICAO          PIC X(050).
007600*-----------------------------------------------------------------*
007700 01  WRK-QT-AUTOFALHA               PIC 9(002) COMP-3 VALUE 12.
007800 01  WRK-AF-CONTADOR                PIC 9(002) COMP-3 VALUE ZEROS.
007900*-----------------------------------------------------------------*
008000*    AREA DE BUSCA GENERICA DE SUB-STRING EM WEB-TEXT
008100*-----------------------------------------------------------------*
008200 01  WRK-AREA-BUSCA.
008300     05 WRK-BUSCA-PADRAO            PIC X(040) VALUE SPACES.
008400     05 WRK-BUSCA-TAMANHO           PIC 9(002) COMP-3 VALUE ZEROS.
008500     05 WRK-BUSCA-PALAVRA-INTEIRA   PIC X(001) VALUE "N".
008600     05 WRK-BUSCA-POS               PIC 9(004) COMP-3 VALUE ZEROS.
008700     05 WRK-BUSCA-POS-ACHADA        PIC 9(004) COMP-3 VALUE ZEROS.
008800     05 WRK-BUSCA-POS-FIM           PIC 9(004) COMP-3 VALUE ZEROS.
008900     05 WRK-BUSCA-LIMITE            PIC 9(004) COMP-3 VALUE ZEROS.
009000     05 WRK-BUSCA-CONFERE           PIC X(001) VALUE "N".
009100     05 WRK-BUSCA-ACHOU             PIC X(001) VALUE "N".
009200         88 WRK-BUSCA-ACHOU-SIM                VALUE "S".
009250     05 WRK-BUSCA-ACHOU-SALVA       PIC X(001) VALUE "N".
009270         88 WRK-BUSCA-ACHOU-SALVA-SIM          VALUE "S".
009300*-----------------------------------------------------------------*
009400*    TABELAS DE OCORRENCIA PARA A REGRA DE PROXIMIDADE W2
009500*-----------------------------------------------------------------*
009600 01  WRK-PROXIMIDADE.
009700     05 WRK-QT-POS-DEBITO           PIC 9(002) COMP-3 VALUE ZEROS.
009800     05 WRK-POS-DEBITO OCCURS 15 TIMES
009900                                PIC 9(004) COMP-3 VALUE ZEROS.
010000     05 WRK-QT-POS-MKT              PIC 9(002) COMP-3 VALUE ZEROS.
010100     05 WRK-POS-MKT OCCURS 15 TIMES
010200                                PIC 9(004) COMP-3 VALUE ZEROS.
010300*---------------- VISAO EM PARES PARA LIMPEZA NO INICIO ---------*
010400 01  WRK-PROXIMIDADE-TAB REDEFINES WRK-PROXIMIDADE.
010500     05 WRK-PROX-CAMPO OCCURS 32 TIMES
010600                                PIC 9(004) COMP-3.
010700*-----------------------------------------------------------------*
010800 01  WRK-TAB-PALAVRA-DEBITO.
010900     05 FILLER PIC X(10) VALUE "debt".
011000     05 FILLER PIC X(10) VALUE "collection".
011100     05 FILLER PIC X(10) VALUE "owe".
011200     05 FILLER PIC X(10) VALUE "payment".
011300 01  WRK-TAB-PALAVRA-DEBITO-R REDEFINES WRK-TAB-PALAVRA-DEBITO.
011400     05 WRK-PD-PALAVRA OCCURS 4 TIMES  PIC X(10).
011500*---------------- TAMANHO SIGNIFICATIVO DE CADA PALAVRA ---------*
011600 01  WRK-TAB-TAM-DEBITO.
011700     05 FILLER                    PIC 9(002) VALUE 04.
011800     05 FILLER                    PIC 9(002) VALUE 10.
011900     05 FILLER                    PIC 9(002) VALUE 03.
012000     05 FILLER                    PIC 9(002) VALUE 07.
012100 01  WRK-TAB-TAM-DEBITO-R REDEFINES WRK-TAB-TAM-DEBITO.
012200     05 WRK-PD-TAMANHO OCCURS 4 TIMES PIC 9(002).
012300*-----------------------------------------------------------------*
012400 01  WRK-TAB-PALAVRA-MKT.
012500     05 FILLER PIC X(12) VALUE "marketing".
012600     05 FILLER PIC X(12) VALUE "advertising".
012700     05 FILLER PIC X(12) VALUE "promotion".
012800     05 FILLER PIC X(12) VALUE "campaign".
012900 01  WRK-TAB-PALAVRA-MKT-R REDEFINES WRK-TAB-PALAVRA-MKT.
013000     05 WRK-PM-PALAVRA OCCURS 4 TIMES  PIC X(12).
013100*---------------- TAMANHO SIGNIFICATIVO DE CADA PALAVRA ---------*
013200 01  WRK-TAB-TAM-MKT.
013300     05 FILLER                    PIC 9(002) VALUE 09.
013400     05 FILLER                    PIC 9(002) VALUE 11.
013500     05 FILLER                    PIC 9(002) VALUE 09.
013600     05 FILLER                    PIC 9(002) VALUE 08.
013700 01  WRK-TAB-TAM-MKT-R REDEFINES WRK-TAB-TAM-MKT.
013800     05 WRK-PM-TAMANHO OCCURS 4 TIMES PIC 9(002).
013900*-----------------------------------------------------------------*
014000 01  WRK-CONTADORES.
014100     05 WRK-I                       PIC 9(002) COMP-3 VALUE ZEROS.
014200     05 WRK-J                       PIC 9(002) COMP-3 VALUE ZEROS.
014300     05 WRK-DIFERENCA               PIC S9(005) COMP-3 VALUE ZEROS.
014400     05 WRK-ACHOU-PROXIMO           PIC X(001) VALUE "N".
014500*-----------------------------------------------------------------*
014600 01  WRK-CRYPTO-ACHOU               PIC X(001) VALUE "N".
014700 01  WRK-DESC-CORRENTE               PIC X(070) VALUE SPACES.
014800*-----------------------------------------------------------------*
014900 01  FILLER                      PIC X(050)          VALUE
015000         "***** FIM DA WORKING A2PWEB *****".
015100
015200 LINKAGE                                 SECTION.
015300*-----------------------------------------------------------------*
015400 COPY "#BOOKSUB".
015500 COPY "#BOOKWEB".
015600 01  LK-RISCO-SITE               PIC X(004).
015700 COPY "#BOOKAUW".
015800
015900*=================================================================*
016000 PROCEDURE                               DIVISION USING
016100                                          REG-SUBMISSAO
016200                                          REG-CONTEUDO-WEB
016300                                          LK-RISCO-SITE
016400                                          WRK-VIOL-WEB.
016500*=================================================================*
016600 0000-PRINCIPAL.
016700
016800         PERFORM 0100-INICIAR-TABELA.
016900         PERFORM 0200-VARRE-AUTOFALHA.
017000         PERFORM 0300-VARRE-PROXIMIDADE.
017100         PERFORM 0400-CALCULA-RISCO.
017200         GOBACK.
017300
017400 0000-PRINCIPAL-FIM.                     EXIT.
017500*-----------------------------------------------------------------*
017600 0100-INICIAR-TABELA                     SECTION.
017700*-----------------------------------------------------------------*
017800*    CARREGA A TABELA DE PADROES DE AUTO-REPROVACAO (W1).  O
017900*    PADRAO 9 (CRYPTO) E TRATADO A PARTE NO PARAGRAFO 0250
018000*    POR CAUSA DA EXCECAO DE "CRYPTOGRAPHIC".
018100*-----------------------------------------------------------------*
018200
018300         MOVE ZEROS              TO AUXW-QTD-ITENS.
018400         MOVE SPACES             TO WRK-VIOL-WEB.
018500         MOVE ZEROS              TO AUXW-QTD-ITENS.
018600
018700         MOVE "third-party debt collector"     TO
018800                                  WRK-AF-PADRAO (1)
018900         MOVE 26                 TO WRK-AF-TAMANHO (1)
019000         MOVE "auto-fail trigger: third-party debt collector" TO
019100                                  WRK-AF-DESCRICAO (1)
019200
019300         MOVE "third party debt collector"     TO
019400                                  WRK-AF-PADRAO (2)
019500         MOVE 26                 TO WRK-AF-TAMANHO (2)
019600         MOVE "auto-fail trigger: third-party debt collector" TO
019700                                  WRK-AF-DESCRICAO (2)
019800
019900         MOVE "we collect debts on behalf of"  TO
020000                                  WRK-AF-PADRAO (3)
020100         MOVE 29                 TO WRK-AF-TAMANHO (3)
020200         MOVE "auto-fail trigger: third-party debt collection" TO
020300                                  WRK-AF-DESCRICAO (3)
020400
020500         MOVE "skip-tracing"     TO WRK-AF-PADRAO (4)
020600         MOVE 12                 TO WRK-AF-TAMANHO (4)
020700         MOVE "auto-fail trigger: skip-tracing services" TO
020800                                  WRK-AF-DESCRICAO (4)
020900
021000         MOVE "skip tracing"     TO WRK-AF-PADRAO (5)
021100         MOVE 12                 TO WRK-AF-TAMANHO (5)
021200         MOVE "auto-fail trigger: skip-tracing services" TO
021300                                  WRK-AF-DESCRICAO (5)
021400
021500         MOVE "skiptracing"      TO WRK-AF-PADRAO (6)
021600         MOVE 11                 TO WRK-AF-TAMANHO (6)
021700         MOVE "auto-fail trigger: skip-tracing services" TO
021800                                  WRK-AF-DESCRICAO (6)
021900
022000         MOVE "payday loan"      TO WRK-AF-PADRAO (7)
022100         MOVE 11                 TO WRK-AF-TAMANHO (7)
022200         MOVE "auto-fail trigger: payday loan content" TO
022300                                  WRK-AF-DESCRICAO (7)
022400
022500         MOVE "lead generation"  TO WRK-AF-PADRAO (8)
022600         MOVE 15                 TO WRK-AF-TAMANHO (8)
022700         MOVE "auto-fail trigger: lead generation services" TO
022800                                  WRK-AF-DESCRICAO (8)
022900
023000         MOVE "data brokerage"   TO WRK-AF-PADRAO (9)
023100         MOVE 14                 TO WRK-AF-TAMANHO (9)
023200         MOVE "auto-fail trigger: data brokerage services" TO
023300                                  WRK-AF-DESCRICAO (9)
023400
023500         MOVE "debt collection agency" TO WRK-AF-PADRAO (10)
023600         MOVE 22                 TO WRK-AF-TAMANHO (10)
023700         MOVE "auto-fail trigger: debt collection agency" TO
023800                                  WRK-AF-DESCRICAO (10)
023900
024000         MOVE "collection services" TO WRK-AF-PADRAO (11)
024100         MOVE 19                 TO WRK-AF-TAMANHO (11)
024200         MOVE "auto-fail trigger: collection services" TO
024300                                  WRK-AF-DESCRICAO (11)
024400
024500         MOVE "credit repair"    TO WRK-AF-PADRAO (12)
024600         MOVE 13                 TO WRK-AF-TAMANHO (12)
024700         MOVE "auto-fail trigger: credit repair services" TO
024800                                  WRK-AF-DESCRICAO (12)
024900
025000 0100-INICIAR-TABELA-FIM.                EXIT.
025100*-----------------------------------------------------------------*
025200 0200-VARRE-AUTOFALHA                    SECTION.
025300*-----------------------------------------------------------------*
025320*    OS ITENS (1)/(2) DA TABELA SAO GRAFIAS DO MESMO GATILHO DE
025340*    TERCEIRO DE COBRANCA, E OS ITENS (4)/(5)/(6) SAO GRAFIAS DO
025360*    MESMO GATILHO DE "SKIP-TRACING" -- CADA GRUPO SO PODE GERAR
025380*    UMA OCORRENCIA, POR ISSO SAO TESTADOS A PARTE (0205/0206) EM
025390*    VEZ DE ENTRAREM NO LACO GENERICO 0210.                       ALT04
025400
025420         PERFORM 0205-TESTA-TERCEIRO-MERGE.
025440         MOVE 3 TO WRK-AF-CONTADOR.
025460         PERFORM 0210-TESTA-AUTOFALHA
025480             UNTIL WRK-AF-CONTADOR GREATER 3.
025500         PERFORM 0206-TESTA-SKIP-MERGE.
025520         MOVE 7 TO WRK-AF-CONTADOR.
025540         PERFORM 0210-TESTA-AUTOFALHA
025700             UNTIL WRK-AF-CONTADOR GREATER 12.
025800         PERFORM 0250-PROCURA-CRYPTO.
025900         IF WRK-CRYPTO-ACHOU EQUAL "S"
026000             MOVE "auto-fail trigger: cryptocurrency content" TO
026100                  WRK-DESC-CORRENTE
026200             PERFORM 0260-GRAVA-VIOLACAO-WEB
026300         END-IF.
026400
026500 0200-VARRE-AUTOFALHA-FIM.               EXIT.
026550*-----------------------------------------------------------------*
026560 0205-TESTA-TERCEIRO-MERGE               SECTION.
026565*    GRAFIAS (1) "THIRD-PARTY DEBT COLLECTOR" E (2) "THIRD PARTY
026568*    DEBT COLLECTOR" -- UMA OCORRENCIA SO, MESMO QUE AS DUAS
026570*    GRAFIAS APARECAM NO TEXTO DO SITE.                           ALT04
026572
026574         MOVE WRK-AF-PADRAO  (1) TO WRK-BUSCA-PADRAO.
026576         MOVE WRK-AF-TAMANHO (1) TO WRK-BUSCA-TAMANHO.
026578         MOVE "N"                TO WRK-BUSCA-PALAVRA-INTEIRA.
026580         MOVE 1                  TO WRK-BUSCA-POS.
026582         PERFORM 0150-PROCURA-PROXIMA.
026584         MOVE WRK-BUSCA-ACHOU    TO WRK-BUSCA-ACHOU-SALVA.
026586         MOVE WRK-AF-PADRAO  (2) TO WRK-BUSCA-PADRAO.
026588         MOVE WRK-AF-TAMANHO (2) TO WRK-BUSCA-TAMANHO.
026590         MOVE 1                  TO WRK-BUSCA-POS.
026592         PERFORM 0150-PROCURA-PROXIMA.
026594         IF WRK-BUSCA-ACHOU-SALVA-SIM OR WRK-BUSCA-ACHOU-SIM
026596             MOVE WRK-AF-DESCRICAO (1) TO WRK-DESC-CORRENTE
026598             PERFORM 0260-GRAVA-VIOLACAO-WEB
026599         END-IF.
026600
026610 0205-TESTA-TERCEIRO-MERGE-FIM.           EXIT.
026620*-----------------------------------------------------------------*
026630 0206-TESTA-SKIP-MERGE                    SECTION.
026635*    GRAFIAS (4) "SKIP-TRACING", (5) "SKIP TRACING" E (6)
026638*    "SKIPTRACING" -- UMA OCORRENCIA SO POR SUBMISSAO, MESMO QUE
026640*    MAIS DE UMA GRAFIA APARECA NO TEXTO DO SITE.                 ALT04
026642
026644         MOVE WRK-AF-PADRAO  (4) TO WRK-BUSCA-PADRAO.
026646         MOVE WRK-AF-TAMANHO (4) TO WRK-BUSCA-TAMANHO.
026648         MOVE "N"                TO WRK-BUSCA-PALAVRA-INTEIRA.
026650         MOVE 1                  TO WRK-BUSCA-POS.
026652         PERFORM 0150-PROCURA-PROXIMA.
026654         MOVE WRK-BUSCA-ACHOU    TO WRK-BUSCA-ACHOU-SALVA.
026656         MOVE WRK-AF-PADRAO  (5) TO WRK-BUSCA-PADRAO.
026658         MOVE WRK-AF-TAMANHO (5) TO WRK-BUSCA-TAMANHO.
026660         MOVE 1                  TO WRK-BUSCA-POS.
026662         PERFORM 0150-PROCURA-PROXIMA.
026664         IF WRK-BUSCA-ACHOU-SIM
026666             MOVE "S" TO WRK-BUSCA-ACHOU-SALVA
026668         END-IF.
026670         MOVE WRK-AF-PADRAO  (6) TO WRK-BUSCA-PADRAO.
026672         MOVE WRK-AF-TAMANHO (6) TO WRK-BUSCA-TAMANHO.
026674         MOVE 1                  TO WRK-BUSCA-POS.
026676         PERFORM 0150-PROCURA-PROXIMA.
026678         IF WRK-BUSCA-ACHOU-SALVA-SIM OR WRK-BUSCA-ACHOU-SIM
026680             MOVE WRK-AF-DESCRICAO (4) TO WRK-DESC-CORRENTE
026682             PERFORM 0260-GRAVA-VIOLACAO-WEB
026684         END-IF.
026686
026688 0206-TESTA-SKIP-MERGE-FIM.                EXIT.
026690*-----------------------------------------------------------------*
026700 0210-TESTA-AUTOFALHA                    SECTION.
026800*-----------------------------------------------------------------*
026900
027000         MOVE WRK-AF-PADRAO  (WRK-AF-CONTADOR) TO WRK-BUSCA-PADRAO.
027100         MOVE WRK-AF-TAMANHO (WRK-AF-CONTADOR) TO WRK-BUSCA-TAMANHO.
027200         MOVE "N"                TO WRK-BUSCA-PALAVRA-INTEIRA.
027300         MOVE 1                  TO WRK-BUSCA-POS.
027400         PERFORM 0150-PROCURA-PROXIMA.
027500         IF WRK-BUSCA-ACHOU-SIM
027600             MOVE WRK-AF-DESCRICAO (WRK-AF-CONTADOR) TO
027700                                       WRK-DESC-CORRENTE
027800             PERFORM 0260-GRAVA-VIOLACAO-WEB
027900         END-IF.
028000         ADD 1 TO WRK-AF-CONTADOR.
028100
028200 0210-TESTA-AUTOFALHA-FIM.               EXIT.
028300*-----------------------------------------------------------------*
028400 0150-PROCURA-PROXIMA                    SECTION.
028500*-----------------------------------------------------------------*
028600*    ACHA A PROXIMA OCORRENCIA (A PARTIR DE WRK-BUSCA-POS) DO
028700*    PADRAO EM WEB-TEXT.  SE WRK-BUSCA-PALAVRA-INTEIRA = 'S',
028800*    A OCORRENCIA SO CONTA SE NAO HOUVER LETRA IMEDIATAMENTE
028900*    ANTES OU DEPOIS DO TRECHO ENCONTRADO.
029000*-----------------------------------------------------------------*
029100
029200         MOVE "N" TO WRK-BUSCA-ACHOU.
029300         IF WRK-BUSCA-TAMANHO GREATER ZERO
029400             COMPUTE WRK-BUSCA-LIMITE =
029500                     1000 - WRK-BUSCA-TAMANHO + 1
029600             PERFORM 0155-TESTA-POSICAO
029700                 UNTIL WRK-BUSCA-POS GREATER WRK-BUSCA-LIMITE
029800                    OR WRK-BUSCA-ACHOU-SIM
029900         END-IF.
030000
030100 0150-PROCURA-PROXIMA-FIM.               EXIT.
030200*-----------------------------------------------------------------*
030300 0155-TESTA-POSICAO                      SECTION.
030400*-----------------------------------------------------------------*
030500
030600         MOVE "N" TO WRK-BUSCA-CONFERE.
030700         IF WEB-TEXT (WRK-BUSCA-POS : WRK-BUSCA-TAMANHO) EQUAL
030800            WRK-BUSCA-PADRAO   (1 : WRK-BUSCA-TAMANHO)
030900             MOVE "S" TO WRK-BUSCA-CONFERE
031000             IF WRK-BUSCA-PALAVRA-INTEIRA EQUAL "S"
031100                 PERFORM 0156-TESTA-FRONTEIRA
031200             END-IF
031300         END-IF.
031400         IF WRK-BUSCA-CONFERE EQUAL "S"
031500             MOVE "S"            TO WRK-BUSCA-ACHOU
031600             MOVE WRK-BUSCA-POS  TO WRK-BUSCA-POS-ACHADA
031700             ADD 1 TO WRK-BUSCA-POS
031800         ELSE
031900             ADD 1 TO WRK-BUSCA-POS
032000         END-IF.
032100
032200 0155-TESTA-POSICAO-FIM.                 EXIT.
032300*-----------------------------------------------------------------*
032400 0156-TESTA-FRONTEIRA                    SECTION.
032500*-----------------------------------------------------------------*
032600
032700         IF WRK-BUSCA-POS GREATER 1
032800             IF WEB-TEXT (WRK-BUSCA-POS - 1 : 1) IS ALPHABETIC
032900                 MOVE "N" TO WRK-BUSCA-CONFERE
033000             END-IF
033100         END-IF.
033200         COMPUTE WRK-BUSCA-POS-FIM =
033300                 WRK-BUSCA-POS + WRK-BUSCA-TAMANHO.
033400         IF WRK-BUSCA-CONFERE EQUAL "S"
033500            AND WRK-BUSCA-POS-FIM NOT GREATER 1000
033600             IF WEB-TEXT (WRK-BUSCA-POS-FIM : 1) IS ALPHABETIC
033700                 MOVE "N" TO WRK-BUSCA-CONFERE
033800             END-IF
033900         END-IF.
034000
034100 0156-TESTA-FRONTEIRA-FIM.               EXIT.
034200*-----------------------------------------------------------------*
034300 0250-PROCURA-CRYPTO                     SECTION.
034400*-----------------------------------------------------------------*
034500*    PADRAO 9 - "CRYPTO" COMO SUB-STRING, MAS NAO SEGUIDO DE
034600*    "GRAPHIC" (ISTO E, "CRYPTOGRAPHIC" NAO DEVE DISPARAR).
034700*-----------------------------------------------------------------*
034800
034900         MOVE "N" TO WRK-CRYPTO-ACHOU.
035000         MOVE 1   TO WRK-BUSCA-POS.
035100         COMPUTE WRK-BUSCA-LIMITE = 1000 - 6 + 1.
035200         PERFORM 0255-TESTA-CRYPTO
035300             UNTIL WRK-BUSCA-POS GREATER WRK-BUSCA-LIMITE
035400                OR WRK-CRYPTO-ACHOU EQUAL "S".
035500
035600 0250-PROCURA-CRYPTO-FIM.                EXIT.
035700*-----------------------------------------------------------------*
035800 0255-TESTA-CRYPTO                       SECTION.
035900*-----------------------------------------------------------------*
036000
036100         IF WEB-TEXT (WRK-BUSCA-POS : 6) EQUAL "crypto"
036200             IF (WRK-BUSCA-POS + 12) NOT GREATER 1000
036300                 IF WEB-TEXT (WRK-BUSCA-POS + 6 : 7)
036400                    EQUAL "graphic"
036500                     CONTINUE
036600                 ELSE
036700                     MOVE "S" TO WRK-CRYPTO-ACHOU
036800                 END-IF
036900             ELSE
037000                 MOVE "S" TO WRK-CRYPTO-ACHOU
037100             END-IF
037200         END-IF.
037300         ADD 1 TO WRK-BUSCA-POS.
037400
037500 0255-TESTA-CRYPTO-FIM.                  EXIT.
037600*-----------------------------------------------------------------*
037700 0260-GRAVA-VIOLACAO-WEB                 SECTION.
037800*-----------------------------------------------------------------*
037900
038000         IF AUXW-QTD-ITENS LESS 10
038100             ADD 1 TO AUXW-QTD-ITENS
038200             MOVE "W1"             TO
038300                  AUXW-ITEM-SECAO (AUXW-QTD-ITENS)
038400             MOVE WRK-DESC-CORRENTE TO
038500                  AUXW-ITEM-TEXTO (AUXW-QTD-ITENS)
038600         END-IF.
038700
038800 0260-GRAVA-VIOLACAO-WEB-FIM.            EXIT.
038900*-----------------------------------------------------------------*
039000 0300-VARRE-PROXIMIDADE                  SECTION.
039100*-----------------------------------------------------------------*
039200*    LEVANTA AS POSICOES DE TODAS AS OCORRENCIAS DE PALAVRA
039300*    INTEIRA DE TERMOS DE COBRANCA E DE MARKETING, E DEPOIS
039400*    TESTA SE ALGUM PAR ESTA A MENOS DE 200 CARACTERES.
039500*-----------------------------------------------------------------*
039600
039700         INITIALIZE WRK-PROXIMIDADE.
039800         MOVE 1 TO WRK-I.
039900         PERFORM 0310-LEVANTA-DEBITO UNTIL WRK-I GREATER 4.
040000         MOVE 1 TO WRK-I.
040100         PERFORM 0320-LEVANTA-MKT    UNTIL WRK-I GREATER 4.
040200         MOVE 1 TO WRK-I.
040300         PERFORM 0330-TESTA-PAR-DEBITO
040400             UNTIL WRK-I GREATER WRK-QT-POS-DEBITO.
040500
040600 0300-VARRE-PROXIMIDADE-FIM.             EXIT.
040700*-----------------------------------------------------------------*
040800 0310-LEVANTA-DEBITO                     SECTION.
040900*-----------------------------------------------------------------*
041000
041100         MOVE WRK-PD-PALAVRA (WRK-I) TO WRK-BUSCA-PADRAO.
041200         MOVE WRK-PD-TAMANHO (WRK-I) TO WRK-BUSCA-TAMANHO.
041300         MOVE "S"                    TO WRK-BUSCA-PALAVRA-INTEIRA.
041400         MOVE 1                      TO WRK-BUSCA-POS.
041500         PERFORM 0150-PROCURA-PROXIMA.
041600         PERFORM 0312-COLHE-DEBITO UNTIL NOT WRK-BUSCA-ACHOU-SIM.
041700         ADD 1 TO WRK-I.
041800
041900 0310-LEVANTA-DEBITO-FIM.                EXIT.
042000*-----------------------------------------------------------------*
042100 0312-COLHE-DEBITO                       SECTION.
042200*-----------------------------------------------------------------*
042300
042400         IF WRK-QT-POS-DEBITO LESS 15
042500             ADD 1 TO WRK-QT-POS-DEBITO
042600             MOVE WRK-BUSCA-POS-ACHADA TO
042700                  WRK-POS-DEBITO (WRK-QT-POS-DEBITO)
042800         END-IF.
042900         PERFORM 0150-PROCURA-PROXIMA.
043000
043100 0312-COLHE-DEBITO-FIM.                  EXIT.
043200*-----------------------------------------------------------------*
043300 0320-LEVANTA-MKT                        SECTION.
043400*-----------------------------------------------------------------*
043500
043600         MOVE WRK-PM-PALAVRA (WRK-I) TO WRK-BUSCA-PADRAO.
043700         MOVE WRK-PM-TAMANHO (WRK-I) TO WRK-BUSCA-TAMANHO.
043800         MOVE "S"                    TO WRK-BUSCA-PALAVRA-INTEIRA.
043900         MOVE 1                      TO WRK-BUSCA-POS.
044000         PERFORM 0150-PROCURA-PROXIMA.
044100         PERFORM 0322-COLHE-MKT    UNTIL NOT WRK-BUSCA-ACHOU-SIM.
044200         ADD 1 TO WRK-I.
044300
044400 0320-LEVANTA-MKT-FIM.                   EXIT.
044500*-----------------------------------------------------------------*
044600 0322-COLHE-MKT                          SECTION.
044700*-----------------------------------------------------------------*
044800
044900         IF WRK-QT-POS-MKT LESS 15
045000             ADD 1 TO WRK-QT-POS-MKT
045100             MOVE WRK-BUSCA-POS-ACHADA TO
045200                  WRK-POS-MKT (WRK-QT-POS-MKT)
045300         END-IF.
045400         PERFORM 0150-PROCURA-PROXIMA.
045500
045600 0322-COLHE-MKT-FIM.                     EXIT.
045700*-----------------------------------------------------------------*
045800 0330-TESTA-PAR-DEBITO                   SECTION.
045900*-----------------------------------------------------------------*
046000
046100         MOVE "N" TO WRK-ACHOU-PROXIMO.
046200         MOVE 1   TO WRK-J.
046300         PERFORM 0335-TESTA-PAR-MKT
046400             UNTIL WRK-J GREATER WRK-QT-POS-MKT
046500                OR WRK-ACHOU-PROXIMO EQUAL "S".
046600         IF WRK-ACHOU-PROXIMO EQUAL "S"
046700             PERFORM 0340-GRAVA-VIOLACAO-W2
046800         END-IF.
046900         ADD 1 TO WRK-I.
047000
047100 0330-TESTA-PAR-DEBITO-FIM.              EXIT.
047200*-----------------------------------------------------------------*
047300 0335-TESTA-PAR-MKT                      SECTION.
047400*-----------------------------------------------------------------*
047500
047600         COMPUTE WRK-DIFERENCA =
047700             WRK-POS-DEBITO (WRK-I) - WRK-POS-MKT (WRK-J).
047800         IF WRK-DIFERENCA LESS ZERO
047900             COMPUTE WRK-DIFERENCA = WRK-DIFERENCA * -1
048000         END-IF.
048100         IF WRK-DIFERENCA LESS 200
048200             MOVE "S" TO WRK-ACHOU-PROXIMO
048300         END-IF.
048400         ADD 1 TO WRK-J.
048500
048600 0335-TESTA-PAR-MKT-FIM.                 EXIT.
048700*-----------------------------------------------------------------*
048800 0340-GRAVA-VIOLACAO-W2                  SECTION.
048900*-----------------------------------------------------------------*
049000
049100         IF AUXW-QTD-ITENS LESS 10
049200             ADD 1 TO AUXW-QTD-ITENS
049300             MOVE "W2"             TO
049400                  AUXW-ITEM-SECAO (AUXW-QTD-ITENS)
049500             MOVE "marketing language found near debt language" TO
049600                  AUXW-ITEM-TEXTO (AUXW-QTD-ITENS)
049700         END-IF.
049800
049900 0340-GRAVA-VIOLACAO-W2-FIM.             EXIT.
050000*-----------------------------------------------------------------*
050100 0400-CALCULA-RISCO                      SECTION.
050200*-----------------------------------------------------------------*
050300
050400         IF AUXW-QTD-ITENS GREATER ZERO
050500             MOVE "HIGH" TO LK-RISCO-SITE
050600         ELSE
050700             MOVE "LOW " TO LK-RISCO-SITE
050800         END-IF.
050900
051000 0400-CALCULA-RISCO-FIM.                 EXIT.
051100*-----------------------------------------------------------------*
